000100*****************************************************************
000200* MCTRKREC   -  TRACK RECORD (73 BYTES)
000300*   WRITTEN BY MCEXPLD IN TRK-SEQ ORDER, READ BACK BY MCANALYZ.
000400*   TRK-DUR-SECONDS OF ZERO MEANS THE ORIGINAL DURATION TEXT
000500*   COULD NOT BE PARSED - SEE MCEXPLD 700-PARSE-DURATION.
000600*   FIXED, EXACTLY 73 BYTES, NO ROOM FOR A TRAILING FILLER - SEE
000700*   THE NOTE IN MCARTREC.
000800*****************************************************************
000900 01  TRACK-REC.
001000     05  TRK-SEQ                 PIC 9(5).
001100     05  TRK-RELEASE-ID          PIC 9(9).
001200     05  TRK-POSITION            PIC X(5).
001300     05  TRK-TITLE               PIC X(40).
001400     05  TRK-DUR-TEXT            PIC X(8).
001500     05  TRK-DUR-SECONDS         PIC 9(6).
001600
