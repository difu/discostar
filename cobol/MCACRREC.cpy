000100*****************************************************************
000200* MCACRREC   -  ARTIST-CREDIT RECORD (88 BYTES)
000300*   WRITTEN BY MCEXPLD, READ BACK BY MCANALYZ.  KEY IS
000400*   RELEASE-ID / ARTIST-ID / ROLE (ROLE SPACES = MAIN ARTIST).
000500*   FIXED, EXACTLY 88 BYTES, NO ROOM FOR A TRAILING FILLER - SEE
000600*   THE NOTE IN MCARTREC.
000700*****************************************************************
000800 01  ARTIST-CREDIT-REC.
000900     05  ACR-RELEASE-ID          PIC 9(9).
001000     05  ACR-ARTIST-ID           PIC 9(9).
001100     05  ACR-ROLE                PIC X(30).
001200     05  ACR-CREDITED-NAME       PIC X(40).
001300
