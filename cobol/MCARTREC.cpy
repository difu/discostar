000100*****************************************************************
000200* MCARTREC   -  ARTIST MASTER DUMP RECORD (104 BYTES)
000300*   ONE PHYSICAL RECORD PER ARTIST IN THE NIGHTLY ARTIST EXTRACT.
000400*   FIXED, EXACTLY 104 BYTES, NO ROOM FOR A TRAILING FILLER - THE
000500*   EXTRACT WIDTH IS SET BY THE UPSTREAM DUMP JOB AND EVERY BYTE
000600*   IS SPOKEN FOR.  DO NOT WIDEN THIS LAYOUT.
000700*   88-19  MOVED HERE FROM MCLDCAT SO MCANALYZ CAN COPY THE SAME
000800*          LAYOUT WHEN IT RE-READS THE CLEAN EXTRACT.        RJS
000900*****************************************************************
001000 01  ARTIST-REC.
001100     05  ART-ID                  PIC 9(9).
001200     05  ART-NAME                PIC X(40).
001300     05  ART-REAL-NAME           PIC X(40).
001400     05  ART-DATA-QUAL           PIC X(15).
001500
