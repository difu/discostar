000100*****************************************************************
000200* MCCOLREC   -  USER-COLLECTION DUMP RECORD (34 BYTES)
000300*   ONE RECORD PER RELEASE HELD IN THE COLLECTOR'S OWN LIBRARY.
000400*   FIXED, EXACTLY 34 BYTES, NO ROOM FOR A TRAILING FILLER - SEE
000500*   THE NOTE IN MCARTREC.
000600*****************************************************************
000700 01  COLLECTION-REC.
000800     05  COL-USER-ID             PIC 9(5).
000900     05  COL-RELEASE-ID          PIC 9(9).
001000     05  COL-FOLDER-ID           PIC 9(5).
001100     05  COL-RATING              PIC 9(1).
001200     05  COL-YEAR                PIC 9(4).
001300     05  COL-DATE-ADDED          PIC X(10).
001400
