000100*****************************************************************
000200* MCRELREC   -  RELEASE TRANSACTION DUMP RECORD (2424 BYTES)
000300*   FIXED, EXACTLY 2424 BYTES, NO ROOM FOR A TRAILING FILLER - SEE
000400*   THE NOTE IN MCARTREC.
000500*   HEADER PLUS FIXED-OCCURRENCE DETAIL SEGMENTS - THE UPSTREAM
000600*   EXTRACT JOB PADS EVERY RELEASE OUT TO THE MAXIMUM SEGMENT
000700*   COUNTS (10 ARTISTS / 5 LABELS / 20 TRACKS / 5 GENRES /
000800*   3 FORMATS) SO THE RECORD IS FIXED LENGTH ON DISK; THE COUNT
000900*   FIELDS TELL US HOW MANY OF EACH SEGMENT ARE ACTUALLY IN USE.
001000*****************************************************************
001100 01  RELEASE-REC.
001200     05  REL-ID                  PIC 9(9).
001300     05  REL-MASTER-ID           PIC 9(9).
001400     05  REL-TITLE               PIC X(40).
001500     05  REL-YEAR                PIC 9(4).
001600     05  REL-COUNTRY             PIC X(20).
001700     05  REL-RELEASED-DATE       PIC X(10).
001800     05  REL-STATUS              PIC X(10).
001900     05  REL-ARTIST-CNT          PIC 9(2).
002000     05  REL-ARTIST-TAB OCCURS 10 TIMES.
002100         10  REL-ART-ID          PIC 9(9).
002200         10  REL-ART-NAME        PIC X(40).
002300         10  REL-ART-ROLE        PIC X(30).
002400     05  REL-LABEL-CNT           PIC 9(1).
002500     05  REL-LABEL-TAB OCCURS 5 TIMES.
002600         10  REL-LBL-ID          PIC 9(9).
002700         10  REL-LBL-NAME        PIC X(40).
002800         10  REL-LBL-CATNO       PIC X(15).
002900     05  REL-TRACK-CNT           PIC 9(2).
003000     05  REL-TRACK-TAB OCCURS 20 TIMES.
003100         10  REL-TRK-POSITION    PIC X(5).
003200         10  REL-TRK-TITLE       PIC X(40).
003300         10  REL-TRK-DUR-TEXT    PIC X(8).
003400     05  REL-GENRE-CNT           PIC 9(1).
003500     05  REL-GENRE-TAB OCCURS 5 TIMES.
003600         10  REL-GENRE-NAME      PIC X(20).
003700     05  REL-FORMAT-CNT          PIC 9(1).
003800     05  REL-FORMAT-TAB OCCURS 3 TIMES.
003900         10  REL-FORMAT-NAME     PIC X(15).
004000
