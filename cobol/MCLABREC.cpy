000100*****************************************************************
000200* MCLABREC   -  LABEL MASTER DUMP RECORD (73 BYTES)
000300*   ONE PHYSICAL RECORD PER RECORD LABEL IN THE LABEL EXTRACT.
000400*   FIXED, EXACTLY 73 BYTES, NO ROOM FOR A TRAILING FILLER - SEE
000500*   THE NOTE IN MCARTREC.
000600*****************************************************************
000700 01  LABEL-REC.
000800     05  LAB-ID                  PIC 9(9).
000900     05  LAB-NAME                PIC X(40).
001000     05  LAB-PARENT-ID           PIC 9(9).
001100     05  LAB-DATA-QUAL           PIC X(15).
001200
