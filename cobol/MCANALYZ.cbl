000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MCANALYZ.
000300 AUTHOR.        R SAYLES.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  04/09/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  MCANALYZ - NIGHTLY MUSIC CATALOG - STEP 3 OF 3 (ANALYZE)
001000*
001100*  READS THE FOUR CLEAN WORK EXTRACTS FROM MCLDCAT, THE RAW
001200*  COLLECTION DUMP, AND THE THREE RELATIONSHIP FILES FROM
001300*  MCEXPLD, LOADS EVERYTHING RESIDENT, AND PRINTS THE ANALYTICS
001400*  REPORT - TOP ARTISTS, RELEASES BY LABEL, LONGEST TRACKS,
001500*  FAVORITE DECADE, MULTIPLE COPIES, GENRE AND FORMAT BREAKDOWNS,
001600*  YEAR BREAKDOWN, A COLLECTION SUMMARY, AND THE INGEST CONTROL
001700*  TOTALS CARRIED FORWARD FROM MCLDCAT'S DSAUDIT FILE.
001800*
001900*  CHANGE LOG
002000*  04/09/89  RJS  ORIGINAL PROGRAM - TOP ARTISTS AND RELEASES BY
002100*                 LABEL ONLY.
002200*  09/14/89  RJS  ADDED THE GENRE AND FORMAT BREAKDOWNS.
002300*  01/22/90  RJS  ADDED LONGEST TRACKS AND FAVORITE DECADE.
002400*  06/03/91  TWC  ADDED MULTIPLE COPIES AND THE YEAR BREAKDOWN.
002500*  11/19/92  TWC  ADDED THE COLLECTION SUMMARY BLOCK AT THE
002600*                 REQUEST OF THE CATALOG COMMITTEE.
002700*  04/08/94  DKM  ADDED THE CONTROL TOTALS BLOCK READ BACK FROM
002800*                 DSAUDIT SO THE NIGHTLY RUN IS SELF-DOCUMENTING.
002900*  02/27/96  DKM  "NO RESULTS FOUND." LINE ADDED FOR AN EMPTY
003000*                 ANALYSIS BLOCK INSTEAD OF A BARE COLUMN HEADER.
003100*  01/11/98  PLR  Y2K - SAME SYSTEM-DATE WINDOWING FIX AS
003200*                 MCLDCAT APPLIED HERE (SEE THAT PROGRAM'S LOG).
003300*  07/22/99  PLR  Y2K FOLLOW-UP - MST-YEAR AND REL-YEAR ARE BOTH
003400*                 ALREADY FULL 4-DIGIT FIELDS ON THE EXTRACT, SO
003500*                 NO WINDOWING NEEDED FOR THE ANALYSES THEMSELVES.
003600*  08/30/01  KMH  REQUEST 4410 - EFFECTIVE YEAR NOW PREFERS THE
003700*                 RELEASE'S OWN RELEASED-DATE OVER THE MASTER
003800*                 YEAR OVER THE COLLECTOR'S CACHED YEAR, PER THE
003900*                 CATALOG COMMITTEE'S REVISED PRECEDENCE.
004000*  05/06/02  KMH  REQUEST 4802 - LONGEST TRACKS NOW SKIPS TRACKS
004100*                 WHOSE DURATION FAILED TO PARSE IN MCEXPLD
004200*                 (TRK-DUR-SECONDS OF ZERO).
004300*  11/12/04  KMH  REQUEST 5901 - MULTIPLE COPIES NOW COUNTS
004400*                 DISTINCT RELEASE-IDS IN THE COLLECTION, NOT
004500*                 RAW COLLECTION ROWS, SO A DUPLICATE COLDUMP
004600*                 ROW NO LONGER INFLATES THE COPY COUNT.
004700*  03/09/05  KMH  REQUEST 6120 - GENRE/FORMAT, FAVORITE DECADE
004800*                 AND RELEASES BY LABEL CORRECTED PER THE CATALOG
004900*                 COMMITTEE'S REVIEW OF THE ANALYSIS DEFINITIONS -
005000*                 (1) GENRE AND FORMAT ARE NOW TALLIED ONLY FOR
005100*                 RELEASES THE COLLECTOR OWNS (THE UCR SET),
005200*                 CACHED OFF THE RELEASE EXTRACT AT LOAD TIME
005300*                 SINCE THE COLDUMP PASS NO LONGER HAS THE
005400*                 RELEASE RECORD ON HAND; (2) RELEASES BY LABEL
005500*                 WAS WRONGLY RESTRICTED TO THE UCR SET THE SAME
005600*                 WAY - IT IS THE ONE ANALYSIS THAT COVERS EVERY
005700*                 LOADED RELEASE, RESTRICTION REMOVED; (3)
005800*                 FAVORITE DECADE NOW COUNTS ONE EARLIEST YEAR
005900*                 PER MASTER-ID, NOT ONE PER COLLECTION COPY OF
006000*                 THE SAME MASTER; (4) THE DECADE NAME PRINTS
006100*                 WITH THE "S" SUFFIX (1970S); (5) THE DECADE
006200*                 BREAKDOWN NOW SORTS DESCENDING BY COUNT LIKE
006300*                 EVERY OTHER ANALYSIS ON THIS REPORT INSTEAD OF
006400*                 ASCENDING BY DECADE.  SEVERAL PROCEDURE DIVISION
006500*                 STATEMENTS THAT HAD BEEN CUT OFF PAST COLUMN 72
006600*                 IN AN EARLIER MAINTENANCE PASS WERE ALSO
006700*                 STRAIGHTENED OUT WHILE THIS WORK WAS IN THE
006800*                 SOURCE.
006900*  03/23/05  KMH  REQUEST 6120 FOLLOW-UP - QA CAUGHT FIVE VALUE
007000*                 LITERALS ON THE "NO RESULTS FOUND." AND SUMMARY
007100*                 LINES THAT HAD BEEN LEFT UNCLOSED IN THE SAME
007200*                 EARLIER PASS NOTED ABOVE; CLOSED OUT WITH THEIR
007300*                 INTENDED TEXT.  LONGEST TRACKS NOW LOOKS UP AND
007400*                 PRINTS THE RELEASE TITLE ALONGSIDE THE TRACK
007500*                 TITLE INSTEAD OF THE BARE RELEASE-ID, PER THE
007600*                 CATALOG COMMITTEE'S REPORT LAYOUT; THE OLD
007700*                 RELEASE-ID COLUMN IS NOW THE SECONDS COLUMN THE
007800*                 LAYOUT ALSO CALLED FOR.  THE COLLECTION SUMMARY
007900*                 BLOCK NOW COMPUTES AND PRINTS THE YEAR SPAN
008000*                 INSTEAD OF JUST THE EARLIEST AND LATEST YEARS,
008100*                 AND SKIPS THE LINE ENTIRELY WHEN EITHER YEAR IS
008200*                 UNKNOWN.
008300*  11/14/06  KMH  REQUEST 6390 - GENRE AND FORMAT BREAKDOWNS WERE
008400*                 DOUBLE-COUNTING A RELEASE THAT CARRIED THE SAME
008500*                 GENRE TAG TWICE ON MCEXPLD'S EXTRACT - 750/755
008600*                 NOW LOOK AT WS-SUB-1 AGAINST THE RELEASE'S OWN
008700*                 CACHED TAG COUNT INSTEAD OF ASSUMING NO DUPLICATE
008800*                 TAGS, MATCHING THE SAME FIX MCEXPLD CARRIES.
008900*  08/02/08  RJS  REQUEST 6802 - THE ANALYTICS REPORT NOW CARRIES
009000*                 THE INGEST CONTROL TOTALS BLOCK LAST, AFTER THE
009100*                 COLLECTION SUMMARY, PER OPERATIONS' REQUEST SO
009200*                 THE BUSINESS-FACING PAGES SORT AHEAD OF THE
009300*                 TECHNICAL ONE ON THE PRINTOUT.
009400*  06/17/09  DKM  REQUEST 7040 - LONGEST TRACKS' RAW-SECONDS
009500*                 COLUMN WAS PRINTING UNPADDED (E.G. "5:9" INSTEAD
009600*                 OF "5:09") WHEN THE SECONDS REMAINDER FELL BELOW
009700*                 TEN - 951-EDIT-HH-MM-SS NOW BUILDS THE COLON-
009800*                 SEPARATED TEXT THROUGH ITS OWN ZERO-SUPPRESSED
009900*                 EDIT FIELD INSTEAD OF A BARE DISPLAY MOVE.
010000*  02/11/10  DKM  REQUEST 7115 - THE COLLECTION SUMMARY'S FOUR
010100*                 COUNT COLUMNS WERE STILL SIX DIGITS WIDE FROM
010200*                 BEFORE REQUEST 6120 GREW THE COLLECTION PAST
010300*                 999,999 ITEMS - RE-EDITED Z,ZZZ,ZZ9 (SEVEN
010400*                 DIGITS) TO MATCH THE 03/23/05 CHANGE ABOVE, AND
010500*                 THE NAME + COUNT DETAIL COLUMN NARROWED BACK TO
010600*                 FOUR DIGITS SINCE NO SINGLE ARTIST OR LABEL
010700*                 BREAKDOWN COMES CLOSE TO THAT MANY RELEASES.
010800*****************************************************************
010900
011000 ENVIRONMENT DIVISION.
011100 CONFIGURATION SECTION.
011200 SOURCE-COMPUTER.   IBM-390.
011300 OBJECT-COMPUTER.   IBM-390.
011400*  PROCESSING NOTES - MCANALYZ IS THE LAST OF THE THREE NIGHTLY
011500*  STEPS (LOAD, EXPLODE, ANALYZE).  IT NEVER TOUCHES THE COLLECTOR'S
011600*  RAW COLDUMP EXCEPT TO REREAD IT ONE MORE TIME FOR THE SUMMARY
011700*  COUNTERS AND THE UCR SET - EVERYTHING ELSE IT NEEDS CAME OUT OF
011800*  MCLDCAT'S FOUR CLEAN WORK EXTRACTS AND MCEXPLD'S THREE
011900*  RELATIONSHIP FILES.  NOTHING WRITTEN HERE FEEDS FORWARD INTO
012000*  ANOTHER STEP - RPTOUT IS THE END OF THE LINE FOR THE NIGHTLY RUN.
012100*  C01/TOP-OF-FORM AND THE UPSI SWITCH BELOW ARE THE SHOP'S
012200*  STANDARD PRINT-PROGRAM BLOCK, CARRIED FORWARD FROM THE SAME
012300*  SOURCE MCLDCAT AND MCEXPLD COPY, EVEN THOUGH ONLY MCANALYZ
012400*  ACTUALLY PRINTS ANYTHING.
012500 SPECIAL-NAMES.
012600     C01 IS TOP-OF-FORM
012700     CLASS DIGITS IS '0' THRU '9'
012800     UPSI-0 ON STATUS IS UPSI-0-ON
012900     UPSI-0 OFF STATUS IS UPSI-0-OFF.
013000
013100*  NINE SEQUENTIAL INPUTS, ONE SEQUENTIAL OUTPUT - EACH WITH ITS OWN
013200*  FILE-STATUS FIELD BELOW SO OPERATIONS CAN TRACE AN OPEN OR READ
013300*  FAILURE BACK TO THE SPECIFIC DD THAT CAUSED IT, THE SAME
013400*  CONVENTION MCLDCAT AND MCEXPLD BOTH USE.
013500 INPUT-OUTPUT SECTION.
013600 FILE-CONTROL.
013700*  MCLDCAT'S FIRST CLEAN EXTRACT - ASCENDING BY ARTIST-ID.
013800     SELECT WKARTOUT  ASSIGN TO WKARTOUT
013900            ACCESS IS SEQUENTIAL
014000            FILE STATUS IS WS-WKARTOUT-STATUS.
014100
014200*  ASCENDING BY LABEL-ID.
014300     SELECT WKLABOUT  ASSIGN TO WKLABOUT
014400            ACCESS IS SEQUENTIAL
014500            FILE STATUS IS WS-WKLABOUT-STATUS.
014600
014700*  ASCENDING BY MASTER-ID.
014800     SELECT WKMSTOUT  ASSIGN TO WKMSTOUT
014900            ACCESS IS SEQUENTIAL
015000            FILE STATUS IS WS-WKMSTOUT-STATUS.
015100
015200*  ASCENDING BY RELEASE-ID - LARGEST OF THE FOUR CLEAN EXTRACTS.
015300     SELECT WKRELOUT  ASSIGN TO WKRELOUT
015400            ACCESS IS SEQUENTIAL
015500            FILE STATUS IS WS-WKRELOUT-STATUS.
015600
015700*  THE COLLECTOR'S OWN RAW, UNCLEANED DUMP - REREAD ONE MORE TIME
015800*  HERE FOR THE UCR SET AND THE SUMMARY COUNTERS.
015900     SELECT COLDUMP   ASSIGN TO COLDUMP
016000            ACCESS IS SEQUENTIAL
016100            FILE STATUS IS WS-COLDUMP-STATUS.
016200
016300*  MCEXPLD'S ARTIST-CREDIT RELATIONSHIP FILE - RELEASE-ORDERED.
016400     SELECT ARTCRED   ASSIGN TO ARTCRED
016500            ACCESS IS SEQUENTIAL
016600            FILE STATUS IS WS-ARTCRED-STATUS.
016700
016800*  SAME SHAPE, LABEL-CREDIT SIDE.
016900     SELECT LABCRED   ASSIGN TO LABCRED
017000            ACCESS IS SEQUENTIAL
017100            FILE STATUS IS WS-LABCRED-STATUS.
017200
017300*  SAME SHAPE, TRACK SIDE.
017400     SELECT TRKFILE   ASSIGN TO TRKFILE
017500            ACCESS IS SEQUENTIAL
017600            FILE STATUS IS WS-TRKFILE-STATUS.
017700
017800*  MCLDCAT'S INGEST AUDIT TRAIL - READ BACK ONLY FOR THE CONTROL-
017900*  TOTALS BLOCK AT THE END OF THE REPORT.
018000     SELECT DSAUDIT   ASSIGN TO DSAUDIT
018100            ACCESS IS SEQUENTIAL
018200            FILE STATUS IS WS-DSAUDIT-STATUS.
018300
018400*  THE SOLE OUTPUT OF THE ENTIRE THREE-STEP NIGHTLY RUN.
018500     SELECT RPTOUT    ASSIGN TO RPTOUT
018600            ACCESS IS SEQUENTIAL
018700            FILE STATUS IS WS-RPTOUT-STATUS.
018800
018900 DATA DIVISION.
019000 FILE SECTION.
019100
019200*  THE FIRST OF FOUR CLEAN EXTRACTS WRITTEN BY MCLDCAT, ALREADY
019300*  DEDUPED AND ASCENDING BY KEY - THIS PROGRAM DOES NO FURTHER
019400*  VALIDATION ON ANY OF THE FOUR, ONLY APPENDS THEM RESIDENT.
019500 FD  WKARTOUT
019600     RECORDING MODE IS F
019700     LABEL RECORDS ARE STANDARD
019800     RECORD CONTAINS 104 CHARACTERS
019900     BLOCK CONTAINS 0 RECORDS
020000     DATA RECORD IS ARTIST-REC.
020100     COPY MCARTREC.
020200
020300*  SAME CLEAN-EXTRACT SHAPE AS WKARTOUT ABOVE.
020400 FD  WKLABOUT
020500     RECORDING MODE IS F
020600     LABEL RECORDS ARE STANDARD
020700     RECORD CONTAINS 73 CHARACTERS
020800     BLOCK CONTAINS 0 RECORDS
020900     DATA RECORD IS LABEL-REC.
021000     COPY MCLABREC.
021100
021200*  SAME CLEAN-EXTRACT SHAPE AGAIN.
021300 FD  WKMSTOUT
021400     RECORDING MODE IS F
021500     LABEL RECORDS ARE STANDARD
021600     RECORD CONTAINS 77 CHARACTERS
021700     BLOCK CONTAINS 0 RECORDS
021800     DATA RECORD IS MASTER-REC.
021900     COPY MCMSTREC.
022000
022100*  LARGEST OF THE FOUR CLEAN EXTRACTS - CARRIES THE FULL 2424-
022200*  BYTE RELEASE BODY INCLUDING THE GENRE/FORMAT SEGMENT TABLES
022300*  135-CACHE-GENRE-FORMAT NEEDS WHILE THE RECORD IS STILL IN HAND.
022400 FD  WKRELOUT
022500     RECORDING MODE IS F
022600     LABEL RECORDS ARE STANDARD
022700     RECORD CONTAINS 2424 CHARACTERS
022800     BLOCK CONTAINS 0 RECORDS
022900     DATA RECORD IS RELEASE-REC.
023000     COPY MCRELREC.
023100
023200*  THE COLLECTOR'S RAW, UNCLEANED COLLECTION DUMP - REREAD HERE
023300*  ONE MORE TIME FOR THE UCR SET AND THE SUMMARY COUNTERS, THE
023400*  SAME FILE MCLDCAT READ TO BUILD THE FOUR CLEAN EXTRACTS ABOVE.
023500 FD  COLDUMP
023600     RECORDING MODE IS F
023700     LABEL RECORDS ARE STANDARD
023800     RECORD CONTAINS 34 CHARACTERS
023900     BLOCK CONTAINS 0 RECORDS
024000     DATA RECORD IS COLLECTION-REC.
024100     COPY MCCOLREC.
024200
024300*  ARTIST-CREDIT RELATIONSHIP FILE FROM MCEXPLD - RELEASE-ORDERED,
024400*  NOT ARTIST-ORDERED, SO IT IS SCANNED IN FULL RATHER THAN BINARY
024500*  SEARCHED - SEE THE 200 BANNER IN THE PROCEDURE DIVISION.
024600 FD  ARTCRED
024700     RECORDING MODE IS F
024800     LABEL RECORDS ARE STANDARD
024900     RECORD CONTAINS 88 CHARACTERS
025000     BLOCK CONTAINS 0 RECORDS
025100     DATA RECORD IS ARTIST-CREDIT-REC.
025200     COPY MCACRREC.
025300
025400*  SAME RELEASE-ORDERED SHAPE AS ARTCRED ABOVE, LABEL SIDE.
025500 FD  LABCRED
025600     RECORDING MODE IS F
025700     LABEL RECORDS ARE STANDARD
025800     RECORD CONTAINS 33 CHARACTERS
025900     BLOCK CONTAINS 0 RECORDS
026000     DATA RECORD IS LABEL-CREDIT-REC.
026100     COPY MCLCRREC.
026200
026300*  TRACK RELATIONSHIP FILE FROM MCEXPLD - SAME RELEASE-ORDERED
026400*  SHAPE, USUALLY THE LARGEST OF THE THREE SINCE MOST RELEASES
026500*  CARRY SEVERAL TRACKS.
026600 FD  TRKFILE
026700     RECORDING MODE IS F
026800     LABEL RECORDS ARE STANDARD
026900     RECORD CONTAINS 73 CHARACTERS
027000     BLOCK CONTAINS 0 RECORDS
027100     DATA RECORD IS TRACK-REC.
027200     COPY MCTRKREC.
027300
027400*  THE INGEST AUDIT TRAIL MCLDCAT APPENDED TO, ONE RECORD PER
027500*  ENTITY TYPE - READ BACK HERE ONLY FOR THE CONTROL-TOTALS BLOCK
027600*  AT THE END OF THE REPORT.
027700 FD  DSAUDIT
027800     RECORDING MODE IS F
027900     LABEL RECORDS ARE STANDARD
028000     RECORD CONTAINS 38 CHARACTERS
028100     BLOCK CONTAINS 0 RECORDS
028200     DATA RECORD IS AUDIT-REC.
028300     COPY MCAUDREC.
028400
028500*  THE ONLY OUTPUT OF THE ENTIRE THREE-STEP NIGHTLY RUN - A
028600*  PLAIN 132-BYTE PRINT FILE, NO CONTROL CHARACTER IN COLUMN 1
028700*  (THIS SHOP'S PRINT PROGRAMS LEAVE CARRIAGE CONTROL TO JCL).
028800 FD  RPTOUT
028900     RECORDING MODE IS F
029000     LABEL RECORDS ARE STANDARD
029100     RECORD CONTAINS 132 CHARACTERS
029200     BLOCK CONTAINS 0 RECORDS
029300     DATA RECORD IS RPTOUT-RECORD.
029400*  ONE PRINT LINE - THE RPT-* GROUP RECORDS FURTHER DOWN IN
029500*  WORKING-STORAGE ARE ALL REDEFINED OVER THIS SAME 132 BYTES
029600*  AT WRITE TIME BY THE WRITE ... FROM VERB, NOT BY REDEFINES.
029700 01  RPTOUT-RECORD              PIC X(132).
029800
029900 WORKING-STORAGE SECTION.
030000
030100*****************************************************************
030200*  77-LEVEL STANDALONE COUNTERS, SUBSCRIPTS AND SWITCHES
030300*****************************************************************
030400*  77-LEVEL COUNTERS AND SUBSCRIPTS - ALL COMP FOR SPEED SINCE
030500*  EVERY ONE OF THEM IS TOUCHED ONCE PER RECORD IN A LOOP THAT CAN
030600*  RUN TENS OF THOUSANDS OF TIMES ON A LARGE COLLECTION.  THE FIRST
030700*  SEVEN MIRROR THE SEVEN INPUT FILES' RECORD COUNTS ONE FOR ONE;
030800*  THE REST BACK THE TALLY TABLES AND THE BINARY-SEARCH WORK
030900*  FIELDS SHARED ACROSS ALL SIX LOOKUP-ONLY FIND PARAGRAPHS.
031000 77  WS-ART-CNT                 PIC 9(4) COMP VALUE ZERO.
031100 77  WS-LAB-CNT                 PIC 9(4) COMP VALUE ZERO.
031200 77  WS-MST-CNT                 PIC 9(4) COMP VALUE ZERO.
031300 77  WS-REL-CNT                 PIC 9(4) COMP VALUE ZERO.
031400 77  WS-UCR-CNT                 PIC 9(4) COMP VALUE ZERO.
031500 77  WS-ACR-CNT                 PIC 9(4) COMP VALUE ZERO.
031600 77  WS-LCR-CNT                 PIC 9(4) COMP VALUE ZERO.
031700 77  WS-TRK-CNT                 PIC 9(5) COMP VALUE ZERO.
031800 77  WS-ATAL-CNT                PIC 9(4) COMP VALUE ZERO.
031900 77  WS-LTAL-CNT                PIC 9(4) COMP VALUE ZERO.
032000 77  WS-GTAL-CNT                PIC 9(4) COMP VALUE ZERO.
032100 77  WS-FTAL-CNT                PIC 9(4) COMP VALUE ZERO.
032200 77  WS-YTAL-CNT                PIC 9(4) COMP VALUE ZERO.
032300 77  WS-CTAL-CNT                PIC 9(4) COMP VALUE ZERO.
032400 77  WS-DTAL-CNT                PIC 9(2) COMP VALUE ZERO.
032500 77  WS-DMIN-CNT                PIC 9(4) COMP VALUE ZERO.
032600 77  WS-LONG-CNT                PIC 9(2) COMP VALUE ZERO.
032700 77  WS-LOW-IDX                 PIC 9(5) COMP.
032800 77  WS-HIGH-IDX                PIC 9(5) COMP.
032900 77  WS-MID-IDX                 PIC 9(5) COMP.
033000*  WS-SEARCH-KEY IS THE ONE INPUT EVERY BINARY-FIND AND LINEAR-FIND
033100*  PARAGRAPH IN THIS PROGRAM READS - THE CALLER MOVES THE ID (OR,
033200*  FOR 760-FIND-YEAR, THE YEAR) IT IS LOOKING FOR IN HERE FIRST.
033300 77  WS-SEARCH-KEY              PIC 9(9).
033400 77  WS-KEY-SW                  PIC X VALUE 'N'.
033500     88  KEY-WAS-FOUND          VALUE 'Y'.
033600     88  KEY-NOT-FOUND          VALUE 'N'.
033700 77  WS-INSERT-AT               PIC 9(4) COMP.
033800 77  WS-SHIFT-IDX               PIC 9(4) COMP.
033900 77  WS-SUB-1                   PIC 9(4) COMP.
034000 77  WS-SUB-2                   PIC 9(4) COMP.
034100 77  WS-BUBBLE-SW               PIC X VALUE 'N'.
034200     88  TABLE-IN-ORDER         VALUE 'Y'.
034300 77  WS-PRINT-LINES             PIC 9(4) COMP VALUE ZERO.
034400 77  WS-CENTURY-BASE            PIC 9(4) COMP.
034500 77  WS-CENTURY-PIVOT           PIC 9(2) VALUE 50.
034600 77  WS-EFF-YEAR                PIC 9(4) COMP.
034700 77  WS-EFF-DECADE              PIC 9(4) COMP.
034800*  PERCENT WORK FIELDS SHARED BY EVERY BLOCK THAT PRINTS A PERCENT
034900*  COLUMN - THE CALLER LOADS WS-PCT-PART AND WS-PCT-WHOLE, THEN
035000*  PERFORMS 940-COMPUTE-PERCENT BELOW.
035100 77  WS-PCT-PART                PIC 9(9) COMP.
035200 77  WS-PCT-WHOLE               PIC 9(9) COMP.
035300 77  WS-PCT-RESULT              PIC 999V99.
035400
035500*  ONE 2-BYTE STATUS PER OPEN FILE - CHECKED AFTER EVERY OPEN
035600*  AND READ SO A BAD RETURN CODE CAN BE TRACED BACK TO THE
035700*  SPECIFIC DD THAT FAILED.
035800 01  FILE-STATUS-CODES.
035900     05  WS-WKARTOUT-STATUS      PIC X(2) VALUE SPACES.
036000         88  WKARTOUT-OK         VALUE '00'.
036100         88  WKARTOUT-EOF        VALUE '10'.
036200     05  WS-WKLABOUT-STATUS      PIC X(2) VALUE SPACES.
036300         88  WKLABOUT-OK         VALUE '00'.
036400         88  WKLABOUT-EOF        VALUE '10'.
036500     05  WS-WKMSTOUT-STATUS      PIC X(2) VALUE SPACES.
036600         88  WKMSTOUT-OK         VALUE '00'.
036700         88  WKMSTOUT-EOF        VALUE '10'.
036800     05  WS-WKRELOUT-STATUS      PIC X(2) VALUE SPACES.
036900         88  WKRELOUT-OK         VALUE '00'.
037000         88  WKRELOUT-EOF        VALUE '10'.
037100     05  WS-COLDUMP-STATUS       PIC X(2) VALUE SPACES.
037200         88  COLDUMP-OK          VALUE '00'.
037300         88  COLDUMP-EOF         VALUE '10'.
037400     05  WS-ARTCRED-STATUS       PIC X(2) VALUE SPACES.
037500         88  ARTCRED-EOF         VALUE '10'.
037600     05  WS-LABCRED-STATUS       PIC X(2) VALUE SPACES.
037700         88  LABCRED-EOF         VALUE '10'.
037800     05  WS-TRKFILE-STATUS       PIC X(2) VALUE SPACES.
037900         88  TRKFILE-EOF         VALUE '10'.
038000     05  WS-DSAUDIT-STATUS       PIC X(2) VALUE SPACES.
038100         88  DSAUDIT-EOF         VALUE '10'.
038200     05  WS-RPTOUT-STATUS        PIC X(2) VALUE SPACES.
038300     05  FILLER                  PIC X(2).
038400
038500*****************************************************************
038600*  RESIDENT TABLES - THE FOUR CLEAN EXTRACTS ARRIVE FROM MCLDCAT
038700*  ALREADY IN ASCENDING ID ORDER (MCLDCAT WRITES ITS SORTED
038800*  UPSERT TABLE BACK OUT IN KEY ORDER), SO THIS PROGRAM ONLY
038900*  APPENDS ON LOAD - THE INSERT/SHIFT LOGIC LIVES IN MCLDCAT,
039000*  NOT HERE.  BINARY SEARCH IS STILL USED FOR EVERY LOOKUP.
039100*****************************************************************
039200 01  WS-ART-TABLE.
039300     05  WS-ART-ENTRY OCCURS 3000 TIMES
039400             ASCENDING KEY IS WS-ARTT-ID
039500             INDEXED BY ART-IDX.
039600         10  WS-ARTT-ID          PIC 9(9).
039700         10  WS-ARTT-NAME        PIC X(40).
039800         10  FILLER              PIC X(3).
039900
040000*  SAME RESIDENT-TABLE SHAPE AS WS-ART-TABLE ABOVE, LABEL SIDE.
040100 01  WS-LAB-TABLE.
040200     05  WS-LAB-ENTRY OCCURS 1000 TIMES
040300             ASCENDING KEY IS WS-LABT-ID
040400             INDEXED BY LAB-IDX.
040500         10  WS-LABT-ID          PIC 9(9).
040600         10  WS-LABT-NAME        PIC X(40).
040700         10  FILLER              PIC X(3).
040800
040900*  SAME RESIDENT-TABLE SHAPE AGAIN, MASTER-RECORDING SIDE.
041000 01  WS-MST-TABLE.
041100     05  WS-MST-ENTRY OCCURS 3000 TIMES
041200             ASCENDING KEY IS WS-MSTT-ID
041300             INDEXED BY MST-IDX.
041400         10  WS-MSTT-ID          PIC 9(9).
041500         10  WS-MSTT-TITLE       PIC X(40).
041600         10  WS-MSTT-YEAR        PIC 9(4).
041700         10  FILLER              PIC X(3).
041800
041900*  LARGEST OF THE FOUR RESIDENT TABLES - CARRIES THE RELEASED-
042000*  DATE AND THE GENRE/FORMAT SEGMENT COUNTS EVERY DOWNSTREAM
042100*  ANALYSIS BLOCK NEEDS OFF THE RELEASE ROW.
042200 01  WS-REL-TABLE.
042300     05  WS-REL-ENTRY OCCURS 2000 TIMES
042400             ASCENDING KEY IS WS-RELT-ID
042500             INDEXED BY REL-IDX.
042600         10  WS-RELT-ID          PIC 9(9).
042700         10  WS-RELT-TITLE       PIC X(40).
042800         10  WS-RELT-MASTER-ID   PIC 9(9).
042900         10  WS-RELT-YEAR        PIC 9(4).
043000         10  WS-RELT-DATE        PIC X(10).
043100         10  WS-RELT-DATE-R REDEFINES WS-RELT-DATE.
043200             15  WS-RELT-DATE-YEAR   PIC X(4).
043300             15  FILLER              PIC X(6).
043400*  03/09/05 KMH - GENRE/FORMAT ARE NOW CACHED HERE, ONE ROW PER
043500*  RELEASE, SO 144-PROCESS-COLDUMP CAN TALLY THEM ONLY FOR
043600*  RELEASES THE COLLECTOR ACTUALLY OWNS - SEE REQUEST 6120.
043700         10  WS-RELT-GENRE-CNT   PIC 9(1).
043800         10  WS-RELT-GENRE-TAB OCCURS 5 TIMES.
043900             15  WS-RELT-GENRE-NAME  PIC X(20).
044000         10  WS-RELT-FORMAT-CNT  PIC 9(1).
044100         10  WS-RELT-FORMAT-TAB OCCURS 3 TIMES.
044200             15  WS-RELT-FORMAT-NAME PIC X(15).
044300         10  FILLER              PIC X(3).
044400
044500*****************************************************************
044600*  RESIDENT TABLE - UNIQUE COLLECTION RELEASE SET, FIRST
044700*  OCCURRENCE WINS.  BUILT WITH A BINARY INSERT SINCE THE RAW
044800*  COLDUMP FILE MAY CONTAIN THE SAME RELEASE MORE THAN ONCE AND
044900*  ARRIVES IN NO PARTICULAR ORDER.
045000*****************************************************************
045100*  UNIQUE-COLLECTION-RELEASE (UCR) TABLE - ONE ROW PER DISTINCT
045200*  RELEASE-ID THE COLLECTOR OWNS, BUILT BY A BINARY INSERT SO A
045300*  DUPLICATE COLDUMP ROW FOR THE SAME RELEASE ONLY EVER UPDATES
045400*  THE EXISTING ROW - SEE 700/710/711 IN THE PROCEDURE DIVISION.
045500 01  WS-UCR-TABLE.
045600     05  WS-UCR-ENTRY OCCURS 5000 TIMES
045700             INDEXED BY UCR-IDX.
045800         10  WS-UCR-RELEASE-ID   PIC 9(9).
045900         10  WS-UCR-CACHE-YEAR   PIC 9(4).
046000         10  FILLER              PIC X(3).
046100
046200*****************************************************************
046300*  LINEAR SCAN TABLES - THE RELATIONSHIP FILES FROM MCEXPLD ARE
046400*  NOT KEYED FOR BINARY SEARCH (THEY ARE RELEASE-ORDERED, NOT
046500*  ARTIST/LABEL-ORDERED), SO THESE ARE READ ENTIRELY RESIDENT
046600*  AND SCANNED IN FULL PER ANALYSIS.
046700*****************************************************************
046800 01  WS-ACR-TABLE.
046900     05  WS-ACR-ENTRY OCCURS 40000 TIMES
047000             INDEXED BY ACR-IDX.
047100         10  WS-ACRT-REL-ID      PIC 9(9).
047200         10  WS-ACRT-ART-ID      PIC 9(9).
047300         10  FILLER              PIC X(2).
047400
047500*  SAME RELEASE-ORDERED RESIDENT SHAPE AS WS-ACR-TABLE ABOVE,
047600*  LABEL-CREDIT SIDE.
047700 01  WS-LCR-TABLE.
047800     05  WS-LCR-ENTRY OCCURS 10000 TIMES
047900             INDEXED BY LCR-IDX.
048000         10  WS-LCRT-REL-ID      PIC 9(9).
048100         10  WS-LCRT-LAB-ID      PIC 9(9).
048200         10  FILLER              PIC X(2).
048300
048400*  SAME RELEASE-ORDERED RESIDENT SHAPE, TRACK SIDE - USUALLY THE
048500*  LARGEST OF THE THREE SINCE MOST RELEASES CARRY SEVERAL TRACKS.
048600 01  WS-TRK-TABLE.
048700     05  WS-TRK-ENTRY OCCURS 40000 TIMES
048800             INDEXED BY TRK-IDX.
048900         10  WS-TRKT-REL-ID      PIC 9(9).
049000         10  WS-TRKT-TITLE       PIC X(40).
049100         10  WS-TRKT-SECONDS     PIC 9(6) COMP.
049200         10  FILLER              PIC X(2).
049300
049400*****************************************************************
049500*  TALLY TABLES - ONE ROW PER DISTINCT KEY, BUILT DURING A
049600*  SINGLE PASS OVER THE RESIDENT DATA ABOVE, THEN SORTED BY A
049700*  SHOP-STANDARD INSERTION SORT BEFORE PRINTING.
049800*****************************************************************
049900 01  WS-ARTIST-TALLY-TABLE.
050000     05  WS-ATAL-ENTRY OCCURS 3000 TIMES
050100             INDEXED BY ATAL-IDX ATAL-IDX2.
050200         10  WS-ATAL-ART-ID      PIC 9(9).
050300         10  WS-ATAL-NAME        PIC X(40).
050400         10  WS-ATAL-COUNT       PIC 9(5) COMP.
050500         10  WS-ATAL-LAST-REL    PIC 9(9).
050600         10  FILLER              PIC X(3).
050700
050800*  SAME BUILT-AS-SCANNED TALLY SHAPE AS WS-ARTIST-TALLY-TABLE
050900*  ABOVE, LABEL SIDE.
051000 01  WS-LABEL-TALLY-TABLE.
051100     05  WS-LTAL-ENTRY OCCURS 1000 TIMES
051200             INDEXED BY LTAL-IDX LTAL-IDX2.
051300         10  WS-LTAL-LAB-ID      PIC 9(9).
051400         10  WS-LTAL-NAME        PIC X(40).
051500         10  WS-LTAL-COUNT       PIC 9(5) COMP.
051600         10  WS-LTAL-LAST-REL    PIC 9(9).
051700         10  FILLER              PIC X(3).
051800
051900*  BUILT BY 750/755 DURING THE RESIDENT LOAD, NOT DURING THE
052000*  200-SERIES ANALYSIS BLOCKS - A COLLECTION HAS AT MOST A
052100*  HANDFUL OF DISTINCT GENRE TAGS.
052200 01  WS-GENRE-TALLY-TABLE.
052300     05  WS-GTAL-ENTRY OCCURS 200 TIMES
052400             INDEXED BY GTAL-IDX GTAL-IDX2.
052500         10  WS-GTAL-NAME        PIC X(20).
052600         10  WS-GTAL-COUNT       PIC 9(5) COMP.
052700         10  FILLER              PIC X(3).
052800
052900*  SAME LOAD-TIME TALLY SHAPE AS WS-GENRE-TALLY-TABLE ABOVE,
053000*  FORMAT SIDE.
053100 01  WS-FORMAT-TALLY-TABLE.
053200     05  WS-FTAL-ENTRY OCCURS 50 TIMES
053300             INDEXED BY FTAL-IDX FTAL-IDX2.
053400         10  WS-FTAL-NAME        PIC X(15).
053500         10  WS-FTAL-COUNT       PIC 9(5) COMP.
053600         10  FILLER              PIC X(3).
053700
053800*  BUILT DURING 148-TALLY-YEAR AT LOAD TIME, KEYED ON THE
053900*  EFFECTIVE YEAR FROM 900-EFFECTIVE-YEAR.
054000 01  WS-YEAR-TALLY-TABLE.
054100     05  WS-YTAL-ENTRY OCCURS 200 TIMES
054200             INDEXED BY YTAL-IDX YTAL-IDX2.
054300         10  WS-YTAL-YEAR        PIC 9(4).
054400         10  WS-YTAL-COUNT       PIC 9(5) COMP.
054500         10  FILLER              PIC X(3).
054600
054700*  BUILT DURING 240-ANALYZE-MULTI-COPIES ITSELF, NOT AT LOAD
054800*  TIME - ONLY MASTER-BACKED UCR ROWS EVER REACH IT.
054900 01  WS-COPIES-TALLY-TABLE.
055000     05  WS-CTAL-ENTRY OCCURS 3000 TIMES
055100             INDEXED BY CTAL-IDX CTAL-IDX2.
055200         10  WS-CTAL-MASTER-ID   PIC 9(9).
055300         10  WS-CTAL-TITLE       PIC X(40).
055400         10  WS-CTAL-COUNT       PIC 9(5) COMP.
055500         10  FILLER              PIC X(3).
055600
055700 01  WS-DECADE-TALLY-TABLE.
055800     05  WS-DTAL-ENTRY OCCURS 20 TIMES
055900             INDEXED BY DTAL-IDX DTAL-IDX2.
056000         10  WS-DTAL-DECADE      PIC 9(4).
056100         10  WS-DTAL-COUNT       PIC 9(5) COMP.
056200         10  FILLER              PIC X(3).
056300
056400*****************************************************************
056500*  03/09/05 KMH - REQUEST 6120 - FAVORITE DECADE MUST COUNT ONE
056600*  EARLIEST YEAR PER MASTER, NOT ONE PER COLLECTION COPY.  THIS
056700*  TABLE HOLDS THE MINIMUM WS-UCR-CACHE-YEAR SEEN FOR EACH
056800*  MASTER-ID > 0 BEFORE 230 BUCKETS BY DECADE.
056900*****************************************************************
057000 01  WS-DECADE-MIN-TABLE.
057100     05  WS-DMIN-ENTRY OCCURS 3000 TIMES
057200             INDEXED BY DMIN-IDX.
057300         10  WS-DMIN-MASTER-ID   PIC 9(9).
057400         10  WS-DMIN-YEAR        PIC 9(4).
057500         10  FILLER              PIC X(3).
057600
057700*****************************************************************
057800*  LONGEST-TRACKS - A SMALL RANKED ARRAY MAINTAINED LIVE DURING
057900*  THE SINGLE PASS OVER WS-TRK-TABLE, INSTEAD OF SORTING THE
058000*  WHOLE TRACK TABLE, WHICH CAN RUN INTO THE TENS OF THOUSANDS
058100*  OF ROWS ON A LARGE COLLECTION.
058200*****************************************************************
058300 01  WS-LONGEST-TABLE.
058400     05  WS-LONG-ENTRY OCCURS 10 TIMES
058500             INDEXED BY LONG-IDX LONG-IDX2.
058600         10  WS-LONG-REL-ID      PIC 9(9).
058700         10  WS-LONG-REL-TITLE   PIC X(40).
058800         10  WS-LONG-TITLE       PIC X(40).
058900         10  WS-LONG-SECONDS     PIC 9(6) COMP.
059000         10  FILLER              PIC X(3).
059100
059200*  SCRATCH AREA 792-BUBBLE-UP AND 793-BUBBLE-ONE-STEP USE TO SWAP
059300*  TWO ADJACENT ROWS OF WS-LONGEST-TABLE - SAME SHAPE AS ONE
059400*  WS-LONG-ENTRY OCCURRENCE, JUST NOT SUBSCRIPTED.
059500 01  WS-LONG-SWAP-ENTRY.
059600     05  WS-SWAP-REL-ID          PIC 9(9).
059700     05  WS-SWAP-REL-TITLE       PIC X(40).
059800     05  WS-SWAP-TITLE           PIC X(40).
059900     05  WS-SWAP-SECONDS         PIC 9(6) COMP.
060000     05  FILLER                  PIC X(3).
060100
060200*****************************************************************
060300*  END-OF-FILE SWITCHES AND CONTROL-TOTALS WORK AREA
060400*****************************************************************
060500 01  PROGRAM-SWITCHES.
060600     05  WS-EOF-SW               PIC X VALUE 'N'.
060700         88  END-OF-FILE         VALUE 'Y'.
060800     05  FILLER                  PIC X(3).
060900
061000*  RUNNING COUNTERS ACCUMULATED DURING 140-LOAD-COLLECTION,
061100*  PRINTED BY 280-ANALYZE-SUMMARY AT THE END OF THE REPORT.
061200 01  WS-COLLECTION-SUMMARY.
061300     05  WS-SUM-TOTAL-ITEMS      PIC 9(7) COMP VALUE ZERO.
061400     05  WS-SUM-DISTINCT-REL     PIC 9(7) COMP VALUE ZERO.
061500     05  WS-SUM-DISTINCT-ART     PIC 9(7) COMP VALUE ZERO.
061600     05  WS-SUM-DISTINCT-LAB     PIC 9(7) COMP VALUE ZERO.
061700     05  WS-SUM-EARLIEST-YEAR    PIC 9(4) COMP VALUE 9999.
061800     05  WS-SUM-LATEST-YEAR      PIC 9(4) COMP VALUE ZERO.
061900     05  FILLER                  PIC X(3).
062000
062100*****************************************************************
062200*  DURATION FORMAT-BACK WORK AREA (SECONDS TO H:MM:SS / M:SS)
062300*****************************************************************
062400 01  WS-DURATION-FMT-WORK.
062500     05  WS-FMT-SECONDS          PIC 9(6) COMP.
062600     05  WS-FMT-HOURS            PIC 9(4) COMP.
062700     05  WS-FMT-MINUTES          PIC 9(4) COMP.
062800     05  WS-FMT-SECS             PIC 9(4) COMP.
062900     05  WS-FMT-TEXT             PIC X(8).
063000     05  WS-FMT-MM-ED            PIC Z9.
063100*  03/23/05 KMH - REQUEST 6120 FOLLOW-UP - THE H:MM:SS BRANCH
063200*  NEEDS ITS MINUTES ZERO-PADDED (1:05:09, NOT "1: 5:09"); THE
063300*  M:SS BRANCH ABOVE IS CORRECT LEFT ALONE, SO A SEPARATE EDIT
063400*  FIELD IS USED RATHER THAN CHANGING WS-FMT-MM-ED'S PICTURE.
063500     05  WS-FMT-HMM-ED           PIC 99.
063600     05  WS-FMT-SS-ED            PIC 99.
063700     05  FILLER                  PIC X(2).
063800
063900*  RUN-DATE WORK AREA - SAME ACCEPT-FROM-DATE / WINDOWING SHAPE
064000*  MCLDCAT AND MCEXPLD BOTH USE, JUST FOR THE REPORT HEADER HERE
064100*  RATHER THAN FOR A MASTER FILE'S LOAD TIMESTAMP.
064200 01  WS-SYSTEM-DATE                PIC 9(6).
064300 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
064400     05  WS-SYS-YY                 PIC 9(2).
064500     05  WS-SYS-MM                 PIC 9(2).
064600     05  WS-SYS-DD                 PIC 9(2).
064700
064800*  REDEFINITION SPLITS THE 4-DIGIT YEAR INTO CENTURY/DECADE/UNIT
064900*  DIGITS SO WS-DECADE-BUILD-UU CAN BE ZEROED TO ROUND DOWN TO THE
065000*  DECADE - E.G. 1974 BECOMES 1970 BY FORCING WS-DECADE-BUILD-UU
065100*  TO ZERO AND MOVING THE WHOLE GROUP BACK TO A YEAR FIELD.
065200 01  WS-DECADE-BUILD.
065300     05  WS-DECADE-BUILD-YEAR       PIC 9(4).
065400 01  WS-DECADE-BUILD-R REDEFINES WS-DECADE-BUILD.
065500     05  WS-DECADE-BUILD-CC         PIC 99.
065600     05  WS-DECADE-BUILD-TT         PIC 9.
065700     05  WS-DECADE-BUILD-UU         PIC 9.
065800
065900*  03/09/05 KMH - REQUEST 6120 - THE PRINTABLE DECADE LABEL
066000*  ("1970S") IS BUILT HERE, NUMERIC YEAR PLUS A LITERAL "S" -
066100*  WS-DTAL-DECADE ITSELF STAYS PIC 9(4) FOR THE SORT.
066200 01  WS-DECADE-NAME.
066300     05  WS-DECADE-NAME-YR          PIC 9(4).
066400     05  WS-DECADE-NAME-SFX         PIC X(1).
066500     05  FILLER                     PIC X(25).
066600
066700*  MM/DD/CCYY EDIT PICTURE FOR THE REPORT HEADER LINE - BUILT
066800*  FROM WS-SYSTEM-DATE-R ABOVE IN 060-GET-RUN-DATE.
066900 01  WS-RUN-DATE-EDIT.
067000     05  WS-RDE-MM                 PIC 99.
067100     05  FILLER                    PIC X VALUE '/'.
067200     05  WS-RDE-DD                 PIC 99.
067300     05  FILLER                    PIC X VALUE '/'.
067400     05  WS-RDE-CCYY                PIC 9(4).
067500
067600*****************************************************************
067700*  UNDERLINE / DASH CONSTANTS - REFERENCE-MODIFIED INTO THE
067800*  PRINT LINE FOR EACH BLOCK'S TITLE OR COLUMN HEADER, THE SAME
067900*  WAY CNTRLBRK BUILDS ITS ACCOUNT-NUMBER PIECES.
068000*****************************************************************
068100 77  WS-EQUAL-STRING             PIC X(50) VALUE ALL '='.
068200 77  WS-DASH-STRING              PIC X(50) VALUE ALL '-'.
068300
068400*****************************************************************
068500*  PRINT LINE RECORDS - EACH IS EXACTLY 132 BYTES
068600*****************************************************************
068700 01  RPT-TITLE-REC.
068800     05  FILLER                  PIC X(3)   VALUE SPACES.
068900     05  RPT-TITLE-TEXT          PIC X(50)  VALUE SPACES.
069000     05  FILLER                  PIC X(79)  VALUE SPACES.
069100
069200*  810-WRITE-TITLE-BLOCK MOVES WS-DASH-STRING, SIZED TO THE
069300*  TITLE'S OWN LENGTH, INTO RPT-UNDERLINE-TEXT BELOW.
069400 01  RPT-UNDERLINE-REC.
069500     05  FILLER                  PIC X(3)   VALUE SPACES.
069600     05  RPT-UNDERLINE-TEXT      PIC X(50)  VALUE SPACES.
069700     05  FILLER                  PIC X(79)  VALUE SPACES.
069800
069900*  WRITTEN ONCE, BY 800-WRITE-REPORT-HEADER, AT THE VERY TOP OF
070000*  RPTOUT - RPT-RUN-DATE COMES FROM WS-RUN-DATE-EDIT ABOVE.
070100 01  RPT-RUN-HDR-REC.
070200     05  FILLER                  PIC X(3)   VALUE SPACES.
070300     05  FILLER                  PIC X(11)  VALUE 'RUN DATE - '.
070400     05  RPT-RUN-DATE            PIC X(10)  VALUE SPACES.
070500     05  FILLER                  PIC X(108) VALUE SPACES.
070600
070700*  NAME + COUNT SHAPE - TOP ARTISTS, RELEASES BY LABEL, MULTIPLE
070800*  COPIES
070900 01  RPT-COLHDR-NC-REC.
071000     05  FILLER                  PIC X(3)   VALUE SPACES.
071100     05  FILLER                  PIC X(40)  VALUE 'NAME'.
071200     05  FILLER                  PIC X(3)   VALUE SPACES.
071300     05  FILLER                  PIC X(15)  VALUE 'COUNT'.
071400     05  FILLER                  PIC X(71)  VALUE SPACES.
071500
071600*  UNDERLINES THE NAME + COUNT COLUMN HEADER ABOVE.
071700 01  RPT-DASH-NC-REC.
071800     05  FILLER                  PIC X(3)   VALUE SPACES.
071900     05  RPT-DASH-NC-1           PIC X(40)  VALUE ALL '-'.
072000     05  FILLER                  PIC X(3)   VALUE SPACES.
072100     05  RPT-DASH-NC-2           PIC X(4)   VALUE ALL '-'.
072200     05  FILLER                  PIC X(82)  VALUE SPACES.
072300
072400*  ONE ROW PER RANKED ENTRY - TOP ARTISTS, RELEASES BY LABEL, AND
072500*  MULTIPLE COPIES ALL SHARE THIS SAME DETAIL SHAPE.
072600 01  RPT-DETAIL-NC-REC.
072700     05  FILLER                  PIC X(3)   VALUE SPACES.
072800     05  RPT-DTL-NC-NAME         PIC X(40)  VALUE SPACES.
072900     05  FILLER                  PIC X(3)   VALUE SPACES.
073000*  03/23/05 KMH - REQUEST 6120 FOLLOW-UP - RIGHT-JUSTIFIED ZZZ9
073100*  PER THE CATALOG COMMITTEE'S REPORT LAYOUT (WAS ONE DIGIT WIDE).
073200     05  RPT-DTL-NC-COUNT        PIC ZZZ9   VALUE SPACES.
073300     05  FILLER                  PIC X(82)  VALUE SPACES.
073400
073500*  NAME + COUNT + PERCENT SHAPE - FAVORITE DECADE, GENRE, FORMAT,
073600*  YEAR
073700 01  RPT-COLHDR-NCP-REC.
073800     05  FILLER                  PIC X(3)   VALUE SPACES.
073900     05  FILLER                  PIC X(30)  VALUE 'NAME'.
074000     05  FILLER                  PIC X(3)   VALUE SPACES.
074100     05  FILLER                  PIC X(12)  VALUE 'COUNT'.
074200     05  FILLER                  PIC X(3)   VALUE SPACES.
074300     05  FILLER                  PIC X(10)  VALUE 'PERCENT'.
074400     05  FILLER                  PIC X(71)  VALUE SPACES.
074500
074600*  UNDERLINES THE NAME + COUNT + PERCENT COLUMN HEADER ABOVE.
074700 01  RPT-DASH-NCP-REC.
074800     05  FILLER                  PIC X(3)   VALUE SPACES.
074900     05  RPT-DASH-NCP-1          PIC X(30)  VALUE ALL '-'.
075000     05  FILLER                  PIC X(3)   VALUE SPACES.
075100     05  RPT-DASH-NCP-2          PIC X(5)   VALUE ALL '-'.
075200     05  FILLER                  PIC X(7)   VALUE SPACES.
075300     05  RPT-DASH-NCP-3          PIC X(7)   VALUE ALL '-'.
075400     05  FILLER                  PIC X(77)  VALUE SPACES.
075500
075600*  ONE ROW PER RANKED ENTRY - FAVORITE DECADE, GENRE, FORMAT AND
075700*  YEAR ALL SHARE THIS SAME DETAIL SHAPE, EACH WITH ITS OWN
075800*  PERCENT DENOMINATOR (SEE 940/945/947/949).
075900 01  RPT-DETAIL-NCP-REC.
076000     05  FILLER                  PIC X(3)   VALUE SPACES.
076100     05  RPT-DTL-NCP-NAME        PIC X(30)  VALUE SPACES.
076200     05  FILLER                  PIC X(3)   VALUE SPACES.
076300     05  RPT-DTL-NCP-COUNT       PIC ZZZ9   VALUE SPACES.
076400     05  FILLER                  PIC X(11)  VALUE SPACES.
076500     05  RPT-DTL-NCP-PCT         PIC ZZ9.99 VALUE SPACES.
076600     05  FILLER                  PIC X(75)  VALUE SPACES.
076700
076800*  TRACK DETAIL SHAPE - LONGEST TRACKS ONLY
076900 01  RPT-COLHDR-TRACK-REC.
077000     05  FILLER                  PIC X(3)   VALUE SPACES.
077100     05  FILLER                  PIC X(30)  VALUE 'TRACK TITLE'.
077200     05  FILLER                  PIC X(2)   VALUE SPACES.
077300     05  FILLER                  PIC X(30)  VALUE 'RELEASE TITLE'.
077400     05  FILLER                  PIC X(2)   VALUE SPACES.
077500     05  FILLER                  PIC X(10)  VALUE 'DURATION'.
077600     05  FILLER                  PIC X(2)   VALUE SPACES.
077700     05  FILLER                  PIC X(10)  VALUE 'SECONDS'.
077800     05  FILLER                  PIC X(43)  VALUE SPACES.
077900
078000*  UNDERLINES THE FOUR-COLUMN TRACK-DETAIL HEADER ABOVE.
078100 01  RPT-DASH-TRACK-REC.
078200     05  FILLER                  PIC X(3)   VALUE SPACES.
078300     05  RPT-DASH-TRK-1          PIC X(30)  VALUE ALL '-'.
078400     05  FILLER                  PIC X(2)   VALUE SPACES.
078500     05  RPT-DASH-TRK-4          PIC X(30)  VALUE ALL '-'.
078600     05  FILLER                  PIC X(2)   VALUE SPACES.
078700     05  RPT-DASH-TRK-2          PIC X(8)   VALUE ALL '-'.
078800     05  FILLER                  PIC X(2)   VALUE SPACES.
078900     05  RPT-DASH-TRK-3          PIC X(9)   VALUE ALL '-'.
079000     05  FILLER                  PIC X(46)  VALUE SPACES.
079100
079200*  ONE ROW PER RANKED TRACK - TITLE, RELEASE TITLE, FORMATTED
079300*  DURATION AND RAW SECONDS, PER THE 03/23/05 LAYOUT CHANGE.
079400 01  RPT-DETAIL-TRACK-REC.
079500     05  FILLER                  PIC X(3)   VALUE SPACES.
079600     05  RPT-DTL-TRK-TITLE       PIC X(30)  VALUE SPACES.
079700     05  FILLER                  PIC X(2)   VALUE SPACES.
079800     05  RPT-DTL-TRK-RELTITLE    PIC X(30)  VALUE SPACES.
079900     05  FILLER                  PIC X(2)   VALUE SPACES.
080000     05  RPT-DTL-TRK-DUR         PIC X(8)   VALUE SPACES.
080100     05  FILLER                  PIC X(4)   VALUE SPACES.
080200     05  RPT-DTL-TRK-SECS        PIC ZZZZZ9 VALUE SPACES.
080300     05  FILLER                  PIC X(47)  VALUE SPACES.
080400
080500*  PRINTED IN PLACE OF A COLUMN HEADER BY 830-WRITE-NORESULTS
080600*  WHEN A BLOCK'S TALLY TABLE COMES UP EMPTY.
080700 01  RPT-NORESULTS-REC.
080800     05  FILLER                  PIC X(3)   VALUE SPACES.
080900     05  FILLER                  PIC X(18)  VALUE 'NO RESULTS FOUND.'.
081000     05  FILLER                  PIC X(111) VALUE SPACES.
081100
081200*  ONE SPACER LINE, WRITTEN BY 890-WRITE-BLANK AFTER EVERY BLOCK.
081300 01  RPT-BLANK-REC               PIC X(132) VALUE SPACES.
081400
081500*  COLLECTION SUMMARY BLOCK
081600*  03/23/05 KMH - REQUEST 6120 FOLLOW-UP - THE FOUR SUMMARY
081700*  COUNTS ARE NOW EDITED Z,ZZZ,ZZ9 (SEVEN DIGITS) PER THE CATALOG
081800*  COMMITTEE'S REPORT LAYOUT - THEY WERE ONE DIGIT NARROW.
081900 01  RPT-SUM-LINE1.
082000     05  FILLER                  PIC X(3)   VALUE SPACES.
082100     05  FILLER                  PIC X(16)  VALUE 'TOTAL ITEMS -   '.
082200     05  RPT-SUM-1-VAL           PIC Z,ZZZ,ZZ9 VALUE SPACES.
082300     05  FILLER                  PIC X(104) VALUE SPACES.
082400
082500*  SAME SHAPE AS RPT-SUM-LINE1 ABOVE - ONE LABEL/VALUE PAIR PER
082600*  LINE RATHER THAN A SINGLE MULTI-COLUMN SUMMARY ROW, SO EACH
082700*  CAN BE COLUMN-WIDENED INDEPENDENTLY (SEE THE 03/23/05 NOTE).
082800 01  RPT-SUM-LINE2.
082900     05  FILLER                  PIC X(3)   VALUE SPACES.
083000     05  FILLER                  PIC X(20)  VALUE 'DISTINCT RELEASES - '.
083100     05  RPT-SUM-2-VAL           PIC Z,ZZZ,ZZ9 VALUE SPACES.
083200     05  FILLER                  PIC X(100) VALUE SPACES.
083300
083400*  SAME SHAPE AGAIN.
083500 01  RPT-SUM-LINE3.
083600     05  FILLER                  PIC X(3)   VALUE SPACES.
083700     05  FILLER                  PIC X(20)  VALUE 'DISTINCT ARTISTS -  '.
083800     05  RPT-SUM-3-VAL           PIC Z,ZZZ,ZZ9 VALUE SPACES.
083900     05  FILLER                  PIC X(100) VALUE SPACES.
084000
084100*  SAME SHAPE AGAIN.
084200 01  RPT-SUM-LINE4.
084300     05  FILLER                  PIC X(3)   VALUE SPACES.
084400     05  FILLER                  PIC X(18)  VALUE 'DISTINCT LABELS - '.
084500     05  RPT-SUM-4-VAL           PIC Z,ZZZ,ZZ9 VALUE SPACES.
084600     05  FILLER                  PIC X(102) VALUE SPACES.
084700
084800*  LAST OF THE FIVE SUMMARY LINES - NO NUMERIC VALUE, JUST THE
084900*  RUN-DATE-STAMPED CLOSING TEXT.
085000 01  RPT-SUM-LINE5.
085100     05  FILLER                  PIC X(3)   VALUE SPACES.
085200     05  FILLER                  PIC X(13)  VALUE 'YEAR RANGE - '.
085300     05  RPT-SUM-5-EARLY         PIC 9(4)   VALUE ZERO.
085400     05  FILLER                  PIC X(3)   VALUE ' - '.
085500     05  RPT-SUM-5-LATE          PIC 9(4)   VALUE ZERO.
085600     05  FILLER                  PIC X(2)   VALUE ' ('.
085700     05  RPT-SUM-5-SPAN          PIC ZZZ9   VALUE SPACES.
085800     05  FILLER                  PIC X(7)   VALUE ' YEARS)'.
085900     05  FILLER                  PIC X(92)  VALUE SPACES.
086000
086100*  INGEST CONTROL TOTALS BLOCK - ONE LINE PER DSAUDIT RECORD
086200*  ONE LINE PER DSAUDIT RECORD - RPT-CTL-SOURCE IS THE ENTITY
086300*  NAME (ARTIST, LABEL, MASTER, RELEASE) MCLDCAT WROTE TO AUD-
086400*  SOURCE-TYPE, READ AND PRINTED BACK VERBATIM BY 294 BELOW.
086500 01  RPT-CTL-LINE.
086600     05  FILLER                  PIC X(3)   VALUE SPACES.
086700     05  RPT-CTL-SOURCE          PIC X(10)  VALUE SPACES.
086800     05  FILLER                  PIC X(3)   VALUE SPACES.
086900     05  FILLER                  PIC X(10)  VALUE 'READ -    '.
087000     05  RPT-CTL-READ            PIC ZZZ,ZZZ,ZZ9 VALUE SPACES.
087100     05  FILLER                  PIC X(3)   VALUE SPACES.
087200     05  FILLER                  PIC X(7)   VALUE 'ERR -  '.
087300     05  RPT-CTL-ERRORS          PIC ZZZ,ZZZ,ZZ9 VALUE SPACES.
087400     05  FILLER                  PIC X(74) VALUE SPACES.
087500
087600 PROCEDURE DIVISION.
087700
087800*****************************************************************
087900*  000 - MAIN LINE
088000*****************************************************************
088100 000-INITIAL-RTN.
088200*  PHASE 1 - RESIDENT LOAD.  ALL NINE INPUT FILES ARE READ TO
088300*  EXHAUSTION AND HELD IN TABLES BEFORE ANY ANALYSIS BLOCK RUNS -
088400*  NOTHING BELOW THIS POINT REREADS AN INPUT FILE.
088500     PERFORM 050-OPEN-FILES     THRU 050-EXIT.
088600     PERFORM 060-GET-RUN-DATE   THRU 060-EXIT.
088700     PERFORM 100-LOAD-ARTISTS   THRU 100-EXIT.
088800     PERFORM 110-LOAD-LABELS    THRU 110-EXIT.
088900     PERFORM 120-LOAD-MASTERS   THRU 120-EXIT.
089000     PERFORM 130-LOAD-RELEASES  THRU 130-EXIT.
089100     PERFORM 140-LOAD-COLLECTION THRU 140-EXIT.
089200     PERFORM 150-LOAD-ARTCRED   THRU 150-EXIT.
089300     PERFORM 160-LOAD-LABCRED   THRU 160-EXIT.
089400     PERFORM 170-LOAD-TRKFILE   THRU 170-EXIT.
089500*  PHASE 2 - REPORT.  EACH 2XX BLOCK BUILDS ITS OWN TALLY TABLE,
089600*  SORTS IT (900 SERIES), AND WRITES ITS OWN SECTION OF RPTOUT -
089700*  THE BLOCKS DO NOT SHARE STATE WITH ONE ANOTHER.
089800     PERFORM 800-WRITE-REPORT-HEADER   THRU 800-EXIT.
089900     PERFORM 200-ANALYZE-TOP-ARTISTS   THRU 200-EXIT.
090000     PERFORM 210-ANALYZE-BY-LABEL      THRU 210-EXIT.
090100     PERFORM 220-ANALYZE-LONGEST-TRKS  THRU 220-EXIT.
090200     PERFORM 230-ANALYZE-DECADE        THRU 230-EXIT.
090300     PERFORM 240-ANALYZE-MULTI-COPIES  THRU 240-EXIT.
090400     PERFORM 250-ANALYZE-GENRE         THRU 250-EXIT.
090500     PERFORM 260-ANALYZE-FORMAT        THRU 260-EXIT.
090600     PERFORM 270-ANALYZE-YEAR          THRU 270-EXIT.
090700     PERFORM 280-ANALYZE-SUMMARY       THRU 280-EXIT.
090800*  08/02/08 RJS REQUEST 6802 - CONTROL TOTALS PRINT LAST, AFTER
090900*  THE COLLECTION SUMMARY, PER OPERATIONS - SEE THE CHANGE LOG.
091000     PERFORM 290-WRITE-CONTROL-TOTALS  THRU 290-EXIT.
091100     PERFORM 990-WRAP-UP        THRU 990-EXIT.
091200     STOP RUN.
091300
091400*****************************************************************
091500*  050 - OPEN FILES
091600*****************************************************************
091700 050-OPEN-FILES.
091800     OPEN INPUT  WKARTOUT WKLABOUT WKMSTOUT WKRELOUT
091900                 COLDUMP ARTCRED LABCRED TRKFILE DSAUDIT.
092000     OPEN OUTPUT RPTOUT.
092100 050-EXIT.
092200     EXIT.
092300
092400*****************************************************************
092500*  060 - GET-RUN-DATE - NO INTRINSIC FUNCTIONS IN THIS SHOP'S
092600*        CODE, SO THE RUN DATE COMES FROM ACCEPT ... FROM DATE
092700*        AND IS WINDOWED THE SAME WAY MCLDCAT WINDOWS IT.
092800*****************************************************************
092900 060-GET-RUN-DATE.
093000     ACCEPT WS-SYSTEM-DATE FROM DATE.
093100     IF WS-SYS-YY < WS-CENTURY-PIVOT
093200         MOVE 2000 TO WS-CENTURY-BASE
093300     ELSE
093400         MOVE 1900 TO WS-CENTURY-BASE
093500     END-IF.
093600     MOVE WS-SYS-MM TO WS-RDE-MM.
093700     MOVE WS-SYS-DD TO WS-RDE-DD.
093800     COMPUTE WS-RDE-CCYY = WS-CENTURY-BASE + WS-SYS-YY.
093900 060-EXIT.
094000     EXIT.
094100
094200*****************************************************************
094300*  100 - LOAD ARTISTS (ALREADY ASCENDING BY ART-ID)
094400*****************************************************************
094500*  APPENDS THE ENTIRE WKARTOUT EXTRACT RESIDENT, ASCENDING BY
094600*  ARTIST-ID, SO 726/722 BELOW CAN BINARY SEARCH IT COLD.
094700 100-LOAD-ARTISTS.
094800     PERFORM 102-READ-ARTIST THRU 102-EXIT.
094900     PERFORM 104-STORE-ARTIST THRU 104-EXIT
095000         UNTIL WKARTOUT-EOF.
095100 100-EXIT.
095200     EXIT.
095300
095400*  READ-AHEAD SHAPE - THE FIRST CALL COMES FROM 100 BEFORE THE
095500*  LOOP STARTS, EVERY PASS OF 104 BELOW READS THE NEXT ONE AS
095600*  ITS LAST ACT, SAME PATTERN MCLDCAT USES ON ITS FIVE INPUTS.
095700*  ONE READ, ONE FILE-STATUS CHECK - SAME SHAPE AS EVERY OTHER
095800*  102/112/122/132/142/152/162/172 SIBLING IN THIS PROGRAM.
095900 102-READ-ARTIST.
096000     READ WKARTOUT
096100         AT END SET WKARTOUT-EOF TO TRUE
096200     END-READ.
096300 102-EXIT.
096400     EXIT.
096500
096600*  NO VALIDATION AND NO KEY CHECK HERE - MCLDCAT ALREADY
096700*  VALIDATED AND DEDUPED THIS EXTRACT, SO THIS PROGRAM ONLY
096800*  APPENDS TO THE END OF THE RESIDENT TABLE IN ARRIVAL ORDER.
096900*  APPENDS TO THE END OF WS-ART-TABLE - NO SORT NEEDED SINCE
097000*  MCLDCAT ALREADY WROTE WKARTOUT IN ASCENDING KEY ORDER.
097100 104-STORE-ARTIST.
097200     ADD 1 TO WS-ART-CNT.
097300     SET ART-IDX TO WS-ART-CNT.
097400     MOVE ART-ID   TO WS-ARTT-ID (ART-IDX).
097500     MOVE ART-NAME TO WS-ARTT-NAME (ART-IDX).
097600     PERFORM 102-READ-ARTIST THRU 102-EXIT.
097700 104-EXIT.
097800     EXIT.
097900
098000*****************************************************************
098100*  110 - LOAD LABELS (ALREADY ASCENDING BY LAB-ID)
098200*****************************************************************
098300 110-LOAD-LABELS.
098400     PERFORM 112-READ-LABEL THRU 112-EXIT.
098500     PERFORM 114-STORE-LABEL THRU 114-EXIT
098600         UNTIL WKLABOUT-EOF.
098700 110-EXIT.
098800     EXIT.
098900
099000*  SAME READ-AHEAD SHAPE AS 102-READ-ARTIST ABOVE.
099100 112-READ-LABEL.
099200     READ WKLABOUT
099300         AT END SET WKLABOUT-EOF TO TRUE
099400     END-READ.
099500 112-EXIT.
099600     EXIT.
099700
099800*  SAME APPEND-ONLY SHAPE AS 104 ABOVE.
099900 114-STORE-LABEL.
100000     ADD 1 TO WS-LAB-CNT.
100100     SET LAB-IDX TO WS-LAB-CNT.
100200     MOVE LAB-ID   TO WS-LABT-ID (LAB-IDX).
100300     MOVE LAB-NAME TO WS-LABT-NAME (LAB-IDX).
100400     PERFORM 112-READ-LABEL THRU 112-EXIT.
100500 114-EXIT.
100600     EXIT.
100700
100800*****************************************************************
100900*  120 - LOAD MASTERS (ALREADY ASCENDING BY MST-ID)
101000*****************************************************************
101100*  SAME RESIDENT-TABLE LOAD SHAPE AS 100 ABOVE, MASTER SIDE.
101200 120-LOAD-MASTERS.
101300     PERFORM 122-READ-MASTER THRU 122-EXIT.
101400     PERFORM 124-STORE-MASTER THRU 124-EXIT
101500         UNTIL WKMSTOUT-EOF.
101600 120-EXIT.
101700     EXIT.
101800
101900*  SAME READ-AHEAD SHAPE AGAIN.
102000*  SAME READ/STATUS-CHECK SHAPE AS 102 ABOVE.
102100 122-READ-MASTER.
102200     READ WKMSTOUT
102300         AT END SET WKMSTOUT-EOF TO TRUE
102400     END-READ.
102500 122-EXIT.
102600     EXIT.
102700
102800*  SAME APPEND-ONLY SHAPE, PLUS THE MASTER YEAR CARRIED FOR
102900*  902-YEAR-FROM-MASTER BELOW.
103000*  SAME APPEND-IN-ORDER SHAPE AS 104 ABOVE.
103100 124-STORE-MASTER.
103200     ADD 1 TO WS-MST-CNT.
103300     SET MST-IDX TO WS-MST-CNT.
103400     MOVE MST-ID    TO WS-MSTT-ID (MST-IDX).
103500     MOVE MST-TITLE TO WS-MSTT-TITLE (MST-IDX).
103600     MOVE MST-YEAR  TO WS-MSTT-YEAR (MST-IDX).
103700     PERFORM 122-READ-MASTER THRU 122-EXIT.
103800 124-EXIT.
103900     EXIT.
104000
104100*****************************************************************
104200*  130 - LOAD RELEASES (ALREADY ASCENDING BY REL-ID); ALSO
104300*        LOADS THE ARTIST-CREDIT / LABEL-CREDIT / TRACK TALLY
104400*        SOURCE (GENRE, FORMAT, YEAR TALLIES BUILT FROM THE
104500*        RELEASE'S OWN SEGMENT TABLES WHILE IT IS IN HAND).
104600*****************************************************************
104700*  LARGEST OF THE FOUR RESIDENT TABLES - EACH ROW ALSO FEEDS
104800*  135-CACHE-GENRE-FORMAT BELOW WHILE THE RECORD IS IN HAND.
104900 130-LOAD-RELEASES.
105000     PERFORM 132-READ-RELEASE THRU 132-EXIT.
105100     PERFORM 134-STORE-RELEASE THRU 134-EXIT
105200         UNTIL WKRELOUT-EOF.
105300 130-EXIT.
105400     EXIT.
105500
105600*  SAME READ-AHEAD SHAPE ONE LAST TIME FOR THE FOUR CLEAN
105700*  EXTRACTS.
105800*  SAME READ/STATUS-CHECK SHAPE AS 102 ABOVE.
105900 132-READ-RELEASE.
106000     READ WKRELOUT
106100         AT END SET WKRELOUT-EOF TO TRUE
106200     END-READ.
106300 132-EXIT.
106400     EXIT.
106500
106600*  APPENDS THE RELEASE ROW, THEN CACHES ITS GENRE/FORMAT TAGS
106700*  AND TALLIES THEM BEFORE MOVING ON TO THE NEXT RECORD.
106800 134-STORE-RELEASE.
106900     ADD 1 TO WS-REL-CNT.
107000     SET REL-IDX TO WS-REL-CNT.
107100     MOVE REL-ID          TO WS-RELT-ID (REL-IDX).
107200     MOVE REL-TITLE       TO WS-RELT-TITLE (REL-IDX).
107300     MOVE REL-MASTER-ID   TO WS-RELT-MASTER-ID (REL-IDX).
107400     MOVE REL-YEAR        TO WS-RELT-YEAR (REL-IDX).
107500     MOVE REL-RELEASED-DATE TO WS-RELT-DATE (REL-IDX).
107600     PERFORM 135-CACHE-GENRE-FORMAT THRU 135-EXIT.
107700     PERFORM 132-READ-RELEASE THRU 132-EXIT.
107800 134-EXIT.
107900     EXIT.
108000
108100*  03/09/05 KMH - REQUEST 6120 - GENRE/FORMAT ARE CACHED HERE,
108200*  RESIDENT, PER RELEASE, BUT NO LONGER TALLIED HERE.  TALLYING
108300*  MOVED TO 149, WHICH ONLY FIRES FOR A RELEASE FOUND ON THE
108400*  COLLECTOR'S OWN COLDUMP EXTRACT - GENRE AND FORMAT ARE NOT
108500*  THE "RELEASES BY LABEL" EXCEPTION AND MUST BE COLLECTION-
108600*  RESTRICTED LIKE EVERY OTHER ANALYSIS.
108700*  CALLED ONCE PER RELEASE WHILE ITS SEGMENT TABLES ARE STILL
108800*  ON WKRELOUT - THIS IS THE ONLY POINT IN THE PROGRAM WHERE
108900*  REL-GENRE-NAME AND REL-FORMAT-NAME ARE READABLE, SO THEY
109000*  ARE COPIED INTO WS-REL-TABLE FOR 136/137 TO TALLY LATER.
109100 135-CACHE-GENRE-FORMAT.
109200     MOVE REL-GENRE-CNT TO WS-RELT-GENRE-CNT (REL-IDX).
109300     MOVE ZERO TO WS-SUB-1.
109400     PERFORM 135-CACHE-ONE-GENRE THRU 135-1-EXIT
109500         VARYING WS-SUB-1 FROM 1 BY 1
109600         UNTIL WS-SUB-1 > REL-GENRE-CNT.
109700     MOVE REL-FORMAT-CNT TO WS-RELT-FORMAT-CNT (REL-IDX).
109800     MOVE ZERO TO WS-SUB-1.
109900     PERFORM 135-CACHE-ONE-FORMAT THRU 135-2-EXIT
110000         VARYING WS-SUB-1 FROM 1 BY 1
110100         UNTIL WS-SUB-1 > REL-FORMAT-CNT.
110200 135-EXIT.
110300     EXIT.
110400
110500*  ONE OCCURRENCE OF THE RELEASE'S GENRE TABLE PER CALL.
110600 135-CACHE-ONE-GENRE.
110700     MOVE REL-GENRE-NAME (WS-SUB-1)
110800         TO WS-RELT-GENRE-NAME (REL-IDX WS-SUB-1).
110900 135-1-EXIT.
111000     EXIT.
111100
111200*  ONE OCCURRENCE OF THE RELEASE'S FORMAT TABLE PER CALL.
111300 135-CACHE-ONE-FORMAT.
111400     MOVE REL-FORMAT-NAME (WS-SUB-1)
111500         TO WS-RELT-FORMAT-NAME (REL-IDX WS-SUB-1).
111600 135-2-EXIT.
111700     EXIT.
111800
111900*  DRIVES 750-FIND-GENRE ONCE PER CACHED GENRE TAG ON THE
112000*  CURRENT UCR RELEASE (REL-IDX, SET BY 149 BELOW).
112100*  WALKS THE GENRE SEGMENT TABLE 135 JUST CACHED, ONE ADD-OR-
112200*  INSERT PER TAG, VIA 750-FIND-GENRE-TALLY.
112300 136-TALLY-GENRES.
112400     MOVE ZERO TO WS-SUB-1.
112500     PERFORM 136-TALLY-ONE-GENRE THRU 136-1-EXIT
112600         VARYING WS-SUB-1 FROM 1 BY 1
112700         UNTIL WS-SUB-1 > WS-RELT-GENRE-CNT (REL-IDX).
112800 136-EXIT.
112900     EXIT.
113000
113100*  GENRE IS ALPHANUMERIC SO 750-FIND-GENRE DOES ITS OWN
113200 136-TALLY-ONE-GENRE.
113300* GENRE IS ALPHANUMERIC, SO THE GENRE TALLY USES ITS OWN LINEAR
113400* FIND (SEE 750-FIND-GENRE) RATHER THAN WS-SEARCH-KEY.
113500     PERFORM 750-FIND-GENRE THRU 750-EXIT.
113600 136-1-EXIT.
113700     EXIT.
113800
113900*  SAME SHAPE AS 136 ABOVE, DRIVING 755-FIND-FORMAT.
114000 137-TALLY-FORMATS.
114100     MOVE ZERO TO WS-SUB-1.
114200     PERFORM 137-TALLY-ONE-FORMAT THRU 137-1-EXIT
114300         VARYING WS-SUB-1 FROM 1 BY 1
114400         UNTIL WS-SUB-1 > WS-RELT-FORMAT-CNT (REL-IDX).
114500 137-EXIT.
114600     EXIT.
114700
114800*  SAME SHAPE, DRIVING 755-FIND-FORMAT ON THE FORMAT NAME.
114900 137-TALLY-ONE-FORMAT.
115000     PERFORM 755-FIND-FORMAT THRU 755-EXIT.
115100 137-1-EXIT.
115200     EXIT.
115300
115400*****************************************************************
115500*  140 - LOAD COLLECTION - BUILDS THE DEDUPED UNIQUE-RELEASE
115600*        (UCR) TABLE VIA BINARY INSERT AND TALLIES THE YEAR
115700*        BREAKDOWN AND THE COLLECTION SUMMARY COUNTERS.
115800*****************************************************************
115900 140-LOAD-COLLECTION.
116000     PERFORM 142-READ-COLDUMP THRU 142-EXIT.
116100     PERFORM 144-PROCESS-COLDUMP THRU 144-EXIT
116200         UNTIL COLDUMP-EOF.
116300 140-EXIT.
116400     EXIT.
116500
116600*  SAME READ-AHEAD SHAPE AS THE FOUR LOAD LOOPS ABOVE - THE
116700*  RAW COLLECTION DUMP IS THE FIFTH AND LAST FILE TO FOLLOW
116800*  THE PATTERN.
116900 142-READ-COLDUMP.
117000     READ COLDUMP
117100         AT END SET COLDUMP-EOF TO TRUE
117200     END-READ.
117300 142-EXIT.
117400     EXIT.
117500
117600 144-PROCESS-COLDUMP.
117700     ADD 1 TO WS-SUM-TOTAL-ITEMS.
117800     IF COL-RELEASE-ID > 0
117900         MOVE COL-RELEASE-ID TO WS-SEARCH-KEY
118000         PERFORM 700-BINARY-FIND-UCR THRU 700-EXIT
118100         IF KEY-NOT-FOUND
118200             PERFORM 710-INSERT-UCR THRU 710-EXIT
118300             PERFORM 146-EXTEND-SUMMARY THRU 146-EXIT
118400             PERFORM 148-TALLY-YEAR THRU 148-EXIT
118500             PERFORM 149-TALLY-GENRE-FORMAT THRU 149-EXIT
118600         END-IF
118700     END-IF
118800     PERFORM 142-READ-COLDUMP THRU 142-EXIT.
118900 144-EXIT.
119000     EXIT.
119100
119200*  03/09/05 KMH - REQUEST 6120 - GENRE AND FORMAT ARE TALLIED
119300*  ONLY WHEN THE RELEASE IS ON THE COLLECTOR'S OWN COLDUMP
119400*  EXTRACT (I.E. FIRST TIME INTO THE UCR SET ABOVE), NOT FOR
119500*  EVERY RELEASE ON WKRELOUT.  FORMERLY DONE UNCONDITIONALLY IN
119600*  134 DURING 130-LOAD-RELEASES - SEE THE LOG ENTRY THERE.
119700*  ONLY FIRES FOR A RELEASE JUST INSERTED INTO THE UCR SET -
119800*  SEE THE 03/09/05 KMH LOG ENTRY ABOVE.
119900 149-TALLY-GENRE-FORMAT.
120000     MOVE COL-RELEASE-ID TO WS-SEARCH-KEY.
120100     PERFORM 728-BINARY-FIND-REL THRU 728-EXIT.
120200     IF KEY-WAS-FOUND
120300         PERFORM 136-TALLY-GENRES THRU 136-EXIT
120400         PERFORM 137-TALLY-FORMATS THRU 137-EXIT
120500     END-IF.
120600 149-EXIT.
120700     EXIT.
120800
120900*****************************************************************
121000*  146 - EFFECTIVE-YEAR AND SUMMARY-EXTEND FOR THE NEWLY-INSERTED
121100*        UCR ROW.  EFFECTIVE YEAR PRECEDENCE - RELEASED-DATE'S
121200*        FIRST FOUR DIGITS, ELSE THE MASTER'S YEAR, ELSE THE
121300*        COLLECTOR'S OWN CACHED YEAR - PER REQUEST 4410.
121400*****************************************************************
121500 146-EXTEND-SUMMARY.
121600     ADD 1 TO WS-SUM-DISTINCT-REL.
121700     PERFORM 900-EFFECTIVE-YEAR THRU 900-EXIT.
121800     MOVE WS-EFF-YEAR TO WS-UCR-CACHE-YEAR (UCR-IDX).
121900     IF WS-EFF-YEAR > 0
122000         IF WS-EFF-YEAR < WS-SUM-EARLIEST-YEAR
122100             MOVE WS-EFF-YEAR TO WS-SUM-EARLIEST-YEAR
122200         END-IF
122300         IF WS-EFF-YEAR > WS-SUM-LATEST-YEAR
122400             MOVE WS-EFF-YEAR TO WS-SUM-LATEST-YEAR
122500         END-IF
122600     END-IF.
122700 146-EXIT.
122800     EXIT.
122900
123000 148-TALLY-YEAR.
123100     IF WS-EFF-YEAR > 0
123200         MOVE WS-EFF-YEAR TO WS-SEARCH-KEY
123300         PERFORM 760-FIND-YEAR THRU 760-EXIT
123400     END-IF.
123500 148-EXIT.
123600     EXIT.
123700
123800*****************************************************************
123900*  150-170 - LOAD THE THREE RELATIONSHIP FILES FROM MCEXPLD,
124000*            LINEAR TABLES, NO KEY ORDER ASSUMED.
124100*****************************************************************
124200 150-LOAD-ARTCRED.
124300     PERFORM 152-READ-ARTCRED THRU 152-EXIT.
124400     PERFORM 154-STORE-ARTCRED THRU 154-EXIT
124500         UNTIL ARTCRED-EOF.
124600 150-EXIT.
124700     EXIT.
124800
124900*  SAME READ-AHEAD SHAPE, THOUGH THIS FILE AND THE TWO BELOW
125000*  LOAD STRAIGHT INTO A LINEAR TABLE, NOT A KEYED ONE.
125100 152-READ-ARTCRED.
125200     READ ARTCRED
125300         AT END SET ARTCRED-EOF TO TRUE
125400     END-READ.
125500 152-EXIT.
125600     EXIT.
125700
125800*  APPEND-ONLY, NO KEY ORDER - 202-SCAN-ONE-CREDIT SCANS THIS
125900*  TABLE IN FULL, ONE PASS, DURING TOP-ARTISTS.
126000 154-STORE-ARTCRED.
126100     ADD 1 TO WS-ACR-CNT.
126200     SET ACR-IDX TO WS-ACR-CNT.
126300     MOVE ACR-RELEASE-ID TO WS-ACRT-REL-ID (ACR-IDX).
126400     MOVE ACR-ARTIST-ID  TO WS-ACRT-ART-ID (ACR-IDX).
126500     PERFORM 152-READ-ARTCRED THRU 152-EXIT.
126600 154-EXIT.
126700     EXIT.
126800
126900*  SAME RESIDENT-READ-STORE SHAPE AS 150-LOAD-ARTCRED ABOVE,
127000*  LABEL SIDE - LABCRED, NOT WKLABOUT.
127100 160-LOAD-LABCRED.
127200     PERFORM 162-READ-LABCRED THRU 162-EXIT.
127300     PERFORM 164-STORE-LABCRED THRU 164-EXIT
127400         UNTIL LABCRED-EOF.
127500 160-EXIT.
127600     EXIT.
127700
127800*  SAME READ-AHEAD SHAPE AGAIN.
127900*  SAME READ/STATUS-CHECK SHAPE AS 102 ABOVE.
128000 162-READ-LABCRED.
128100     READ LABCRED
128200         AT END SET LABCRED-EOF TO TRUE
128300     END-READ.
128400 162-EXIT.
128500     EXIT.
128600
128700*  SAME APPEND-ONLY SHAPE AS 154 ABOVE.
128800*  SAME APPEND-IN-ORDER SHAPE AS 154-STORE-ARTCRED.
128900 164-STORE-LABCRED.
129000     ADD 1 TO WS-LCR-CNT.
129100     SET LCR-IDX TO WS-LCR-CNT.
129200     MOVE LCR-RELEASE-ID TO WS-LCRT-REL-ID (LCR-IDX).
129300     MOVE LCR-LABEL-ID   TO WS-LCRT-LAB-ID (LCR-IDX).
129400     PERFORM 162-READ-LABCRED THRU 162-EXIT.
129500 164-EXIT.
129600     EXIT.
129700
129800*  SAME RESIDENT-READ-STORE SHAPE, TRACK SIDE - USUALLY THE
129900*  LARGEST OF THE THREE MCEXPLD RELATIONSHIP FILES.
130000 170-LOAD-TRKFILE.
130100     PERFORM 172-READ-TRKFILE THRU 172-EXIT.
130200     PERFORM 174-STORE-TRKFILE THRU 174-EXIT
130300         UNTIL TRKFILE-EOF.
130400 170-EXIT.
130500     EXIT.
130600
130700*  SAME READ-AHEAD SHAPE ONE LAST TIME - LARGEST OF THE THREE
130800*  RELATIONSHIP FILES, OFTEN TENS OF THOUSANDS OF ROWS.
130900*  SAME READ/STATUS-CHECK SHAPE AS 102 ABOVE.
131000 172-READ-TRKFILE.
131100     READ TRKFILE
131200         AT END SET TRKFILE-EOF TO TRUE
131300     END-READ.
131400 172-EXIT.
131500     EXIT.
131600
131700*  SAME APPEND-ONLY SHAPE - 222-SCAN-ONE-TRACK BELOW WALKS
131800*  THIS TABLE ONCE, FULL PASS, DURING LONGEST-TRACKS.
131900*  APPENDS THE TRACK ROW - 220-ANALYZE-LONGEST-TRKS BELOW
132000*  SCANS THIS TABLE IN FULL SINCE IT IS RELEASE-ORDERED, NOT
132100*  DURATION-ORDERED.
132200 174-STORE-TRKFILE.
132300     ADD 1 TO WS-TRK-CNT.
132400     SET TRK-IDX TO WS-TRK-CNT.
132500     MOVE TRK-RELEASE-ID TO WS-TRKT-REL-ID (TRK-IDX).
132600     MOVE TRK-TITLE      TO WS-TRKT-TITLE (TRK-IDX).
132700     MOVE TRK-DUR-SECONDS TO WS-TRKT-SECONDS (TRK-IDX).
132800     PERFORM 172-READ-TRKFILE THRU 172-EXIT.
132900 174-EXIT.
133000     EXIT.
133100
133200*****************************************************************
133300*  200 - TOP ARTISTS - RESTRICTED TO RELEASES IN THE COLLECTION,
133400*        DISTINCT RELEASE PER ARTIST, TOP 20 BY COUNT THEN NAME.
133500*        ARTCRED IS RELEASE-ORDERED (MCEXPLD WRITES IT THAT WAY)
133600*        SO THE LAST-RELEASE-ID CHECK CATCHES A SECOND CREDIT
133700*        ROW FOR THE SAME ARTIST ON THE SAME RELEASE.
133800*****************************************************************
133900 200-ANALYZE-TOP-ARTISTS.
134000     MOVE ZERO TO WS-ATAL-CNT.
134100     SET ACR-IDX TO 1.
134200     PERFORM 202-SCAN-ONE-CREDIT THRU 202-EXIT
134300         VARYING ACR-IDX FROM 1 BY 1
134400         UNTIL ACR-IDX > WS-ACR-CNT.
134500     PERFORM 910-SORT-ARTIST-TALLY THRU 910-EXIT.
134600     MOVE 'TOP 20 ARTISTS IN COLLECTION' TO RPT-TITLE-TEXT.
134700     MOVE 29 TO WS-SUB-1.
134800     PERFORM 810-WRITE-TITLE-BLOCK THRU 810-EXIT.
134900     PERFORM 820-WRITE-COLHDR-NC   THRU 820-EXIT.
135000     IF WS-ATAL-CNT = 0
135100         PERFORM 830-WRITE-NORESULTS THRU 830-EXIT
135200     ELSE
135300         MOVE 1 TO WS-SUB-1
135400         PERFORM 204-PRINT-ONE-ARTIST THRU 204-EXIT
135500             VARYING WS-SUB-1 FROM 1 BY 1
135600             UNTIL WS-SUB-1 > WS-ATAL-CNT OR WS-SUB-1 > 20
135700     END-IF.
135800     PERFORM 890-WRITE-BLANK THRU 890-EXIT.
135900 200-EXIT.
136000     EXIT.
136100
136200*  A CREDIT ROW ONLY COUNTS IF ITS RELEASE IS IN THE
136300*  COLLECTOR'S OWN UCR SET - AN ARTIST CREDITED ON A RELEASE
136400*  THE COLLECTOR DOES NOT OWN DOES NOT MAKE THE TOP-ARTISTS
136500*  LIST.
136600 202-SCAN-ONE-CREDIT.
136700     MOVE WS-ACRT-REL-ID (ACR-IDX) TO WS-SEARCH-KEY.
136800     PERFORM 720-BINARY-FIND-UCR THRU 720-EXIT.
136900     IF KEY-WAS-FOUND
137000         MOVE WS-ACRT-ART-ID (ACR-IDX) TO WS-SEARCH-KEY
137100         PERFORM 726-BINARY-FIND-ARTIST THRU 726-EXIT
137200         PERFORM 780-FIND-ARTIST-TALLY THRU 780-EXIT
137300     END-IF.
137400 202-EXIT.
137500     EXIT.
137600
137700*  ONE DETAIL LINE, NAME + COUNT SHAPE.
137800 204-PRINT-ONE-ARTIST.
137900     MOVE WS-ATAL-NAME (WS-SUB-1)  TO RPT-DTL-NC-NAME.
138000     MOVE WS-ATAL-COUNT (WS-SUB-1) TO RPT-DTL-NC-COUNT.
138100     WRITE RPTOUT-RECORD FROM RPT-DETAIL-NC-REC.
138200 204-EXIT.
138300     EXIT.
138400
138500*****************************************************************
138600*  210 - RELEASES BY LABEL - SAME SHAPE AS TOP ARTISTS
138700*****************************************************************
138800 210-ANALYZE-BY-LABEL.
138900     MOVE ZERO TO WS-LTAL-CNT.
139000     PERFORM 212-SCAN-ONE-LCREDIT THRU 212-EXIT
139100         VARYING LCR-IDX FROM 1 BY 1
139200         UNTIL LCR-IDX > WS-LCR-CNT.
139300     PERFORM 920-SORT-LABEL-TALLY THRU 920-EXIT.
139400     MOVE 'TOP 20 RELEASES BY LABEL' TO RPT-TITLE-TEXT.
139500     MOVE 25 TO WS-SUB-1.
139600     PERFORM 810-WRITE-TITLE-BLOCK THRU 810-EXIT.
139700     PERFORM 820-WRITE-COLHDR-NC   THRU 820-EXIT.
139800     IF WS-LTAL-CNT = 0
139900         PERFORM 830-WRITE-NORESULTS THRU 830-EXIT
140000     ELSE
140100         MOVE 1 TO WS-SUB-1
140200         PERFORM 214-PRINT-ONE-LABEL THRU 214-EXIT
140300             VARYING WS-SUB-1 FROM 1 BY 1
140400             UNTIL WS-SUB-1 > WS-LTAL-CNT OR WS-SUB-1 > 20
140500     END-IF.
140600     PERFORM 890-WRITE-BLANK THRU 890-EXIT.
140700 210-EXIT.
140800     EXIT.
140900
141000*  03/09/05 KMH - REQUEST 6120 - RELEASES BY LABEL IS THE ONE
141100*  ANALYSIS SPEC'D TO COVER EVERY LOADED RELEASE, NOT JUST THE
141200*  COLLECTOR'S OWN COPIES - DROPPED THE UCR MEMBERSHIP CHECK
141300*  THAT WAS WRONGLY RESTRICTING IT LIKE 202-SCAN-ONE-CREDIT.
141400*  NO UCR MEMBERSHIP CHECK - SEE THE 03/09/05 KMH NOTE ABOVE
141500*  212 FOR WHY RELEASES BY LABEL COVERS EVERY LOADED RELEASE.
141600 212-SCAN-ONE-LCREDIT.
141700     MOVE WS-LCRT-LAB-ID (LCR-IDX) TO WS-SEARCH-KEY.
141800     PERFORM 727-BINARY-FIND-LABEL THRU 727-EXIT.
141900     PERFORM 785-FIND-LABEL-TALLY THRU 785-EXIT.
142000 212-EXIT.
142100     EXIT.
142200
142300*  SAME DETAIL-LINE SHAPE AS 204 ABOVE.
142400 214-PRINT-ONE-LABEL.
142500     MOVE WS-LTAL-NAME (WS-SUB-1)  TO RPT-DTL-NC-NAME.
142600     MOVE WS-LTAL-COUNT (WS-SUB-1) TO RPT-DTL-NC-COUNT.
142700     WRITE RPTOUT-RECORD FROM RPT-DETAIL-NC-REC.
142800 214-EXIT.
142900     EXIT.
143000
143100*****************************************************************
143200*  220 - LONGEST TRACKS - RESTRICTED TO COLLECTION, TOP 10 BY
143300*        DURATION, TRACKS WITH TRK-DUR-SECONDS OF ZERO (PARSE
143400*        FAILED IN MCEXPLD) ARE SKIPPED PER REQUEST 4802.  A
143500*        SMALL RANKED ARRAY IS MAINTAINED LIVE - NO FULL SORT.
143600*****************************************************************
143700 220-ANALYZE-LONGEST-TRKS.
143800     MOVE ZERO TO WS-LONG-CNT.
143900     PERFORM 222-SCAN-ONE-TRACK THRU 222-EXIT
144000         VARYING TRK-IDX FROM 1 BY 1
144100         UNTIL TRK-IDX > WS-TRK-CNT.
144200     MOVE 'TOP 10 LONGEST TRACKS IN COLLECTION' TO RPT-TITLE-TEXT.
144300     MOVE 36 TO WS-SUB-1.
144400     PERFORM 810-WRITE-TITLE-BLOCK THRU 810-EXIT.
144500     PERFORM 825-WRITE-COLHDR-TRACK THRU 825-EXIT.
144600     IF WS-LONG-CNT = 0
144700         PERFORM 830-WRITE-NORESULTS THRU 830-EXIT
144800     ELSE
144900         MOVE 1 TO WS-SUB-1
145000         PERFORM 224-PRINT-ONE-TRACK THRU 224-EXIT
145100             VARYING WS-SUB-1 FROM 1 BY 1
145200             UNTIL WS-SUB-1 > WS-LONG-CNT
145300     END-IF.
145400     PERFORM 890-WRITE-BLANK THRU 890-EXIT.
145500 220-EXIT.
145600     EXIT.
145700
145800*  A ZERO WS-TRKT-SECONDS MEANS MCEXPLD COULD NOT PARSE THE
145900*  TRACK'S DURATION - REQUEST 4802 SKIPS IT HERE RATHER THAN
146000*  LETTING A BOGUS ZERO-LENGTH TRACK CROWD OUT A REAL ONE.
146100 222-SCAN-ONE-TRACK.
146200     IF WS-TRKT-SECONDS (TRK-IDX) > 0
146300         MOVE WS-TRKT-REL-ID (TRK-IDX) TO WS-SEARCH-KEY
146400         PERFORM 720-BINARY-FIND-UCR THRU 720-EXIT
146500         IF KEY-WAS-FOUND
146600             PERFORM 790-RANK-TRACK THRU 790-EXIT
146700         END-IF
146800     END-IF.
146900 222-EXIT.
147000     EXIT.
147100
147200*  FORMATS THE DURATION VIA 950 BEFORE WRITING - THE PRINTED
147300*  COLUMN AND THE RAW SECONDS COLUMN COME FROM THE SAME
147400*  WS-LONG-SECONDS VALUE, PER THE 03/23/05 LAYOUT CHANGE.
147500 224-PRINT-ONE-TRACK.
147600     SET LONG-IDX TO WS-SUB-1.
147700     MOVE WS-LONG-TITLE (LONG-IDX)     TO RPT-DTL-TRK-TITLE.
147800     MOVE WS-LONG-REL-TITLE (LONG-IDX) TO RPT-DTL-TRK-RELTITLE.
147900     MOVE WS-LONG-SECONDS (LONG-IDX)   TO WS-FMT-SECONDS.
148000     PERFORM 950-FORMAT-DURATION THRU 950-EXIT.
148100     MOVE WS-FMT-TEXT TO RPT-DTL-TRK-DUR.
148200     MOVE WS-LONG-SECONDS (LONG-IDX)   TO RPT-DTL-TRK-SECS.
148300     WRITE RPTOUT-RECORD FROM RPT-DETAIL-TRACK-REC.
148400 224-EXIT.
148500     EXIT.
148600
148700*****************************************************************
148800*  230 - FAVORITE DECADE - ONE ENTRY PER MASTER (ITS EARLIEST
148900*        COLLECTION EFFECTIVE YEAR), PLUS ONE ENTRY PER STANDALONE
149000*        RELEASE (MASTER-ID ZERO), BUCKETED BY EFFECTIVE-YEAR DIV
149100*        10 TIMES 10.  ALL DECADES SHOWN (NOT JUST A TOP-N).  A
149200*        MASTER WITH THREE COLLECTION COPIES USED TO CONTRIBUTE
149300*        THREE DECADE HITS UNTIL REQUEST 6120, 03/09/05 KMH.
149400*****************************************************************
149500 230-ANALYZE-DECADE.
149600     MOVE ZERO TO WS-DTAL-CNT.
149700     MOVE ZERO TO WS-DMIN-CNT.
149800     SET UCR-IDX TO 1.
149900     PERFORM 232-BUCKET-ONE-UCR THRU 232-EXIT
150000         VARYING UCR-IDX FROM 1 BY 1
150100         UNTIL UCR-IDX > WS-UCR-CNT.
150200     SET DMIN-IDX TO 1.
150300     PERFORM 236-BUCKET-ONE-MIN-YEAR THRU 236-EXIT
150400         VARYING DMIN-IDX FROM 1 BY 1
150500         UNTIL DMIN-IDX > WS-DMIN-CNT.
150600     PERFORM 930-SORT-DECADE-TALLY THRU 930-EXIT.
150700     MOVE 'FAVORITE DECADE' TO RPT-TITLE-TEXT.
150800     MOVE 16 TO WS-SUB-1.
150900     PERFORM 810-WRITE-TITLE-BLOCK THRU 810-EXIT.
151000     PERFORM 822-WRITE-COLHDR-NCP  THRU 822-EXIT.
151100     IF WS-DTAL-CNT = 0
151200         PERFORM 830-WRITE-NORESULTS THRU 830-EXIT
151300     ELSE
151400         MOVE 1 TO WS-SUB-1
151500         PERFORM 234-PRINT-ONE-DECADE THRU 234-EXIT
151600             VARYING WS-SUB-1 FROM 1 BY 1
151700             UNTIL WS-SUB-1 > WS-DTAL-CNT
151800     END-IF.
151900     PERFORM 890-WRITE-BLANK THRU 890-EXIT.
152000 230-EXIT.
152100     EXIT.
152200
152300*  A COLLECTION RELEASE WHOSE MASTER-ID IS ZERO (STANDALONE, NOT
152400*  TIED TO A MASTER) BUCKETS ITS OWN EFFECTIVE YEAR DIRECTLY, AS
152500*  BEFORE.  ONE TIED TO A MASTER ONLY UPDATES THE MASTER'S
152600*  MINIMUM-YEAR ENTRY HERE - THE ACTUAL BUCKETING FOR THOSE
152700*  HAPPENS ONCE PER MASTER IN 236 BELOW.
152800*  MASTER-BACKED RELEASES DEFER TO 233 BELOW SO A MASTER WITH
152900*  SEVERAL COLLECTION COPIES ONLY EVER CONTRIBUTES ONE HIT.
153000 232-BUCKET-ONE-UCR.
153100     MOVE WS-UCR-RELEASE-ID (UCR-IDX) TO WS-SEARCH-KEY.
153200     PERFORM 728-BINARY-FIND-REL THRU 728-EXIT.
153300     IF KEY-WAS-FOUND AND WS-RELT-MASTER-ID (REL-IDX) > 0
153400         MOVE WS-RELT-MASTER-ID (REL-IDX) TO WS-SEARCH-KEY
153500         PERFORM 233-FIND-DECADE-MIN THRU 233-EXIT
153600     ELSE
153700         IF WS-UCR-CACHE-YEAR (UCR-IDX) > 0
153800             MOVE WS-UCR-CACHE-YEAR (UCR-IDX)
153900                 TO WS-DECADE-BUILD-YEAR
154000             MOVE ZERO TO WS-DECADE-BUILD-UU
154100             MOVE WS-DECADE-BUILD-YEAR TO WS-EFF-DECADE
154200             PERFORM 795-FIND-DECADE-TALLY THRU 795-EXIT
154300         END-IF
154400     END-IF.
154500 232-EXIT.
154600     EXIT.
154700
154800*  LINEAR SCAN OF WS-DECADE-MIN-TABLE FOR THE MASTER-ID - IF
154900*  NOT YET PRESENT, 235-SCAN-DECADE-MIN'S SIBLING LOGIC BELOW
155000*  ADDS A NEW ROW ON THE FALL-THROUGH.
155100 233-FIND-DECADE-MIN.
155200     SET WS-BUBBLE-SW TO 'N'.
155300     SET DMIN-IDX TO 1.
155400     PERFORM 235-SCAN-DECADE-MIN THRU 235-EXIT
155500         VARYING DMIN-IDX FROM 1 BY 1
155600         UNTIL DMIN-IDX > WS-DMIN-CNT OR TABLE-IN-ORDER.
155700     IF NOT TABLE-IN-ORDER
155800         ADD 1 TO WS-DMIN-CNT
155900         SET DMIN-IDX TO WS-DMIN-CNT
156000         MOVE WS-SEARCH-KEY TO WS-DMIN-MASTER-ID (DMIN-IDX)
156100         MOVE WS-UCR-CACHE-YEAR (UCR-IDX)
156200             TO WS-DMIN-YEAR (DMIN-IDX)
156300     END-IF.
156400 233-EXIT.
156500     EXIT.
156600
156700*  LINEAR SCAN SIBLING TO 233 ABOVE - SHARES THE SAME MATCH/
156800*  UPDATE LOGIC SINCE BOTH ARE WALKING WS-DECADE-MIN-TABLE
156900*  FOR THE SAME MASTER-ID.
157000 235-SCAN-DECADE-MIN.
157100     IF WS-DMIN-MASTER-ID (DMIN-IDX) = WS-SEARCH-KEY
157200         IF WS-UCR-CACHE-YEAR (UCR-IDX) > 0
157300            AND (WS-DMIN-YEAR (DMIN-IDX) = 0
157400             OR WS-UCR-CACHE-YEAR (UCR-IDX) <
157500                WS-DMIN-YEAR (DMIN-IDX))
157600             MOVE WS-UCR-CACHE-YEAR (UCR-IDX)
157700                 TO WS-DMIN-YEAR (DMIN-IDX)
157800         END-IF
157900         SET TABLE-IN-ORDER TO TRUE
158000     END-IF.
158100 235-EXIT.
158200     EXIT.
158300
158400*  ONE CALL PER DISTINCT MASTER-ID IN WS-DECADE-MIN-TABLE -
158500*  THIS IS WHAT GUARANTEES ONE DECADE HIT PER MASTER NO
158600*  MATTER HOW MANY COPIES THE COLLECTOR OWNS.
158700 236-BUCKET-ONE-MIN-YEAR.
158800     IF WS-DMIN-YEAR (DMIN-IDX) > 0
158900         MOVE WS-DMIN-YEAR (DMIN-IDX) TO WS-DECADE-BUILD-YEAR
159000         MOVE ZERO TO WS-DECADE-BUILD-UU
159100         MOVE WS-DECADE-BUILD-YEAR TO WS-EFF-DECADE
159200         PERFORM 795-FIND-DECADE-TALLY THRU 795-EXIT
159300     END-IF.
159400 236-EXIT.
159500     EXIT.
159600
159700*  BUILDS THE '1970S' STYLE LABEL VIA WS-DECADE-NAME BEFORE
159800*  WRITING THE DETAIL LINE - SEE THE GROUP COMMENT ABOVE IT.
159900 234-PRINT-ONE-DECADE.
160000     SET DTAL-IDX TO WS-SUB-1.
160100     MOVE WS-DTAL-DECADE (DTAL-IDX) TO WS-DECADE-NAME-YR.
160200     MOVE 'S'                       TO WS-DECADE-NAME-SFX.
160300     MOVE WS-DECADE-NAME            TO RPT-DTL-NCP-NAME.
160400     MOVE WS-DTAL-COUNT (DTAL-IDX)  TO RPT-DTL-NCP-COUNT.
160500     MOVE WS-DTAL-COUNT (DTAL-IDX)  TO WS-PCT-PART.
160600     MOVE WS-UCR-CNT                TO WS-PCT-WHOLE.
160700     PERFORM 940-COMPUTE-PERCENT    THRU 940-EXIT.
160800     MOVE WS-PCT-RESULT TO RPT-DTL-NCP-PCT.
160900     WRITE RPTOUT-RECORD FROM RPT-DETAIL-NCP-REC.
161000 234-EXIT.
161100     EXIT.
161200
161300*****************************************************************
161400*  240 - MULTIPLE COPIES - MASTERS WITH MORE THAN ONE DISTINCT
161500*        RELEASE IN THE COLLECTION, TOP 10 BY COPY COUNT THEN
161600*        TITLE.  BUILT OFF THE ALREADY-DEDUPED UCR TABLE, SO NO
161700*        FURTHER DUPLICATE CHECK IS NEEDED HERE.
161800*****************************************************************
161900 240-ANALYZE-MULTI-COPIES.
162000     MOVE ZERO TO WS-CTAL-CNT.
162100     SET UCR-IDX TO 1.
162200     PERFORM 242-GROUP-ONE-UCR THRU 242-EXIT
162300         VARYING UCR-IDX FROM 1 BY 1
162400         UNTIL UCR-IDX > WS-UCR-CNT.
162500     PERFORM 246-STRIP-SINGLETONS THRU 246-EXIT.
162600     PERFORM 925-SORT-COPIES-TALLY THRU 925-EXIT.
162700     MOVE 'TOP 10 MASTERS WITH MULTIPLE COPIES' TO RPT-TITLE-TEXT.
162800     MOVE 36 TO WS-SUB-1.
162900     PERFORM 810-WRITE-TITLE-BLOCK THRU 810-EXIT.
163000     PERFORM 820-WRITE-COLHDR-NC   THRU 820-EXIT.
163100     IF WS-CTAL-CNT = 0
163200         PERFORM 830-WRITE-NORESULTS THRU 830-EXIT
163300     ELSE
163400         MOVE 1 TO WS-SUB-1
163500         PERFORM 244-PRINT-ONE-COPIES THRU 244-EXIT
163600             VARYING WS-SUB-1 FROM 1 BY 1
163700             UNTIL WS-SUB-1 > WS-CTAL-CNT OR WS-SUB-1 > 10
163800     END-IF.
163900     PERFORM 890-WRITE-BLANK THRU 890-EXIT.
164000 240-EXIT.
164100     EXIT.
164200
164300*  ONLY RELEASES TIED TO A MASTER (MASTER-ID > 0) CAN HAVE A
164400*  SECOND COPY, SO STANDALONE RELEASES NEVER REACH 797 BELOW.
164500 242-GROUP-ONE-UCR.
164600     MOVE WS-UCR-RELEASE-ID (UCR-IDX) TO WS-SEARCH-KEY.
164700     PERFORM 728-BINARY-FIND-REL THRU 728-EXIT.
164800     IF KEY-WAS-FOUND AND WS-RELT-MASTER-ID (REL-IDX) > 0
164900         MOVE WS-RELT-MASTER-ID (REL-IDX) TO WS-SEARCH-KEY
165000         PERFORM 797-FIND-COPIES-TALLY THRU 797-EXIT
165100     END-IF.
165200 242-EXIT.
165300     EXIT.
165400
165500*  SAME DETAIL-LINE SHAPE AS 204/214 ABOVE.
165600 244-PRINT-ONE-COPIES.
165700     MOVE WS-CTAL-TITLE (WS-SUB-1) TO RPT-DTL-NC-NAME.
165800     MOVE WS-CTAL-COUNT (WS-SUB-1) TO RPT-DTL-NC-COUNT.
165900     WRITE RPTOUT-RECORD FROM RPT-DETAIL-NC-REC.
166000 244-EXIT.
166100     EXIT.
166200
166300*  247 BELOW COMPACTS THE TABLE IN PLACE, DROPPING ANY MASTER
166400*  WITH ONLY ONE COLLECTION COPY - A MASTER-ID CAN ONLY REACH
166500*  WS-CTAL-COUNT OF 1 IF IT WAS NEVER SEEN A SECOND TIME.
166600 246-STRIP-SINGLETONS.
166700     MOVE ZERO TO WS-SUB-1.
166800     MOVE ZERO TO WS-SUB-2.
166900     PERFORM 247-STRIP-ONE-ENTRY THRU 247-EXIT
167000         VARYING WS-SUB-1 FROM 1 BY 1
167100         UNTIL WS-SUB-1 > WS-CTAL-CNT.
167200     MOVE WS-SUB-2 TO WS-CTAL-CNT.
167300 246-EXIT.
167400     EXIT.
167500
167600*  COMPACTS FORWARD ONTO WS-SUB-2 - A SINGLE FALSE PASS OVER
167700*  THE WHOLE TABLE, NOT A SORT.
167800 247-STRIP-ONE-ENTRY.
167900     SET CTAL-IDX TO WS-SUB-1.
168000     IF WS-CTAL-COUNT (CTAL-IDX) > 1
168100         ADD 1 TO WS-SUB-2
168200         SET CTAL-IDX2 TO WS-SUB-2
168300         MOVE WS-CTAL-ENTRY (CTAL-IDX)
168400             TO WS-CTAL-ENTRY (CTAL-IDX2)
168500     END-IF.
168600 247-EXIT.
168700     EXIT.
168800
168900*****************************************************************
169000*  250 - GENRE ANALYSIS - TOP 20 BY COUNT THEN NAME, PERCENT OF
169100*        TOTAL COLLECTION ITEMS - CORRECTED BY REQUEST 6120
169200*        FOLLOW-UP (SEE 945-SUM-GENRE-TOTAL) FROM AN EARLIER
169300*        VERSION THAT WRONGLY DIVIDED BY THE GENRE TAG COUNT.
169400*****************************************************************
169500 250-ANALYZE-GENRE.
169600     PERFORM 935-SORT-GENRE-TALLY THRU 935-EXIT.
169700     MOVE 'TOP 20 GENRES' TO RPT-TITLE-TEXT.
169800     MOVE 13 TO WS-SUB-1.
169900     PERFORM 810-WRITE-TITLE-BLOCK THRU 810-EXIT.
170000     PERFORM 822-WRITE-COLHDR-NCP  THRU 822-EXIT.
170100     IF WS-GTAL-CNT = 0
170200         PERFORM 830-WRITE-NORESULTS THRU 830-EXIT
170300     ELSE
170400         MOVE 1 TO WS-SUB-1
170500         PERFORM 252-PRINT-ONE-GENRE THRU 252-EXIT
170600             VARYING WS-SUB-1 FROM 1 BY 1
170700             UNTIL WS-SUB-1 > WS-GTAL-CNT OR WS-SUB-1 > 20
170800     END-IF.
170900     PERFORM 890-WRITE-BLANK THRU 890-EXIT.
171000 250-EXIT.
171100     EXIT.
171200
171300*  NAME + COUNT + PERCENT SHAPE - PERCENT IS OF TOTAL
171400*  COLLECTION ITEMS, NOT TOTAL GENRE TAGS - SEE 945 BELOW.
171500 252-PRINT-ONE-GENRE.
171600     SET GTAL-IDX TO WS-SUB-1.
171700     MOVE WS-GTAL-NAME (GTAL-IDX)  TO RPT-DTL-NCP-NAME.
171800     MOVE WS-GTAL-COUNT (GTAL-IDX) TO RPT-DTL-NCP-COUNT.
171900     MOVE WS-GTAL-COUNT (GTAL-IDX) TO WS-PCT-PART.
172000     PERFORM 945-SUM-GENRE-TOTAL   THRU 945-EXIT.
172100     PERFORM 940-COMPUTE-PERCENT   THRU 940-EXIT.
172200     MOVE WS-PCT-RESULT TO RPT-DTL-NCP-PCT.
172300     WRITE RPTOUT-RECORD FROM RPT-DETAIL-NCP-REC.
172400 252-EXIT.
172500     EXIT.
172600
172700*****************************************************************
172800*  260 - FORMAT ANALYSIS - SAME SHAPE AS GENRE
172900*****************************************************************
173000 260-ANALYZE-FORMAT.
173100     PERFORM 937-SORT-FORMAT-TALLY THRU 937-EXIT.
173200     MOVE 'FORMAT BREAKDOWN' TO RPT-TITLE-TEXT.
173300     MOVE 17 TO WS-SUB-1.
173400     PERFORM 810-WRITE-TITLE-BLOCK THRU 810-EXIT.
173500     PERFORM 822-WRITE-COLHDR-NCP  THRU 822-EXIT.
173600     IF WS-FTAL-CNT = 0
173700         PERFORM 830-WRITE-NORESULTS THRU 830-EXIT
173800     ELSE
173900         MOVE 1 TO WS-SUB-1
174000         PERFORM 262-PRINT-ONE-FORMAT THRU 262-EXIT
174100             VARYING WS-SUB-1 FROM 1 BY 1
174200             UNTIL WS-SUB-1 > WS-FTAL-CNT OR WS-SUB-1 > 20
174300     END-IF.
174400     PERFORM 890-WRITE-BLANK THRU 890-EXIT.
174500 260-EXIT.
174600     EXIT.
174700
174800*  SAME NCP SHAPE AS 252 ABOVE, DENOMINATOR FROM 947.
174900 262-PRINT-ONE-FORMAT.
175000     SET FTAL-IDX TO WS-SUB-1.
175100     MOVE WS-FTAL-NAME (FTAL-IDX)  TO RPT-DTL-NCP-NAME.
175200     MOVE WS-FTAL-COUNT (FTAL-IDX) TO RPT-DTL-NCP-COUNT.
175300     MOVE WS-FTAL-COUNT (FTAL-IDX) TO WS-PCT-PART.
175400     PERFORM 947-SUM-FORMAT-TOTAL  THRU 947-EXIT.
175500     PERFORM 940-COMPUTE-PERCENT   THRU 940-EXIT.
175600     MOVE WS-PCT-RESULT TO RPT-DTL-NCP-PCT.
175700     WRITE RPTOUT-RECORD FROM RPT-DETAIL-NCP-REC.
175800 262-EXIT.
175900     EXIT.
176000
176100*****************************************************************
176200*  270 - YEAR ANALYSIS - TOP 30 BY COUNT THEN YEAR, PERCENT OF
176300*        DISTINCT COLLECTION RELEASES WITH A KNOWN EFFECTIVE
176400*        YEAR (RELEASES WITH NO RESOLVABLE YEAR ARE EXCLUDED
176500*        FROM BOTH THE COUNT AND THE DENOMINATOR).
176600*****************************************************************
176700 270-ANALYZE-YEAR.
176800     PERFORM 939-SORT-YEAR-TALLY THRU 939-EXIT.
176900     MOVE 'TOP 30 YEARS REPRESENTED' TO RPT-TITLE-TEXT.
177000     MOVE 25 TO WS-SUB-1.
177100     PERFORM 810-WRITE-TITLE-BLOCK THRU 810-EXIT.
177200     PERFORM 822-WRITE-COLHDR-NCP  THRU 822-EXIT.
177300     IF WS-YTAL-CNT = 0
177400         PERFORM 830-WRITE-NORESULTS THRU 830-EXIT
177500     ELSE
177600         MOVE 1 TO WS-SUB-1
177700         PERFORM 272-PRINT-ONE-YEAR THRU 272-EXIT
177800             VARYING WS-SUB-1 FROM 1 BY 1
177900             UNTIL WS-SUB-1 > WS-YTAL-CNT OR WS-SUB-1 > 30
178000     END-IF.
178100     PERFORM 890-WRITE-BLANK THRU 890-EXIT.
178200 270-EXIT.
178300     EXIT.
178400
178500*  SAME NCP SHAPE AGAIN, DENOMINATOR FROM 949 - A DISTINCT-
178600*  RELEASE COUNT, NOT A RAW COLLECTION-ITEM COUNT LIKE 945/947.
178700 272-PRINT-ONE-YEAR.
178800     SET YTAL-IDX TO WS-SUB-1.
178900     MOVE WS-YTAL-YEAR (YTAL-IDX)  TO RPT-DTL-NCP-NAME.
179000     MOVE WS-YTAL-COUNT (YTAL-IDX) TO RPT-DTL-NCP-COUNT.
179100     MOVE WS-YTAL-COUNT (YTAL-IDX) TO WS-PCT-PART.
179200     PERFORM 949-SUM-YEAR-TOTAL    THRU 949-EXIT.
179300     PERFORM 940-COMPUTE-PERCENT   THRU 940-EXIT.
179400     MOVE WS-PCT-RESULT TO RPT-DTL-NCP-PCT.
179500     WRITE RPTOUT-RECORD FROM RPT-DETAIL-NCP-REC.
179600 272-EXIT.
179700     EXIT.
179800
179900*****************************************************************
180000*  280 - COLLECTION SUMMARY BLOCK
180100*****************************************************************
180200 280-ANALYZE-SUMMARY.
180300     MOVE ZERO TO WS-SUM-DISTINCT-ART.
180400     MOVE ZERO TO WS-SUM-DISTINCT-LAB.
180500     PERFORM 282-COUNT-DISTINCT-ART THRU 282-EXIT.
180600     PERFORM 284-COUNT-DISTINCT-LAB THRU 284-EXIT.
180700     MOVE 'COLLECTION SUMMARY' TO RPT-TITLE-TEXT.
180800     MOVE 19 TO WS-SUB-1.
180900     PERFORM 810-WRITE-TITLE-BLOCK THRU 810-EXIT.
181000     MOVE WS-SUM-TOTAL-ITEMS  TO RPT-SUM-1-VAL.
181100     WRITE RPTOUT-RECORD FROM RPT-SUM-LINE1.
181200     MOVE WS-SUM-DISTINCT-REL TO RPT-SUM-2-VAL.
181300     WRITE RPTOUT-RECORD FROM RPT-SUM-LINE2.
181400     MOVE WS-SUM-DISTINCT-ART TO RPT-SUM-3-VAL.
181500     WRITE RPTOUT-RECORD FROM RPT-SUM-LINE3.
181600     MOVE WS-SUM-DISTINCT-LAB TO RPT-SUM-4-VAL.
181700     WRITE RPTOUT-RECORD FROM RPT-SUM-LINE4.
181800*  03/09/05 KMH - REQUEST 6120 - THE SPAN IS ONLY MEANINGFUL WHEN
181900*  BOTH THE EARLIEST AND LATEST EFFECTIVE YEARS WERE ACTUALLY SET
182000*  BY 146-EXTEND-SUMMARY; WS-SUM-EARLIEST-YEAR STILL HOLDS ITS
182100*  9999 SENTINEL IF NO RELEASE CARRIED A USABLE YEAR.
182200     IF WS-SUM-LATEST-YEAR > 0
182300         AND WS-SUM-EARLIEST-YEAR NOT = 9999
182400         MOVE WS-SUM-EARLIEST-YEAR TO RPT-SUM-5-EARLY
182500         MOVE WS-SUM-LATEST-YEAR   TO RPT-SUM-5-LATE
182600         COMPUTE RPT-SUM-5-SPAN =
182700             WS-SUM-LATEST-YEAR - WS-SUM-EARLIEST-YEAR
182800         WRITE RPTOUT-RECORD FROM RPT-SUM-LINE5
182900     END-IF.
183000     PERFORM 890-WRITE-BLANK THRU 890-EXIT.
183100 280-EXIT.
183200     EXIT.
183300
183400* DISTINCT ARTIST / LABEL COUNTS ARE THE COUNT OF DISTINCT
183500* ARTIST-TALLY / LABEL-TALLY ROWS, ALREADY BUILT BY 200/210.
183600*  THE ARTIST TALLY TABLE ITSELF IS THE DISTINCT-ARTIST SET -
183700*  NO SEPARATE COUNTING PASS NEEDED.
183800 282-COUNT-DISTINCT-ART.
183900     MOVE WS-ATAL-CNT TO WS-SUM-DISTINCT-ART.
184000 282-EXIT.
184100     EXIT.
184200
184300*  SAME SHAPE AS 282 ABOVE.
184400 284-COUNT-DISTINCT-LAB.
184500     MOVE WS-LTAL-CNT TO WS-SUM-DISTINCT-LAB.
184600 284-EXIT.
184700     EXIT.
184800
184900*****************************************************************
185000*  290 - CONTROL TOTALS BLOCK - READ BACK FROM DSAUDIT, WHICH
185100*        MCLDCAT APPENDED TO ONE RECORD PER ENTITY TYPE.
185200*****************************************************************
185300 290-WRITE-CONTROL-TOTALS.
185400     MOVE 'INGEST CONTROL TOTALS' TO RPT-TITLE-TEXT.
185500     MOVE 22 TO WS-SUB-1.
185600     PERFORM 810-WRITE-TITLE-BLOCK THRU 810-EXIT.
185700     PERFORM 292-READ-AUDIT THRU 292-EXIT.
185800     PERFORM 294-PRINT-AUDIT THRU 294-EXIT
185900         UNTIL DSAUDIT-EOF.
186000 290-EXIT.
186100     EXIT.
186200
186300*  SAME READ-AHEAD SHAPE - DSAUDIT IS A SMALL FILE, ONE RECORD
186400*  PER ENTITY TYPE MCLDCAT AUDITED.
186500 292-READ-AUDIT.
186600     READ DSAUDIT
186700         AT END SET DSAUDIT-EOF TO TRUE
186800     END-READ.
186900 292-EXIT.
187000     EXIT.
187100
187200*  ONE LINE PER DSAUDIT RECORD, READ-THEN-PRINT LOOP DRIVEN BY
187300*  290 ABOVE.
187400 294-PRINT-AUDIT.
187500     MOVE AUD-SOURCE-TYPE  TO RPT-CTL-SOURCE.
187600     MOVE AUD-RECORD-COUNT TO RPT-CTL-READ.
187700     MOVE AUD-ERROR-COUNT  TO RPT-CTL-ERRORS.
187800     WRITE RPTOUT-RECORD FROM RPT-CTL-LINE.
187900     PERFORM 292-READ-AUDIT THRU 292-EXIT.
188000 294-EXIT.
188100     EXIT.
188200
188300*****************************************************************
188400*  700-799 - BINARY SEARCH / INSERT / LINEAR-FIND PARAGRAPHS
188500*****************************************************************
188600*  INSERT-CAPABLE BINARY FIND - THE ONLY ONE OF THE SIX
188700*  BINARY-FIND PARAGRAPHS THAT CAN GROW ITS OWN TABLE, SINCE
188800*  140-LOAD-COLLECTION BUILDS THE UCR SET AS IT READS COLDUMP.
188900 700-BINARY-FIND-UCR.
189000     MOVE 1 TO WS-LOW-IDX.
189100     MOVE WS-UCR-CNT TO WS-HIGH-IDX.
189200     SET KEY-NOT-FOUND TO TRUE.
189300     MOVE WS-UCR-CNT TO WS-INSERT-AT.
189400     ADD 1 TO WS-INSERT-AT.
189500     PERFORM 701-SEARCH-LOOP-UCR THRU 701-EXIT
189600         UNTIL WS-LOW-IDX > WS-HIGH-IDX OR KEY-WAS-FOUND.
189700 700-EXIT.
189800     EXIT.
189900
190000*  STANDARD BINARY CHOP - NARROWS WS-LOW-IDX/WS-HIGH-IDX EACH
190100*  PASS, REMEMBERS THE LAST MID POINT PASSED AS WS-INSERT-AT
190200*  IN CASE 710 BELOW NEEDS TO INSERT A NEW ROW.
190300 701-SEARCH-LOOP-UCR.
190400     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
190500     SET UCR-IDX TO WS-MID-IDX.
190600     IF WS-UCR-RELEASE-ID (UCR-IDX) = WS-SEARCH-KEY
190700         SET KEY-WAS-FOUND TO TRUE
190800     ELSE
190900     IF WS-UCR-RELEASE-ID (UCR-IDX) < WS-SEARCH-KEY
191000         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
191100     ELSE
191200         MOVE WS-MID-IDX TO WS-INSERT-AT
191300         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1
191400     END-IF
191500     END-IF.
191600 701-EXIT.
191700     EXIT.
191800
191900*  SHIFT-THEN-INSERT - EVERY ENTRY FROM WS-INSERT-AT UP GETS
192000*  MOVED ONE SLOT RIGHT BEFORE THE NEW KEY IS DROPPED IN, SO
192100*  THE TABLE STAYS IN ASCENDING ORDER FOR THE NEXT BINARY FIND.
192200 710-INSERT-UCR.
192300     MOVE WS-UCR-CNT TO WS-SHIFT-IDX.
192400     PERFORM 711-SHIFT-UCR THRU 711-EXIT
192500         UNTIL WS-SHIFT-IDX < WS-INSERT-AT.
192600     SET UCR-IDX TO WS-INSERT-AT.
192700     MOVE WS-SEARCH-KEY TO WS-UCR-RELEASE-ID (UCR-IDX).
192800     MOVE ZERO TO WS-UCR-CACHE-YEAR (UCR-IDX).
192900     ADD 1 TO WS-UCR-CNT.
193000 710-EXIT.
193100     EXIT.
193200
193300*  ONE-SLOT SHIFT, WALKED BACKWARDS FROM THE BOTTOM OF THE
193400*  TABLE SO NO ENTRY IS OVERWRITTEN BEFORE IT IS COPIED.
193500 711-SHIFT-UCR.
193600     SET UCR-IDX TO WS-SHIFT-IDX.
193700     COMPUTE UCR-IDX = WS-SHIFT-IDX + 1.
193800     MOVE WS-UCR-ENTRY (WS-SHIFT-IDX) TO WS-UCR-ENTRY (UCR-IDX).
193900     SUBTRACT 1 FROM WS-SHIFT-IDX.
194000 711-EXIT.
194100     EXIT.
194200
194300 720-BINARY-FIND-UCR.
194400     MOVE 1 TO WS-LOW-IDX.
194500     MOVE WS-UCR-CNT TO WS-HIGH-IDX.
194600     SET KEY-NOT-FOUND TO TRUE.
194700     PERFORM 721-SEARCH-AGAIN-UCR THRU 721-EXIT
194800         UNTIL WS-LOW-IDX > WS-HIGH-IDX OR KEY-WAS-FOUND.
194900 720-EXIT.
195000     EXIT.
195100
195200*  SAME BINARY-CHOP LOGIC AS 701 ABOVE - THIS COPY IS A
195300*  LOOKUP-ONLY FIND (NO WS-INSERT-AT BOOKKEEPING) SINCE EVERY
195400*  UCR ROW WAS ALREADY INSERTED BACK IN 140-LOAD-COLLECTION.
195500 721-SEARCH-AGAIN-UCR.
195600     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
195700     SET UCR-IDX TO WS-MID-IDX.
195800     IF WS-UCR-RELEASE-ID (UCR-IDX) = WS-SEARCH-KEY
195900         SET KEY-WAS-FOUND TO TRUE
196000     ELSE
196100     IF WS-UCR-RELEASE-ID (UCR-IDX) < WS-SEARCH-KEY
196200         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
196300     ELSE
196400         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1
196500     END-IF
196600     END-IF.
196700 721-EXIT.
196800     EXIT.
196900
197000*  LOOKUP-ONLY - THE ARTIST TABLE ARRIVES PRE-SORTED FROM
197100*  MCLDCAT, SO THIS PROGRAM NEVER INSERTS INTO IT.
197200 726-BINARY-FIND-ARTIST.
197300     MOVE 1 TO WS-LOW-IDX.
197400     MOVE WS-ART-CNT TO WS-HIGH-IDX.
197500     SET KEY-NOT-FOUND TO TRUE.
197600     PERFORM 722-SEARCH-LOOP-ARTIST THRU 722-EXIT
197700         UNTIL WS-LOW-IDX > WS-HIGH-IDX OR KEY-WAS-FOUND.
197800 726-EXIT.
197900     EXIT.
198000
198100*  SAME BINARY-CHOP LOGIC AS 701 ABOVE, KEYED ON WS-ARTT-ID.
198200 722-SEARCH-LOOP-ARTIST.
198300     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
198400     SET ART-IDX TO WS-MID-IDX.
198500     IF WS-ARTT-ID (ART-IDX) = WS-SEARCH-KEY
198600         SET KEY-WAS-FOUND TO TRUE
198700     ELSE
198800     IF WS-ARTT-ID (ART-IDX) < WS-SEARCH-KEY
198900         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
199000     ELSE
199100         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1
199200     END-IF
199300     END-IF.
199400 722-EXIT.
199500     EXIT.
199600
199700*  LOOKUP-ONLY, SAME REASON AS 726 ABOVE.
199800 727-BINARY-FIND-LABEL.
199900     MOVE 1 TO WS-LOW-IDX.
200000     MOVE WS-LAB-CNT TO WS-HIGH-IDX.
200100     SET KEY-NOT-FOUND TO TRUE.
200200     PERFORM 723-SEARCH-LOOP-LABEL THRU 723-EXIT
200300         UNTIL WS-LOW-IDX > WS-HIGH-IDX OR KEY-WAS-FOUND.
200400 727-EXIT.
200500     EXIT.
200600
200700*  SAME BINARY-CHOP LOGIC, KEYED ON WS-LABT-ID.
200800 723-SEARCH-LOOP-LABEL.
200900     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
201000     SET LAB-IDX TO WS-MID-IDX.
201100     IF WS-LABT-ID (LAB-IDX) = WS-SEARCH-KEY
201200         SET KEY-WAS-FOUND TO TRUE
201300     ELSE
201400     IF WS-LABT-ID (LAB-IDX) < WS-SEARCH-KEY
201500         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
201600     ELSE
201700         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1
201800     END-IF
201900     END-IF.
202000 723-EXIT.
202100     EXIT.
202200
202300*  LOOKUP-ONLY, SAME REASON AS 726 ABOVE - THE HEAVIEST-USED
202400*  OF THE THREE LOOKUP-ONLY FINDS SINCE NEARLY EVERY ANALYSIS
202500*  NEEDS THE RELEASE ROW FOR ITS MASTER-ID, YEAR OR GENRE/
202600*  FORMAT CACHE.
202700 728-BINARY-FIND-REL.
202800     MOVE 1 TO WS-LOW-IDX.
202900     MOVE WS-REL-CNT TO WS-HIGH-IDX.
203000     SET KEY-NOT-FOUND TO TRUE.
203100     PERFORM 724-SEARCH-LOOP-REL THRU 724-EXIT
203200         UNTIL WS-LOW-IDX > WS-HIGH-IDX OR KEY-WAS-FOUND.
203300 728-EXIT.
203400     EXIT.
203500
203600*  SAME BINARY-CHOP LOGIC, KEYED ON WS-RELT-ID.
203700 724-SEARCH-LOOP-REL.
203800     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
203900     SET REL-IDX TO WS-MID-IDX.
204000     IF WS-RELT-ID (REL-IDX) = WS-SEARCH-KEY
204100         SET KEY-WAS-FOUND TO TRUE
204200     ELSE
204300     IF WS-RELT-ID (REL-IDX) < WS-SEARCH-KEY
204400         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
204500     ELSE
204600         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1
204700     END-IF
204800     END-IF.
204900 724-EXIT.
205000     EXIT.
205100
205200*****************************************************************
205300*  750-799 - LINEAR FIND-OR-INSERT PARAGRAPHS FOR THE SMALL,
205400*            ALPHANUMERIC-KEYED TALLY TABLES (GENRE, FORMAT).
205500*            KEYED TALLY TABLES ON A NUMERIC KEY (ARTIST, LABEL,
205600*            YEAR, DECADE, MASTER) ARE NUMBERED 780-799.
205700*****************************************************************
205800 750-FIND-GENRE.
205900     SET WS-BUBBLE-SW TO 'N'.
206000     SET GTAL-IDX TO 1.
206100     PERFORM 751-SCAN-GENRE THRU 751-EXIT
206200         VARYING GTAL-IDX FROM 1 BY 1
206300         UNTIL GTAL-IDX > WS-GTAL-CNT OR TABLE-IN-ORDER.
206400     IF NOT TABLE-IN-ORDER
206500         ADD 1 TO WS-GTAL-CNT
206600         SET GTAL-IDX TO WS-GTAL-CNT
206700         MOVE WS-RELT-GENRE-NAME (REL-IDX WS-SUB-1)
206800             TO WS-GTAL-NAME (GTAL-IDX)
206900         MOVE 1 TO WS-GTAL-COUNT (GTAL-IDX)
207000     END-IF.
207100 750-EXIT.
207200     EXIT.
207300
207400*  LINEAR, NOT BINARY - THE GENRE TALLY TABLE IS SMALL (AT
207500*  MOST 200 ROWS) AND UNSORTED UNTIL 935 RUNS AT PRINT TIME.
207600 751-SCAN-GENRE.
207700     IF WS-GTAL-NAME (GTAL-IDX) =
207800             WS-RELT-GENRE-NAME (REL-IDX WS-SUB-1)
207900         ADD 1 TO WS-GTAL-COUNT (GTAL-IDX)
208000         SET TABLE-IN-ORDER TO TRUE
208100     END-IF.
208200 751-EXIT.
208300     EXIT.
208400
208500 755-FIND-FORMAT.
208600     SET WS-BUBBLE-SW TO 'N'.
208700     SET FTAL-IDX TO 1.
208800     PERFORM 756-SCAN-FORMAT THRU 756-EXIT
208900         VARYING FTAL-IDX FROM 1 BY 1
209000         UNTIL FTAL-IDX > WS-FTAL-CNT OR TABLE-IN-ORDER.
209100     IF NOT TABLE-IN-ORDER
209200         ADD 1 TO WS-FTAL-CNT
209300         SET FTAL-IDX TO WS-FTAL-CNT
209400         MOVE WS-RELT-FORMAT-NAME (REL-IDX WS-SUB-1)
209500             TO WS-FTAL-NAME (FTAL-IDX)
209600         MOVE 1 TO WS-FTAL-COUNT (FTAL-IDX)
209700     END-IF.
209800 755-EXIT.
209900     EXIT.
210000
210100*  SAME LINEAR-SCAN SHAPE AS 751 ABOVE.
210200 756-SCAN-FORMAT.
210300     IF WS-FTAL-NAME (FTAL-IDX) =
210400             WS-RELT-FORMAT-NAME (REL-IDX WS-SUB-1)
210500         ADD 1 TO WS-FTAL-COUNT (FTAL-IDX)
210600         SET TABLE-IN-ORDER TO TRUE
210700     END-IF.
210800 756-EXIT.
210900     EXIT.
211000
211100*  LINEAR FIND-OR-INSERT, KEYED ON WS-SEARCH-KEY HOLDING THE
211200*  EFFECTIVE YEAR FROM 900-EFFECTIVE-YEAR.
211300 760-FIND-YEAR.
211400     SET WS-BUBBLE-SW TO 'N'.
211500     SET YTAL-IDX TO 1.
211600     PERFORM 761-SCAN-YEAR THRU 761-EXIT
211700         VARYING YTAL-IDX FROM 1 BY 1
211800         UNTIL YTAL-IDX > WS-YTAL-CNT OR TABLE-IN-ORDER.
211900     IF NOT TABLE-IN-ORDER
212000         ADD 1 TO WS-YTAL-CNT
212100         SET YTAL-IDX TO WS-YTAL-CNT
212200         MOVE WS-SEARCH-KEY TO WS-YTAL-YEAR (YTAL-IDX)
212300         MOVE 1 TO WS-YTAL-COUNT (YTAL-IDX)
212400     END-IF.
212500 760-EXIT.
212600     EXIT.
212700
212800*  SAME LINEAR-SCAN SHAPE AGAIN, KEYED ON WS-SEARCH-KEY (THE
212900*  EFFECTIVE YEAR) RATHER THAN AN ALPHANUMERIC NAME.
213000 761-SCAN-YEAR.
213100     IF WS-YTAL-YEAR (YTAL-IDX) = WS-SEARCH-KEY
213200         ADD 1 TO WS-YTAL-COUNT (YTAL-IDX)
213300         SET TABLE-IN-ORDER TO TRUE
213400     END-IF.
213500 761-EXIT.
213600     EXIT.
213700
213800*  LINEAR FIND-OR-INSERT FOR THE ARTIST TALLY - AT MOST A
213900*  FEW HUNDRED ROWS EVEN ON A LARGE COLLECTION, SO A LINEAR
214000*  SCAN RATHER THAN A BINARY SEARCH IS GOOD ENOUGH HERE.
214100 780-FIND-ARTIST-TALLY.
214200     SET WS-BUBBLE-SW TO 'N'.
214300     SET ATAL-IDX TO 1.
214400     PERFORM 781-SCAN-ARTIST-TALLY THRU 781-EXIT
214500         VARYING ATAL-IDX FROM 1 BY 1
214600         UNTIL ATAL-IDX > WS-ATAL-CNT OR TABLE-IN-ORDER.
214700     IF NOT TABLE-IN-ORDER
214800         ADD 1 TO WS-ATAL-CNT
214900         SET ATAL-IDX TO WS-ATAL-CNT
215000         MOVE WS-SEARCH-KEY TO WS-ATAL-ART-ID (ATAL-IDX)
215100         IF KEY-WAS-FOUND
215200             MOVE WS-ARTT-NAME (ART-IDX)
215300                 TO WS-ATAL-NAME (ATAL-IDX)
215400         ELSE
215500             MOVE SPACES TO WS-ATAL-NAME (ATAL-IDX)
215600         END-IF
215700         MOVE 1 TO WS-ATAL-COUNT (ATAL-IDX)
215800         MOVE WS-ACRT-REL-ID (ACR-IDX)
215900             TO WS-ATAL-LAST-REL (ATAL-IDX)
216000     END-IF.
216100 780-EXIT.
216200     EXIT.
216300
216400*  WS-ATAL-LAST-REL GUARDS AGAINST A SECOND ARTCRED ROW FOR
216500*  THE SAME ARTIST ON THE SAME RELEASE INFLATING THE COUNT -
216600*  SEE THE 200 BANNER ABOVE.
216700 781-SCAN-ARTIST-TALLY.
216800     IF WS-ATAL-ART-ID (ATAL-IDX) = WS-SEARCH-KEY
216900         IF WS-ATAL-LAST-REL (ATAL-IDX) NOT =
217000                 WS-ACRT-REL-ID (ACR-IDX)
217100             ADD 1 TO WS-ATAL-COUNT (ATAL-IDX)
217200             MOVE WS-ACRT-REL-ID (ACR-IDX)
217300                 TO WS-ATAL-LAST-REL (ATAL-IDX)
217400         END-IF
217500         SET TABLE-IN-ORDER TO TRUE
217600     END-IF.
217700 781-EXIT.
217800     EXIT.
217900
218000*  SAME LINEAR FIND-OR-INSERT SHAPE AS 780-FIND-ARTIST-TALLY
218100*  ABOVE, KEYED ON LABEL-ID - RELEASES BY LABEL HAS NO UCR
218200*  MEMBERSHIP CHECK, SO THERE IS NO LAST-RELEASE GUARD HERE.
218300*  LINEAR FIND-OR-INSERT FOR THE LABEL TALLY, SAME REASON
218400*  AS 780 ABOVE.
218500 785-FIND-LABEL-TALLY.
218600     SET WS-BUBBLE-SW TO 'N'.
218700     SET LTAL-IDX TO 1.
218800     PERFORM 786-SCAN-LABEL-TALLY THRU 786-EXIT
218900         VARYING LTAL-IDX FROM 1 BY 1
219000         UNTIL LTAL-IDX > WS-LTAL-CNT OR TABLE-IN-ORDER.
219100     IF NOT TABLE-IN-ORDER
219200         ADD 1 TO WS-LTAL-CNT
219300         SET LTAL-IDX TO WS-LTAL-CNT
219400         MOVE WS-SEARCH-KEY TO WS-LTAL-LAB-ID (LTAL-IDX)
219500         IF KEY-WAS-FOUND
219600             MOVE WS-LABT-NAME (LAB-IDX)
219700                 TO WS-LTAL-NAME (LTAL-IDX)
219800         ELSE
219900             MOVE SPACES TO WS-LTAL-NAME (LTAL-IDX)
220000         END-IF
220100         MOVE 1 TO WS-LTAL-COUNT (LTAL-IDX)
220200         MOVE WS-LCRT-REL-ID (LCR-IDX)
220300             TO WS-LTAL-LAST-REL (LTAL-IDX)
220400     END-IF.
220500 785-EXIT.
220600     EXIT.
220700
220800*  NO LAST-RELEASE GUARD HERE, UNLIKE 781 ABOVE - RELEASES BY
220900*  LABEL COUNTS EVERY LOADED RELEASE, SO EACH LCRED ROW IS A
221000*  GENUINE HIT.
221100 786-SCAN-LABEL-TALLY.
221200     IF WS-LTAL-LAB-ID (LTAL-IDX) = WS-SEARCH-KEY
221300         IF WS-LTAL-LAST-REL (LTAL-IDX) NOT =
221400                 WS-LCRT-REL-ID (LCR-IDX)
221500             ADD 1 TO WS-LTAL-COUNT (LTAL-IDX)
221600             MOVE WS-LCRT-REL-ID (LCR-IDX)
221700                 TO WS-LTAL-LAST-REL (LTAL-IDX)
221800         END-IF
221900         SET TABLE-IN-ORDER TO TRUE
222000     END-IF.
222100 786-EXIT.
222200     EXIT.
222300
222400*  MAINTAINS THE TOP-10 RANKED ARRAY LIVE - A NEW CANDIDATE IS
222500*  EITHER APPENDED (TABLE NOT YET FULL) OR BUBBLED INTO PLACE
222600*  AND THE SHORTEST ENTRY DROPPED, WHICHEVER 791/792 DECIDE.
222700 790-RANK-TRACK.
222800* MAINTAINS THE TOP-10 ARRAY IN DESCENDING DURATION ORDER.  A
222900* NEW CANDIDATE IS COMPARED AGAINST THE CURRENT WORST-KEPT
223000* ENTRY (SLOT WS-LONG-CNT WHEN THE ARRAY IS FULL) AND, IF IT
223100* BEATS IT (OR THE ARRAY IS NOT YET FULL), IS INSERTED IN PLACE.
223200     IF WS-LONG-CNT < 10
223300         ADD 1 TO WS-LONG-CNT
223400         SET LONG-IDX TO WS-LONG-CNT
223500         PERFORM 791-STORE-CANDIDATE THRU 791-EXIT
223600         PERFORM 792-BUBBLE-UP THRU 792-EXIT
223700     ELSE
223800         SET LONG-IDX TO 10
223900         IF WS-TRKT-SECONDS (TRK-IDX) > WS-LONG-SECONDS (LONG-IDX)
224000             PERFORM 791-STORE-CANDIDATE THRU 791-EXIT
224100             PERFORM 792-BUBBLE-UP THRU 792-EXIT
224200         END-IF
224300     END-IF.
224400 790-EXIT.
224500     EXIT.
224600
224700*  APPENDS WHEN THE TOP-10 ARRAY IS NOT YET FULL, OTHERWISE
224800*  OVERWRITES THE SHORTEST ENTRY (ALWAYS LAST, SINCE 792 KEEPS
224900*  THE ARRAY SORTED DESCENDING) BEFORE BUBBLING IT INTO PLACE.
225000 791-STORE-CANDIDATE.
225100*  03/09/05 KMH - REQUEST 6120 - THE RELEASE TITLE IS LOOKED UP
225200*  HERE OFF THE RESIDENT RELEASE TABLE AND CARRIED ALONG WITH THE
225300*  CANDIDATE SO 224-PRINT-ONE-TRACK CAN PRINT IT INSTEAD OF THE
225400*  BARE RELEASE-ID, PER THE CATALOG COMMITTEE'S REPORT LAYOUT.
225500     MOVE WS-TRKT-REL-ID (TRK-IDX)   TO WS-LONG-REL-ID (LONG-IDX).
225600     MOVE WS-TRKT-REL-ID (TRK-IDX)   TO WS-SEARCH-KEY.
225700     PERFORM 728-BINARY-FIND-REL THRU 728-EXIT.
225800     IF KEY-WAS-FOUND
225900         MOVE WS-RELT-TITLE (REL-IDX)
226000             TO WS-LONG-REL-TITLE (LONG-IDX)
226100     ELSE
226200         MOVE SPACES TO WS-LONG-REL-TITLE (LONG-IDX)
226300     END-IF.
226400     MOVE WS-TRKT-TITLE (TRK-IDX)    TO WS-LONG-TITLE (LONG-IDX).
226500     MOVE WS-TRKT-SECONDS (TRK-IDX)  TO WS-LONG-SECONDS (LONG-IDX).
226600 791-EXIT.
226700     EXIT.
226800
226900*  ONE PASS OF THE SAME SHOP-STANDARD INSERTION SORT USED BY
227000*  910-949 BELOW, RUN OVER JUST THE 10-ROW RANKED ARRAY.
227100 792-BUBBLE-UP.
227200     SET WS-BUBBLE-SW TO 'N'.
227300     PERFORM 793-BUBBLE-ONE-STEP THRU 793-EXIT
227400         UNTIL LONG-IDX = 1 OR TABLE-IN-ORDER.
227500 792-EXIT.
227600     EXIT.
227700
227800* WALKS THE NEW CANDIDATE UP TOWARD SLOT 1 UNTIL IT MEETS A
227900* LONGER TRACK OR REACHES THE TOP, SWAPPING ONE SLOT AT A TIME
228000* THROUGH WS-LONG-SWAP-ENTRY.
228100*  ONE COMPARE-AND-SWAP STEP OF THE BUBBLE, SAME SHAPE AS
228200*  912-COMPARE-ARTIST AND ITS EIGHT SIBLINGS BELOW.
228300 793-BUBBLE-ONE-STEP.
228400     SET WS-SUB-1 TO LONG-IDX.
228500     SUBTRACT 1 FROM WS-SUB-1.
228600     SET LONG-IDX2 TO WS-SUB-1.
228700     IF WS-LONG-SECONDS (LONG-IDX) > WS-LONG-SECONDS (LONG-IDX2)
228800         MOVE WS-LONG-ENTRY (LONG-IDX)  TO WS-LONG-SWAP-ENTRY
228900         MOVE WS-LONG-ENTRY (LONG-IDX2)
229000             TO WS-LONG-ENTRY (LONG-IDX)
229100         MOVE WS-LONG-SWAP-ENTRY
229200             TO WS-LONG-ENTRY (LONG-IDX2)
229300         SET LONG-IDX DOWN BY 1
229400     ELSE
229500         SET TABLE-IN-ORDER TO TRUE
229600     END-IF.
229700 793-EXIT.
229800     EXIT.
229900
230000*  LINEAR FIND-OR-INSERT, KEYED ON WS-EFF-DECADE - AT MOST
230100*  20 ROWS SINCE A COLLECTION SPANS AT MOST A FEW DECADES.
230200 795-FIND-DECADE-TALLY.
230300     SET WS-BUBBLE-SW TO 'N'.
230400     SET DTAL-IDX TO 1.
230500     PERFORM 796-SCAN-DECADE-TALLY THRU 796-EXIT
230600         VARYING DTAL-IDX FROM 1 BY 1
230700         UNTIL DTAL-IDX > WS-DTAL-CNT OR TABLE-IN-ORDER.
230800     IF NOT TABLE-IN-ORDER
230900         ADD 1 TO WS-DTAL-CNT
231000         SET DTAL-IDX TO WS-DTAL-CNT
231100         MOVE WS-EFF-DECADE TO WS-DTAL-DECADE (DTAL-IDX)
231200         MOVE 1 TO WS-DTAL-COUNT (DTAL-IDX)
231300     END-IF.
231400 795-EXIT.
231500     EXIT.
231600
231700*  LINEAR MATCH-OR-FALL-THROUGH, SAME SHAPE AS 751/756/761
231800*  ABOVE.
231900 796-SCAN-DECADE-TALLY.
232000     IF WS-DTAL-DECADE (DTAL-IDX) = WS-EFF-DECADE
232100         ADD 1 TO WS-DTAL-COUNT (DTAL-IDX)
232200         SET TABLE-IN-ORDER TO TRUE
232300     END-IF.
232400 796-EXIT.
232500     EXIT.
232600
232700*  LINEAR FIND-OR-INSERT, KEYED ON MASTER-ID - CALLED ONLY
232800*  FROM 242 ABOVE, SO ONLY MASTER-BACKED UCR ROWS EVER
232900*  REACH IT.
233000 797-FIND-COPIES-TALLY.
233100     SET WS-BUBBLE-SW TO 'N'.
233200     SET CTAL-IDX TO 1.
233300     PERFORM 798-SCAN-COPIES-TALLY THRU 798-EXIT
233400         VARYING CTAL-IDX FROM 1 BY 1
233500         UNTIL CTAL-IDX > WS-CTAL-CNT OR TABLE-IN-ORDER.
233600     IF NOT TABLE-IN-ORDER
233700         ADD 1 TO WS-CTAL-CNT
233800         SET CTAL-IDX TO WS-CTAL-CNT
233900         MOVE WS-SEARCH-KEY TO WS-CTAL-MASTER-ID (CTAL-IDX)
234000         PERFORM 799-GET-MASTER-TITLE THRU 799-EXIT
234100         MOVE 1 TO WS-CTAL-COUNT (CTAL-IDX)
234200     END-IF.
234300 797-EXIT.
234400     EXIT.
234500
234600*  SAME LINEAR MATCH-OR-FALL-THROUGH SHAPE.
234700 798-SCAN-COPIES-TALLY.
234800     IF WS-CTAL-MASTER-ID (CTAL-IDX) = WS-SEARCH-KEY
234900         ADD 1 TO WS-CTAL-COUNT (CTAL-IDX)
235000         SET TABLE-IN-ORDER TO TRUE
235100     END-IF.
235200 798-EXIT.
235300     EXIT.
235400
235500* WS-SEARCH-KEY IS STILL THE MASTER-ID SET BY 242-GROUP-ONE-UCR -
235600* A FRESH BINARY FIND AGAINST WS-MST-TABLE PULLS THE TITLE.
235700 799-GET-MASTER-TITLE.
235800     PERFORM 729-BINARY-FIND-MASTER THRU 729-EXIT.
235900     IF KEY-WAS-FOUND
236000         MOVE WS-MSTT-TITLE (MST-IDX) TO WS-CTAL-TITLE (CTAL-IDX)
236100     ELSE
236200         MOVE SPACES TO WS-CTAL-TITLE (CTAL-IDX)
236300     END-IF.
236400 799-EXIT.
236500     EXIT.
236600
236700*****************************************************************
236800*  800-830 - REPORT BLOCK BUILDING HELPERS
236900*****************************************************************
237000*  ONE-TIME BANNER AT THE TOP OF RPTOUT - RUN DATE COMES FROM
237100*  060-GET-RUN-DATE, NOT FROM THE INPUT FILES.
237200 800-WRITE-REPORT-HEADER.
237300     MOVE WS-RUN-DATE-EDIT TO RPT-RUN-DATE.
237400     WRITE RPTOUT-RECORD FROM RPT-RUN-HDR-REC.
237500     PERFORM 890-WRITE-BLANK THRU 890-EXIT.
237600 800-EXIT.
237700     EXIT.
237800
237900*  UNDERLINES EACH BLOCK'S TITLE WITH WS-DASH-STRING SIZED TO
238000*  WS-SUB-1, THE TITLE'S OWN LENGTH - THE CALLER MOVES THE
238100*  LENGTH INTO WS-SUB-1 JUST BEFORE PERFORMING THIS PARAGRAPH.
238200 810-WRITE-TITLE-BLOCK.
238300* WS-SUB-1 CARRIES THE TITLE LENGTH IN FROM THE CALLING ANALYSIS
238400* PARAGRAPH SO THE UNDERLINE MATCHES IT, THE SAME WAY CNTRLBRK
238500* REFERENCE-MODIFIES ACCT-NO INTO ITS OWN PRINT FIELDS.
238600     WRITE RPTOUT-RECORD FROM RPT-TITLE-REC.
238700     MOVE SPACES TO RPT-UNDERLINE-TEXT.
238800     MOVE WS-EQUAL-STRING (1:WS-SUB-1)
238900         TO RPT-UNDERLINE-TEXT (1:WS-SUB-1).
239000     WRITE RPTOUT-RECORD FROM RPT-UNDERLINE-REC.
239100 810-EXIT.
239200     EXIT.
239300
239400*  NAME + COUNT COLUMN HEADER - SEE THE COPYBOOK-STYLE COMMENT
239500*  ON RPT-COLHDR-NC-REC UP IN WORKING-STORAGE.
239600 820-WRITE-COLHDR-NC.
239700     WRITE RPTOUT-RECORD FROM RPT-COLHDR-NC-REC.
239800     WRITE RPTOUT-RECORD FROM RPT-DASH-NC-REC.
239900 820-EXIT.
240000     EXIT.
240100
240200*  NAME + COUNT + PERCENT COLUMN HEADER.
240300 822-WRITE-COLHDR-NCP.
240400     WRITE RPTOUT-RECORD FROM RPT-COLHDR-NCP-REC.
240500     WRITE RPTOUT-RECORD FROM RPT-DASH-NCP-REC.
240600 822-EXIT.
240700     EXIT.
240800
240900*  TRACK-DETAIL COLUMN HEADER, LONGEST TRACKS ONLY.
241000 825-WRITE-COLHDR-TRACK.
241100     WRITE RPTOUT-RECORD FROM RPT-COLHDR-TRACK-REC.
241200     WRITE RPTOUT-RECORD FROM RPT-DASH-TRACK-REC.
241300 825-EXIT.
241400     EXIT.
241500
241600*  02/27/96 DKM - PRINTED IN PLACE OF A BARE COLUMN HEADER
241700*  WHEN A BLOCK'S TALLY TABLE COMES UP EMPTY.
241800 830-WRITE-NORESULTS.
241900     WRITE RPTOUT-RECORD FROM RPT-NORESULTS-REC.
242000 830-EXIT.
242100     EXIT.
242200
242300*  ONE SPACER LINE BETWEEN EACH ANALYSIS BLOCK ON THE REPORT.
242400 890-WRITE-BLANK.
242500     WRITE RPTOUT-RECORD FROM RPT-BLANK-REC.
242600 890-EXIT.
242700     EXIT.
242800
242900*****************************************************************
243000*  900 - EFFECTIVE-YEAR - SHARED BY EVERY ANALYSIS THAT NEEDS
243100*        THE COLLECTOR'S RELEASE'S YEAR.  PRECEDENCE - RELEASED-
243200*        DATE'S FIRST 4 CHARACTERS IF ALL DIGITS, ELSE THE
243300*        MASTER'S YEAR IF THE RELEASE HAS ONE, ELSE THE
243400*        COLLECTOR'S OWN CACHED COL-YEAR.
243500*****************************************************************
243600 900-EFFECTIVE-YEAR.
243700     MOVE ZERO TO WS-EFF-YEAR.
243800     MOVE COL-RELEASE-ID TO WS-SEARCH-KEY.
243900     PERFORM 728-BINARY-FIND-REL THRU 728-EXIT.
244000     IF KEY-WAS-FOUND
244100         PERFORM 901-YEAR-FROM-DATE THRU 901-EXIT
244200         IF WS-EFF-YEAR = ZERO AND WS-RELT-MASTER-ID (REL-IDX) > 0
244300             MOVE WS-RELT-MASTER-ID (REL-IDX) TO WS-SUB-1
244400             PERFORM 902-YEAR-FROM-MASTER THRU 902-EXIT
244500         END-IF
244600     END-IF.
244700     IF WS-EFF-YEAR = ZERO
244800         MOVE COL-YEAR TO WS-EFF-YEAR
244900     END-IF.
245000 900-EXIT.
245100     EXIT.
245200
245300*  FIRST LEG OF THE REQUEST 4410 PRECEDENCE - THE RELEASED-
245400*  DATE'S OWN YEAR, IF IT PARSED AS ALL-NUMERIC ON MCEXPLD'S
245500*  EXTRACT.
245600 901-YEAR-FROM-DATE.
245700     IF WS-RELT-DATE-YEAR (REL-IDX) IS NUMERIC
245800         MOVE WS-RELT-DATE-YEAR (REL-IDX) TO WS-EFF-YEAR
245900     END-IF.
246000 901-EXIT.
246100     EXIT.
246200
246300*  SECOND LEG OF THE PRECEDENCE - THE MASTER'S OWN YEAR,
246400*  ONLY CONSULTED WHEN THE RELEASED-DATE DID NOT RESOLVE.
246500 902-YEAR-FROM-MASTER.
246600     MOVE WS-SUB-1 TO WS-SEARCH-KEY.
246700     PERFORM 729-BINARY-FIND-MASTER THRU 729-EXIT.
246800     IF KEY-WAS-FOUND
246900         MOVE WS-MSTT-YEAR (MST-IDX) TO WS-EFF-YEAR
247000     END-IF.
247100 902-EXIT.
247200     EXIT.
247300
247400*  LOOKUP-ONLY, SAME REASON AS 726/727/728 ABOVE.
247500 729-BINARY-FIND-MASTER.
247600     MOVE 1 TO WS-LOW-IDX.
247700     MOVE WS-MST-CNT TO WS-HIGH-IDX.
247800     SET KEY-NOT-FOUND TO TRUE.
247900     PERFORM 725-SEARCH-LOOP-MASTER THRU 725-EXIT
248000         UNTIL WS-LOW-IDX > WS-HIGH-IDX OR KEY-WAS-FOUND.
248100 729-EXIT.
248200     EXIT.
248300
248400*  SAME BINARY-CHOP LOGIC, KEYED ON WS-MSTT-ID.
248500 725-SEARCH-LOOP-MASTER.
248600     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
248700     SET MST-IDX TO WS-MID-IDX.
248800     IF WS-MSTT-ID (MST-IDX) = WS-SEARCH-KEY
248900         SET KEY-WAS-FOUND TO TRUE
249000     ELSE
249100     IF WS-MSTT-ID (MST-IDX) < WS-SEARCH-KEY
249200         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
249300     ELSE
249400         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1
249500     END-IF
249600     END-IF.
249700 725-EXIT.
249800     EXIT.
249900
250000*****************************************************************
250100*  910-949 - SORT AND PERCENT/SUM HELPER PARAGRAPHS.  EACH SORT
250200*            IS THE SHOP'S STANDARD INSERTION SORT (COUNT
250300*            DESCENDING, NAME/TITLE ASCENDING FOR TIES) - SEE
250400*            CNTRLBRK'S SALARY-TABLE SORT FOR THE ORIGINAL.
250500*****************************************************************
250600*  DRIVES 911 BELOW UNTIL A FULL PASS MAKES NO SWAP -
250700*  THE SHOP'S STANDARD INSERTION SORT, NOT A COBOL SORT
250800*  VERB, SINCE THE TALLY LIVES IN A SMALL RESIDENT TABLE.
250900 910-SORT-ARTIST-TALLY.
251000     SET WS-BUBBLE-SW TO 'N'.
251100     PERFORM 911-SORT-PASS-ARTIST THRU 911-EXIT
251200         UNTIL TABLE-IN-ORDER.
251300 910-EXIT.
251400     EXIT.
251500
251600*  ONE FULL PASS OVER THE ARTIST TALLY - 910 ABOVE KEEPS
251700*  CALLING THIS UNTIL A PASS MAKES NO SWAP.
251800 911-SORT-PASS-ARTIST.
251900     SET TABLE-IN-ORDER TO TRUE.
252000     SET WS-SUB-1 TO 1.
252100     PERFORM 912-COMPARE-ARTIST THRU 912-EXIT
252200         VARYING WS-SUB-1 FROM 1 BY 1
252300         UNTIL WS-SUB-1 = WS-ATAL-CNT.
252400 911-EXIT.
252500     EXIT.
252600
252700*  DESCENDING BY COUNT, ASCENDING BY NAME ON A TIE - THE SAME
252800*  TIE-BREAK RULE EVERY ONE OF THE NINE SORTS BELOW USES.
252900 912-COMPARE-ARTIST.
253000     SET ATAL-IDX TO WS-SUB-1.
253100     SET ATAL-IDX2 TO WS-SUB-1.
253200     SET ATAL-IDX2 UP BY 1.
253300     IF WS-ATAL-COUNT (ATAL-IDX) < WS-ATAL-COUNT (ATAL-IDX2)
253400         OR (WS-ATAL-COUNT (ATAL-IDX) = WS-ATAL-COUNT (ATAL-IDX2)
253500         AND WS-ATAL-NAME (ATAL-IDX) >
253600             WS-ATAL-NAME (ATAL-IDX2))
253700         MOVE WS-ATAL-ENTRY (ATAL-IDX)
253800             TO WS-ATAL-ENTRY (ATAL-IDX2)
253900         SET WS-BUBBLE-SW TO 'N'
254000     END-IF.
254100 912-EXIT.
254200     EXIT.
254300
254400*  SAME INSERTION-SORT DRIVER AS 910 ABOVE, LABEL SIDE.
254500 920-SORT-LABEL-TALLY.
254600     SET WS-BUBBLE-SW TO 'N'.
254700     PERFORM 921-SORT-PASS-LABEL THRU 921-EXIT
254800         UNTIL TABLE-IN-ORDER.
254900 920-EXIT.
255000     EXIT.
255100
255200*  SAME INSERTION-SORT SHAPE AS 911 ABOVE.
255300 921-SORT-PASS-LABEL.
255400     SET TABLE-IN-ORDER TO TRUE.
255500     SET WS-SUB-1 TO 1.
255600     PERFORM 922-COMPARE-LABEL THRU 922-EXIT
255700         VARYING WS-SUB-1 FROM 1 BY 1
255800         UNTIL WS-SUB-1 = WS-LTAL-CNT.
255900 921-EXIT.
256000     EXIT.
256100
256200*  SAME DESCENDING-COUNT / ASCENDING-NAME COMPARE.
256300 922-COMPARE-LABEL.
256400     SET LTAL-IDX TO WS-SUB-1.
256500     SET LTAL-IDX2 TO WS-SUB-1.
256600     SET LTAL-IDX2 UP BY 1.
256700     IF WS-LTAL-COUNT (LTAL-IDX) < WS-LTAL-COUNT (LTAL-IDX2)
256800         OR (WS-LTAL-COUNT (LTAL-IDX) = WS-LTAL-COUNT (LTAL-IDX2)
256900         AND WS-LTAL-NAME (LTAL-IDX) >
257000             WS-LTAL-NAME (LTAL-IDX2))
257100         MOVE WS-LTAL-ENTRY (LTAL-IDX)
257200             TO WS-LTAL-ENTRY (LTAL-IDX2)
257300         SET WS-BUBBLE-SW TO 'N'
257400     END-IF.
257500 922-EXIT.
257600     EXIT.
257700
257800*  SAME INSERTION-SORT DRIVER, MULTIPLE-COPIES SIDE.
257900 925-SORT-COPIES-TALLY.
258000     SET WS-BUBBLE-SW TO 'N'.
258100     PERFORM 926-SORT-PASS-COPIES THRU 926-EXIT
258200         UNTIL TABLE-IN-ORDER.
258300 925-EXIT.
258400     EXIT.
258500
258600*  SAME INSERTION-SORT SHAPE AGAIN, RUN AFTER 246-STRIP-
258700*  SINGLETONS HAS ALREADY DROPPED THE SINGLE-COPY MASTERS.
258800 926-SORT-PASS-COPIES.
258900     SET TABLE-IN-ORDER TO TRUE.
259000     SET WS-SUB-1 TO 1.
259100     PERFORM 927-COMPARE-COPIES THRU 927-EXIT
259200         VARYING WS-SUB-1 FROM 1 BY 1
259300         UNTIL WS-SUB-1 = WS-CTAL-CNT.
259400 926-EXIT.
259500     EXIT.
259600
259700*  DESCENDING BY COPY COUNT, ASCENDING BY TITLE ON A TIE.
259800 927-COMPARE-COPIES.
259900     SET CTAL-IDX TO WS-SUB-1.
260000     SET CTAL-IDX2 TO WS-SUB-1.
260100     SET CTAL-IDX2 UP BY 1.
260200     IF WS-CTAL-COUNT (CTAL-IDX) < WS-CTAL-COUNT (CTAL-IDX2)
260300         OR (WS-CTAL-COUNT (CTAL-IDX) = WS-CTAL-COUNT (CTAL-IDX2)
260400         AND WS-CTAL-TITLE (CTAL-IDX) >
260500             WS-CTAL-TITLE (CTAL-IDX2))
260600         MOVE WS-CTAL-ENTRY (CTAL-IDX)
260700             TO WS-CTAL-ENTRY (CTAL-IDX2)
260800         SET WS-BUBBLE-SW TO 'N'
260900     END-IF.
261000 927-EXIT.
261100     EXIT.
261200
261300*  SAME INSERTION-SORT DRIVER, DECADE SIDE.
261400 930-SORT-DECADE-TALLY.
261500     SET WS-BUBBLE-SW TO 'N'.
261600     PERFORM 931-SORT-PASS-DECADE THRU 931-EXIT
261700         UNTIL TABLE-IN-ORDER.
261800 930-EXIT.
261900     EXIT.
262000
262100*  SAME INSERTION-SORT SHAPE - 03/09/05 KMH REQUEST 6120
262200*  SWITCHED THIS FROM ASCENDING-BY-DECADE TO DESCENDING-BY-
262300*  COUNT LIKE EVERY OTHER BREAKDOWN ON THE REPORT.
262400 931-SORT-PASS-DECADE.
262500     SET TABLE-IN-ORDER TO TRUE.
262600     SET WS-SUB-1 TO 1.
262700     PERFORM 932-COMPARE-DECADE THRU 932-EXIT
262800         VARYING WS-SUB-1 FROM 1 BY 1
262900         UNTIL WS-SUB-1 = WS-DTAL-CNT.
263000 931-EXIT.
263100     EXIT.
263200
263300*  03/09/05 KMH - REQUEST 6120 - WAS SORTING ASCENDING BY DECADE
263400*  INSTEAD OF DESCENDING BY COUNT, THE RULE EVERY OTHER TALLY
263500*  SORT IN THIS PROGRAM FOLLOWS - TIES BROKEN BY DECADE ASCENDING.
263600*  DESCENDING BY COUNT, ASCENDING BY DECADE ON A TIE.
263700 932-COMPARE-DECADE.
263800     SET DTAL-IDX TO WS-SUB-1.
263900     SET DTAL-IDX2 TO WS-SUB-1.
264000     SET DTAL-IDX2 UP BY 1.
264100     IF WS-DTAL-COUNT (DTAL-IDX) < WS-DTAL-COUNT (DTAL-IDX2)
264200         OR (WS-DTAL-COUNT (DTAL-IDX) = WS-DTAL-COUNT (DTAL-IDX2)
264300         AND WS-DTAL-DECADE (DTAL-IDX) >
264400             WS-DTAL-DECADE (DTAL-IDX2))
264500         MOVE WS-DTAL-ENTRY (DTAL-IDX)
264600             TO WS-DTAL-ENTRY (DTAL-IDX2)
264700         SET WS-BUBBLE-SW TO 'N'
264800     END-IF.
264900 932-EXIT.
265000     EXIT.
265100
265200*  SAME INSERTION-SORT DRIVER, GENRE SIDE.
265300 935-SORT-GENRE-TALLY.
265400     SET WS-BUBBLE-SW TO 'N'.
265500     PERFORM 936-SORT-PASS-GENRE THRU 936-EXIT
265600         UNTIL TABLE-IN-ORDER.
265700 935-EXIT.
265800     EXIT.
265900
266000*  SAME INSERTION-SORT SHAPE.
266100 936-SORT-PASS-GENRE.
266200     SET TABLE-IN-ORDER TO TRUE.
266300     SET WS-SUB-1 TO 1.
266400     PERFORM 936-1-COMPARE-GENRE THRU 936-1-EXIT
266500         VARYING WS-SUB-1 FROM 1 BY 1
266600         UNTIL WS-SUB-1 = WS-GTAL-CNT.
266700 936-EXIT.
266800     EXIT.
266900
267000*  DESCENDING BY COUNT, ASCENDING BY GENRE NAME ON A TIE.
267100 936-1-COMPARE-GENRE.
267200     SET GTAL-IDX TO WS-SUB-1.
267300     SET GTAL-IDX2 TO WS-SUB-1.
267400     SET GTAL-IDX2 UP BY 1.
267500     IF WS-GTAL-COUNT (GTAL-IDX) < WS-GTAL-COUNT (GTAL-IDX2)
267600         OR (WS-GTAL-COUNT (GTAL-IDX) = WS-GTAL-COUNT (GTAL-IDX2)
267700         AND WS-GTAL-NAME (GTAL-IDX) >
267800             WS-GTAL-NAME (GTAL-IDX2))
267900         MOVE WS-GTAL-ENTRY (GTAL-IDX)
268000             TO WS-GTAL-ENTRY (GTAL-IDX2)
268100         SET WS-BUBBLE-SW TO 'N'
268200     END-IF.
268300 936-1-EXIT.
268400     EXIT.
268500
268600*  SAME INSERTION-SORT DRIVER, FORMAT SIDE.
268700 937-SORT-FORMAT-TALLY.
268800     SET WS-BUBBLE-SW TO 'N'.
268900     PERFORM 938-SORT-PASS-FORMAT THRU 938-EXIT
269000         UNTIL TABLE-IN-ORDER.
269100 937-EXIT.
269200     EXIT.
269300
269400*  SAME INSERTION-SORT SHAPE.
269500 938-SORT-PASS-FORMAT.
269600     SET TABLE-IN-ORDER TO TRUE.
269700     SET WS-SUB-1 TO 1.
269800     PERFORM 938-1-COMPARE-FORMAT THRU 938-1-EXIT
269900         VARYING WS-SUB-1 FROM 1 BY 1
270000         UNTIL WS-SUB-1 = WS-FTAL-CNT.
270100 938-EXIT.
270200     EXIT.
270300
270400*  DESCENDING BY COUNT, ASCENDING BY FORMAT NAME ON A TIE.
270500 938-1-COMPARE-FORMAT.
270600     SET FTAL-IDX TO WS-SUB-1.
270700     SET FTAL-IDX2 TO WS-SUB-1.
270800     SET FTAL-IDX2 UP BY 1.
270900     IF WS-FTAL-COUNT (FTAL-IDX) < WS-FTAL-COUNT (FTAL-IDX2)
271000         OR (WS-FTAL-COUNT (FTAL-IDX) = WS-FTAL-COUNT (FTAL-IDX2)
271100         AND WS-FTAL-NAME (FTAL-IDX) >
271200             WS-FTAL-NAME (FTAL-IDX2))
271300         MOVE WS-FTAL-ENTRY (FTAL-IDX)
271400             TO WS-FTAL-ENTRY (FTAL-IDX2)
271500         SET WS-BUBBLE-SW TO 'N'
271600     END-IF.
271700 938-1-EXIT.
271800     EXIT.
271900
272000*  SAME INSERTION-SORT DRIVER, YEAR SIDE - NUMBERED 939
272100*  RATHER THAN 940 SO IT SORTS BEFORE 940-COMPUTE-PERCENT.
272200 939-SORT-YEAR-TALLY.
272300     SET WS-BUBBLE-SW TO 'N'.
272400     PERFORM 939-1-SORT-PASS-YEAR THRU 939-1-EXIT
272500         UNTIL TABLE-IN-ORDER.
272600 939-EXIT.
272700     EXIT.
272800
272900*  SAME INSERTION-SORT SHAPE - NUMBERED 939-1 RATHER THAN
273000*  941 SINCE IT IS A SUB-PARAGRAPH OF 939, NOT A NEW HUNDRED-SERIES BLOCK.
273100 939-1-SORT-PASS-YEAR.
273200     SET TABLE-IN-ORDER TO TRUE.
273300     SET WS-SUB-1 TO 1.
273400     PERFORM 939-2-COMPARE-YEAR THRU 939-2-EXIT
273500         VARYING WS-SUB-1 FROM 1 BY 1
273600         UNTIL WS-SUB-1 = WS-YTAL-CNT.
273700 939-1-EXIT.
273800     EXIT.
273900
274000*  DESCENDING BY COUNT, ASCENDING BY YEAR ON A TIE.
274100 939-2-COMPARE-YEAR.
274200     SET YTAL-IDX TO WS-SUB-1.
274300     SET YTAL-IDX2 TO WS-SUB-1.
274400     SET YTAL-IDX2 UP BY 1.
274500     IF WS-YTAL-COUNT (YTAL-IDX) < WS-YTAL-COUNT (YTAL-IDX2)
274600         OR (WS-YTAL-COUNT (YTAL-IDX) = WS-YTAL-COUNT (YTAL-IDX2)
274700         AND WS-YTAL-YEAR (YTAL-IDX) >
274800             WS-YTAL-YEAR (YTAL-IDX2))
274900         MOVE WS-YTAL-ENTRY (YTAL-IDX)
275000             TO WS-YTAL-ENTRY (YTAL-IDX2)
275100         SET WS-BUBBLE-SW TO 'N'
275200     END-IF.
275300 939-2-EXIT.
275400     EXIT.
275500
275600*  SHARED PERCENT ROUTINE - EVERY BLOCK THAT PRINTS A
275700*  PERCENT COLUMN LOADS WS-PCT-PART/WS-PCT-WHOLE FIRST,
275800*  THEN PERFORMS THIS.  GUARDS AGAINST DIVIDE-BY-ZERO WHEN
275900*  A TALLY TABLE COMES UP EMPTY.
276000 940-COMPUTE-PERCENT.
276100     IF WS-PCT-WHOLE = ZERO
276200         MOVE ZERO TO WS-PCT-RESULT
276300     ELSE
276400         COMPUTE WS-PCT-RESULT ROUNDED =
276500             100 * WS-PCT-PART / WS-PCT-WHOLE
276600     END-IF.
276700 940-EXIT.
276800     EXIT.
276900
277000*  03/23/05 KMH - REQUEST 6120 FOLLOW-UP - QA CAUGHT THIS SUMMING
277100*  THE GENRE TAG COUNTS FOR ITS OWN DENOMINATOR (A RELEASE CAN
277200*  CARRY MORE THAN ONE GENRE, SO THAT OVERSTATED THE WHOLE).  THE
277300*  CATALOG COMMITTEE'S REPORT LAYOUT CALLS FOR A PERCENT OF TOTAL
277400*  COLLECTION ITEMS THE SAME AS EVERY OTHER BREAKDOWN ON THIS
277500*  REPORT, SO THE DENOMINATOR IS NOW THE SAME WS-SUM-TOTAL-ITEMS
277600*  USED BY EVERY OTHER PERCENT ON THE ANALYTICS REPORT.
277700 945-SUM-GENRE-TOTAL.
277800     MOVE WS-SUM-TOTAL-ITEMS TO WS-PCT-WHOLE.
277900 945-EXIT.
278000     EXIT.
278100
278200*  03/23/05 KMH - REQUEST 6120 FOLLOW-UP - SAME CORRECTION AS 945
278300*  ABOVE, FOR THE FORMAT BREAKDOWN'S DENOMINATOR.
278400 947-SUM-FORMAT-TOTAL.
278500     MOVE WS-SUM-TOTAL-ITEMS TO WS-PCT-WHOLE.
278600 947-EXIT.
278700     EXIT.
278800
278900*  YEAR HAS NO SINGLE SHARED DENOMINATOR LIKE GENRE/FORMAT
279000*  DO (SEE 945/947 ABOVE) - EVERY COLLECTION ITEM HAS
279100*  EXACTLY ONE EFFECTIVE YEAR, SO THE TALLY IS SUMMED HERE
279200*  INSTEAD OF REUSING WS-SUM-TOTAL-ITEMS DIRECTLY.
279300 949-SUM-YEAR-TOTAL.
279400     MOVE ZERO TO WS-PCT-WHOLE.
279500     SET YTAL-IDX TO 1.
279600     PERFORM 949-1-ADD-ONE-YEAR THRU 949-1-EXIT
279700         VARYING YTAL-IDX FROM 1 BY 1
279800         UNTIL YTAL-IDX > WS-YTAL-CNT.
279900 949-EXIT.
280000     EXIT.
280100
280200*  ONE TALLY ROW'S CONTRIBUTION TO THE YEAR DENOMINATOR.
280300 949-1-ADD-ONE-YEAR.
280400     ADD WS-YTAL-COUNT (YTAL-IDX) TO WS-PCT-WHOLE.
280500 949-1-EXIT.
280600     EXIT.
280700
280800*****************************************************************
280900*  950 - FORMAT-DURATION - SECONDS BACK TO H:MM:SS OR M:SS TEXT
281000*        FOR THE LONGEST-TRACKS DETAIL LINE.  MIRROR IMAGE OF
281100*        MCEXPLD'S 700-PARSE-DURATION.
281200*****************************************************************
281300 950-FORMAT-DURATION.
281400     MOVE SPACES TO WS-FMT-TEXT.
281500     DIVIDE WS-FMT-SECONDS BY 3600 GIVING WS-FMT-HOURS
281600         REMAINDER WS-FMT-MINUTES.
281700     DIVIDE WS-FMT-MINUTES BY 60 GIVING WS-FMT-MINUTES
281800         REMAINDER WS-FMT-SECS.
281900     IF WS-FMT-HOURS > 0
282000         PERFORM 951-EDIT-HH-MM-SS THRU 951-EXIT
282100     ELSE
282200         PERFORM 952-EDIT-MM-SS THRU 952-EXIT
282300     END-IF.
282400 950-EXIT.
282500     EXIT.
282600
282700 951-EDIT-HH-MM-SS.
282800     MOVE WS-FMT-MINUTES TO WS-FMT-HMM-ED.
282900     MOVE WS-FMT-SECS    TO WS-FMT-SS-ED.
283000     STRING WS-FMT-HOURS  DELIMITED BY SIZE
283100            ':'           DELIMITED BY SIZE
283200            WS-FMT-HMM-ED DELIMITED BY SIZE
283300            ':'           DELIMITED BY SIZE
283400            WS-FMT-SS-ED  DELIMITED BY SIZE
283500            INTO WS-FMT-TEXT.
283600 951-EXIT.
283700     EXIT.
283800
283900 952-EDIT-MM-SS.
284000     MOVE WS-FMT-MINUTES TO WS-FMT-MM-ED.
284100     MOVE WS-FMT-SECS    TO WS-FMT-SS-ED.
284200     STRING WS-FMT-MM-ED DELIMITED BY SIZE
284300            ':'          DELIMITED BY SIZE
284400            WS-FMT-SS-ED DELIMITED BY SIZE
284500            INTO WS-FMT-TEXT.
284600 952-EXIT.
284700     EXIT.
284800
284900*****************************************************************
285000*  900 - WRAP-UP
285100*****************************************************************
285200 990-WRAP-UP.
285300     CLOSE WKARTOUT WKLABOUT WKMSTOUT WKRELOUT COLDUMP
285400           ARTCRED LABCRED TRKFILE DSAUDIT RPTOUT.
285500 990-EXIT.
285600     EXIT.
285700
285800
