000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MCLDCAT.
000300 AUTHOR.        R SAYLES.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  MCLDCAT - NIGHTLY MUSIC CATALOG - STEP 1 OF 3 (LOAD/INGEST)
001000*
001100*  READS THE FOUR MASTER-DATA DUMP EXTRACTS (ARTISTS, LABELS,
001200*  MASTERS, RELEASES) PLUS THE COLLECTOR'S OWN USER-COLLECTION
001300*  EXTRACT.  VALIDATES EACH INBOUND RECORD, APPLIES THE RELEASE
001400*  INCLUSION FILTER TO RELEASES ONLY, UPSERTS EACH VALID RECORD
001500*  INTO A RESIDENT TABLE KEYED BY ITS ID (LATER RECORD WITH THE
001600*  SAME KEY REPLACES THE EARLIER ONE), THEN WRITES THE RESIDENT
001700*  TABLES BACK OUT AS THE CLEAN WORK EXTRACTS THAT MCEXPLD AND
001800*  MCANALYZ READ IN STEPS 2 AND 3.  A DATA-SOURCE AUDIT RECORD
001900*  IS APPENDED FOR EACH OF THE FOUR ENTITY TYPES.
002000*
002100*  CHANGE LOG
002200*  03/14/89  RJS  ORIGINAL PROGRAM - ARTIST/LABEL LOAD ONLY.
002300*  05/02/89  RJS  ADDED MASTER-RELEASE LOAD AND RELEASE LOAD.
002400*  09/19/89  RJS  ADDED THE RELEASE INCLUSION FILTER (ALL /
002500*                 COLLECTION-ONLY / SELECTIVE STRATEGIES).
002600*  01/08/90  TWC  ERROR RATE CUTOFF WAS HARD-CODED AT 5 PCT -
002700*                 CHANGED TO THE SHOP STANDARD 10 PCT AND MADE
002800*                 IT A WORKING-STORAGE CONSTANT.
002900*  06/27/91  TWC  BINARY-INSERT ON THE ARTIST TABLE WAS SHIFTING
003000*                 ONE SLOT TOO FEW ON A TIE - FIXED THE UPPER
003100*                 BOUND ON THE SHIFT LOOP.
003200*  11/03/92  DKM  RAISED WS-REL-MAX FROM 1000 TO 2000 - THE
003300*                 BUFFALO COLLECTOR ACCOUNT BLEW THE TABLE.
003400*  02/14/94  DKM  ADDED THE COLLECTION-MASTER SET SO SELECTIVE
003500*                 STRATEGY CAN PULL IN SIBLING RELEASES OF A
003600*                 MASTER THE COLLECTOR ALREADY OWNS.
003700*  08/09/95  DKM  SOURCE-TYPE ON THE AUDIT RECORD WAS LEFT-
003800*                 JUSTIFIED WITH TRAILING GARBAGE ON A SHORT
003900*                 READ - NOW SPACE-FILLED BEFORE THE MOVE.
004000*  01/11/98  PLR  Y2K - LOAD-DATE ON THE AUDIT RECORD NOW WINDOWS
004100*                 THE 2-DIGIT SYSTEM DATE INTO A 4-DIGIT YEAR
004200*                 (PIVOT 50) INSTEAD OF ASSUMING A 19-PREFIX.
004300*  07/22/99  PLR  Y2K FOLLOW-UP - CONFIRMED WITH QA THAT NO
004400*                 OTHER DATE FIELD IN THIS PROGRAM WINDOWS THE
004500*                 CENTURY.  NO FURTHER CHANGE REQUIRED.
004600*  04/30/01  KMH  REQUEST 4471 - UNKNOWN FILTER STRATEGY NO
004700*                 LONGER ABENDS THE STEP, NOW DEFAULTS TO
004800*                 INCLUDE-ALL WITH A WARNING ON SYSOUT.
004900*  10/17/03  KMH  REQUEST 5588 - RECORD COUNTS ON THE AUDIT
005000*                 RECORD WERE ONE SHORT WHEN A FILE HAD ZERO
005100*                 VALID RECORDS - INITIALIZE COUNTERS BEFORE
005200*                 THE READ LOOP, NOT INSIDE IT.
005300*  03/09/05  KMH  REQUEST 6120 - SELECTIVE STRATEGY WAS DROPPING
005400*                 A SIBLING RELEASE THAT SORTED AHEAD OF THE
005500*                 COLLECTOR'S OWNED RELEASE ON RELDUMP, BECAUSE
005600*                 THE COLLECTION-MASTER SET WAS ONLY SEEDED AS
005700*                 RELEASES LOADED.  100 NOW PRE-SCANS RELDUMP
005800*                 ONCE TO RESOLVE THE FULL MASTER SET BEFORE 260
005900*                 FILTERS A SINGLE RELEASE; 268 IS GONE.
006000*  11/14/06  KMH  REQUEST 6390 - WS-MST-MAX RAISED FROM 2000 TO
006100*                 3000 AHEAD OF THE FALL CATALOG IMPORT.  WS-ART-
006200*                 MAX RAISED TO MATCH SINCE THE SAME IMPORT ADDS
006300*                 ROUGHLY ONE NEW ARTIST FOR EVERY TWO NEW MASTERS.
006400*  08/02/08  RJS  REQUEST 6802 - LABEL-PARENT-ID WAS COMING BACK
006500*                 ZERO-FILLED FROM THE EXTRACT FOR A HANDFUL OF
006600*                 IMPRINT LABELS INSTEAD OF SPACES; UPSTREAM FIXED
006700*                 THE EXTRACT, NO CHANGE MADE HERE - LOGGED SO THE
006800*                 NEXT PERSON WHO SEES A ZERO PARENT-ID KNOWS IT
006900*                 WAS INVESTIGATED AND WAS NOT A BUG IN THIS STEP.
007000*****************************************************************
007100*
007200*  PROCESSING NOTES
007300*  THIS STEP IS THE ONLY ONE OF THE THREE THAT TOUCHES THE RAW
007400*  MASTER-DATA DUMPS - MCEXPLD AND MCANALYZ ONLY EVER SEE THE
007500*  CLEAN WK*OUT WORK EXTRACTS THIS STEP PRODUCES.  A RECORD THAT
007600*  FAILS ITS MINIMAL VALIDATION HERE (MISSING ID, BLANK NAME OR
007700*  TITLE) IS COUNTED AS AN ERROR AND DROPPED - IT NEVER REACHES
007800*  A RESIDENT TABLE AND SO NEVER APPEARS ON A WK*OUT EXTRACT.
007900*  THE FOUR ENTITY TABLES (ARTIST, LABEL, MASTER, RELEASE) ARE
008000*  EACH KEPT IN ASCENDING KEY ORDER BY THE SAME BINARY-SEARCH-
008100*  AND-SHIFT UPSERT IDIOM - A LATER RECORD FOR A KEY ALREADY IN
008200*  THE TABLE REPLACES THE EARLIER ONE IN PLACE RATHER THAN
008300*  ADDING A SECOND ENTRY, SINCE THE MASTER-DATA DUMPS ARE NOT
008400*  GUARANTEED SORTED OR DE-DUPED BY THE UPSTREAM EXTRACT JOB.
008500*  RELEASES ALONE ALSO PASS THROUGH THE RELEASE-FILTER (400)
008600*  BEFORE THEY ARE UPSERTED - A RELEASE THE FILTER EXCLUDES IS
008700*  COUNTED SEPARATELY FROM AN ERROR AND SIMPLY NEVER UPSERTED.
008800*
008900*  OPERATIONS RUNBOOK NOTES
009000*  IF THIS STEP ABENDS, THE FIRST THING TO CHECK IS SYSOUT FOR AN
009100*  "ERROR RATE EXCEEDS CUTOFF" WARNING FROM 960-CHECK-ERROR-RATE -
009200*  THAT WARNING BY ITSELF DOES NOT ABEND THE STEP (THE COMMITTEE
009300*  DECIDED A LOUD WARNING WAS ENOUGH, BACK IN 2001 - SEE THE
009400*  04/30/01 LOG ENTRY), SO A REAL ABEND MEANS SOMETHING ELSE WENT
009500*  WRONG - MOST OFTEN A DD STATEMENT POINTING AT THE WRONG
009600*  GENERATION OF ONE OF THE FIVE INPUT DUMPS, OR A DUMP FILE
009700*  TRUNCATED BY THE UPSTREAM EXTRACT JOB FAILING PARTWAY THROUGH.
009800* A TABLE-OVERFLOW ABEND (SUBSCRIPT OUT OF RANGE ON ONE OF THE
009900* SIX OCCURS TABLES) MEANS ONE OF THE SIX WS-xxx-MAX CONSTANTS
010000* NEEDS RAISING - CHECK THE RUN'S ENTITY COUNTS AGAINST THE
010100* CEILINGS BEFORE ASSUMING A DATA PROBLEM.  RERUNS ARE SAFE -
010200* THIS STEP IS FULLY RESTARTABLE FROM SCRATCH SINCE IT ONLY
010300* READS THE FIVE DUMPS AND WRITES FRESH WORK EXTRACTS EACH TIME;
010400* NOTHING IT PRODUCES IS EVER APPENDED TO, SO A RERUN SIMPLY
010500* OVERWRITES YESTERDAY'S WKxxxOUT AND DSAUDIT OUTPUT.
010600
010700 ENVIRONMENT DIVISION.
010800 CONFIGURATION SECTION.
010900 SOURCE-COMPUTER.   IBM-390.
011000 OBJECT-COMPUTER.   IBM-390.
011100*  C01/TOP-OF-FORM IS CARRIED FORWARD FROM THE SHOP'S STANDARD
011200*  PRINT-PROGRAM COPY BLOCK EVEN THOUGH THIS STEP PRODUCES NO
011300*  PRINTED REPORT - MCANALYZ, STEP 3, IS WHERE IT ACTUALLY GETS
011400*  USED.  UPSI-0 IS RESERVED FOR AN OPERATOR RESTART OVERRIDE
011500*  BUT NO CURRENT PARAGRAPH TESTS IT.
011600 SPECIAL-NAMES.
011700     C01 IS TOP-OF-FORM
011800     CLASS DIGITS IS '0' THRU '9'
011900     UPSI-0 ON STATUS IS UPSI-0-ON
012000     UPSI-0 OFF STATUS IS UPSI-0-OFF.
012100
012200*  ALL TEN FILES ARE SEQUENTIAL, EACH WITH ITS OWN FILE-STATUS
012300*  FIELD BELOW SO A READ OR OPEN FAILURE ON ANY ONE OF THEM CAN
012400*  BE TRACED BACK TO THE SPECIFIC DD/FILE THAT CAUSED IT - NONE
012500*  OF THE STATUS FIELDS ARE ACTUALLY TESTED IN THIS VERSION OF
012600*  THE PROGRAM, BUT THEY STAY POPULATED FOR WHEN OPERATIONS ASKS.
012700 INPUT-OUTPUT SECTION.
012800 FILE-CONTROL.
012900     SELECT ARTDUMP   ASSIGN TO ARTDUMP
013000            ACCESS IS SEQUENTIAL
013100            FILE STATUS IS WS-ARTDUMP-STATUS.
013200
013300     SELECT LABDUMP   ASSIGN TO LABDUMP
013400            ACCESS IS SEQUENTIAL
013500            FILE STATUS IS WS-LABDUMP-STATUS.
013600
013700     SELECT MSTDUMP   ASSIGN TO MSTDUMP
013800            ACCESS IS SEQUENTIAL
013900            FILE STATUS IS WS-MSTDUMP-STATUS.
014000
014100     SELECT RELDUMP   ASSIGN TO RELDUMP
014200            ACCESS IS SEQUENTIAL
014300            FILE STATUS IS WS-RELDUMP-STATUS.
014400
014500     SELECT COLDUMP   ASSIGN TO COLDUMP
014600            ACCESS IS SEQUENTIAL
014700            FILE STATUS IS WS-COLDUMP-STATUS.
014800
014900     SELECT WKARTOUT  ASSIGN TO WKARTOUT
015000            ACCESS IS SEQUENTIAL
015100            FILE STATUS IS WS-WKARTOUT-STATUS.
015200
015300     SELECT WKLABOUT  ASSIGN TO WKLABOUT
015400            ACCESS IS SEQUENTIAL
015500            FILE STATUS IS WS-WKLABOUT-STATUS.
015600
015700     SELECT WKMSTOUT  ASSIGN TO WKMSTOUT
015800            ACCESS IS SEQUENTIAL
015900            FILE STATUS IS WS-WKMSTOUT-STATUS.
016000
016100     SELECT WKRELOUT  ASSIGN TO WKRELOUT
016200            ACCESS IS SEQUENTIAL
016300            FILE STATUS IS WS-WKRELOUT-STATUS.
016400
016500     SELECT DSAUDIT   ASSIGN TO DSAUDIT
016600            ACCESS IS SEQUENTIAL
016700            FILE STATUS IS WS-DSAUDIT-STATUS.
016800
016900 DATA DIVISION.
017000 FILE SECTION.
017100
017200*  FIVE INPUT DUMPS BELOW COME OFF THE NIGHTLY MASTER-DATA
017300*  EXTRACT - ONE FIXED-LENGTH FILE PER ENTITY, PLUS COLDUMP FOR
017400*  COLLECTOR HOLDINGS.  NONE OF THE FIVE ARE GUARANTEED SORTED
017500*  OR DE-DUPED BY THE UPSTREAM JOB, WHICH IS WHY EVERY LOAD LOOP
017600*  BELOW UPSERTS INTO A KEYED TABLE RATHER THAN JUST APPENDING.
017700 FD  ARTDUMP
017800     RECORDING MODE IS F
017900     LABEL RECORDS ARE STANDARD
018000     RECORD CONTAINS 104 CHARACTERS
018100     BLOCK CONTAINS 0 RECORDS
018200     DATA RECORD IS ARTIST-REC.
018300     COPY MCARTREC.
018400
018500 FD  LABDUMP
018600     RECORDING MODE IS F
018700     LABEL RECORDS ARE STANDARD
018800     RECORD CONTAINS 73 CHARACTERS
018900     BLOCK CONTAINS 0 RECORDS
019000     DATA RECORD IS LABEL-REC.
019100     COPY MCLABREC.
019200
019300 FD  MSTDUMP
019400     RECORDING MODE IS F
019500     LABEL RECORDS ARE STANDARD
019600     RECORD CONTAINS 77 CHARACTERS
019700     BLOCK CONTAINS 0 RECORDS
019800     DATA RECORD IS MASTER-REC.
019900     COPY MCMSTREC.
020000
020100 FD  RELDUMP
020200     RECORDING MODE IS F
020300     LABEL RECORDS ARE STANDARD
020400     RECORD CONTAINS 2424 CHARACTERS
020500     BLOCK CONTAINS 0 RECORDS
020600     DATA RECORD IS RELEASE-REC.
020700     COPY MCRELREC.
020800
020900*  COLDUMP CARRIES ONE ROW PER RELEASE OR MASTER A COLLECTOR
021000*  OWNS - COL-KEY-TYPE (SEE MCCOLREC.CPY) SAYS WHICH.  READ
021100*  TWICE: ONCE IN 110/120 TO SEED THE COLLECTION-RELEASE SET,
021200*  AGAIN INDIRECTLY THROUGH 140'S RELDUMP PRE-SCAN TO RESOLVE
021300*  COLLECTION-MASTER MEMBERSHIP.
021400 FD  COLDUMP
021500     RECORDING MODE IS F
021600     LABEL RECORDS ARE STANDARD
021700     RECORD CONTAINS 34 CHARACTERS
021800     BLOCK CONTAINS 0 RECORDS
021900     DATA RECORD IS COLLECTION-REC.
022000     COPY MCCOLREC.
022100
022200*  THE FOUR WKxxxOUT FILES BELOW ARE THIS STEP'S ENTIRE OUTPUT
022300*  TO THE REST OF THE NIGHTLY RUN - MCEXPLD READS WKRELOUT
022400*  TOMORROW, MCANALYZ READS ALL FOUR WORK EXTRACTS THE DAY
022500*  AFTER THAT.  EACH IS A FLAT COPY OF ITS RESIDENT TABLE, IN
022600*  ASCENDING ID ORDER, WRITTEN BY THE 500-SERIES PARAGRAPHS.
022700 FD  WKARTOUT
022800     RECORDING MODE IS F
022900     LABEL RECORDS ARE STANDARD
023000     RECORD CONTAINS 104 CHARACTERS
023100     BLOCK CONTAINS 0 RECORDS
023200     DATA RECORD IS WK-ARTIST-REC.
023300 01  WK-ARTIST-REC               PIC X(104).
023400
023500 FD  WKLABOUT
023600     RECORDING MODE IS F
023700     LABEL RECORDS ARE STANDARD
023800     RECORD CONTAINS 73 CHARACTERS
023900     BLOCK CONTAINS 0 RECORDS
024000     DATA RECORD IS WK-LABEL-REC.
024100 01  WK-LABEL-REC                PIC X(73).
024200
024300 FD  WKMSTOUT
024400     RECORDING MODE IS F
024500     LABEL RECORDS ARE STANDARD
024600     RECORD CONTAINS 77 CHARACTERS
024700     BLOCK CONTAINS 0 RECORDS
024800     DATA RECORD IS WK-MASTER-REC.
024900 01  WK-MASTER-REC               PIC X(77).
025000
025100 FD  WKRELOUT
025200     RECORDING MODE IS F
025300     LABEL RECORDS ARE STANDARD
025400     RECORD CONTAINS 2424 CHARACTERS
025500     BLOCK CONTAINS 0 RECORDS
025600     DATA RECORD IS WK-RELEASE-REC.
025700 01  WK-RELEASE-REC              PIC X(2424).
025800
025900*  ONE AUDIT RECORD PER ENTITY TYPE (FOUR TOTAL PER RUN), WRITTEN
026000*  BY 970-WRITE-AUDIT-RECORD AT THE END OF EACH LOAD LOOP - SEE
026100*  MCAUDREC.CPY FOR THE RECORD LAYOUT THE OPERATIONS DASHBOARD
026200*  READS THIS FROM.
026300 FD  DSAUDIT
026400     RECORDING MODE IS F
026500     LABEL RECORDS ARE STANDARD
026600     RECORD CONTAINS 38 CHARACTERS
026700     BLOCK CONTAINS 0 RECORDS
026800     DATA RECORD IS AUDIT-REC.
026900     COPY MCAUDREC.
027000
027100 WORKING-STORAGE SECTION.
027200
027300*****************************************************************
027400*  77-LEVEL STANDALONE COUNTERS, LIMITS, SUBSCRIPTS AND SWITCHES
027500*****************************************************************
027600*  THESE OCCURS-COUNT CEILINGS MIRROR THE OCCURS CLAUSES ON THE
027700*  SIX TABLES BELOW - RAISE BOTH TOGETHER IF A COLLECTOR OR A
027800*  CATALOG EVER OUTGROWS ONE.  SEE THE 11/03/92 LOG ENTRY FOR
027900*  WHAT HAPPENS WHEN THEY DON'T MATCH.
028000 77  WS-COLL-REL-MAX             PIC 9(4) COMP VALUE 5000.
028100 77  WS-COLL-REL-CNT             PIC 9(4) COMP VALUE ZERO.
028200 77  WS-COLL-MST-MAX             PIC 9(4) COMP VALUE 5000.
028300 77  WS-COLL-MST-CNT             PIC 9(4) COMP VALUE ZERO.
028400 77  WS-ART-MAX                  PIC 9(4) COMP VALUE 3000.
028500 77  WS-ART-CNT                  PIC 9(4) COMP VALUE ZERO.
028600 77  WS-LAB-MAX                  PIC 9(4) COMP VALUE 1000.
028700 77  WS-LAB-CNT                  PIC 9(4) COMP VALUE ZERO.
028800 77  WS-MST-MAX                  PIC 9(4) COMP VALUE 3000.
028900 77  WS-MST-CNT                  PIC 9(4) COMP VALUE ZERO.
029000 77  WS-REL-MAX                  PIC 9(4) COMP VALUE 2000.
029100 77  WS-REL-CNT                  PIC 9(4) COMP VALUE ZERO.
029200*  WS-SEARCH-KEY IS THE ONE INPUT EVERY ONE OF THE SIX FIND
029300*  PARAGRAPHS READS - THE CALLER MOVES THE ID IT IS LOOKING FOR
029400*  IN HERE BEFORE PERFORMING 700/705/720/740/760/780.  THE FIVE
029500*  WORK FIELDS BELOW (LOW/HIGH/MID-IDX, INSERT-AT, SHIFT-IDX)
029600*  ARE SHARED THE SAME WAY ACROSS ALL SIX QUADS - THEY HOLD NO
029700*  STATE BETWEEN CALLS, SO REUSING THEM ACROSS DIFFERENT TABLES
029800*  IS SAFE.
029900 77  WS-SEARCH-KEY               PIC 9(9).
030000 77  WS-LOW-IDX                  PIC S9(4) COMP.
030100 77  WS-HIGH-IDX                 PIC S9(4) COMP.
030200 77  WS-MID-IDX                  PIC S9(4) COMP.
030300 77  WS-INSERT-AT                PIC S9(4) COMP.
030400 77  WS-SHIFT-IDX                PIC S9(4) COMP.
030500 77  WS-FOUND-SW                 PIC X VALUE 'N'.
030600     88  KEY-WAS-FOUND           VALUE 'Y'.
030700     88  KEY-NOT-FOUND           VALUE 'N'.
030800 77  WS-CENTURY-PIVOT            PIC 9(2) VALUE 50.
030900 77  WS-CENTURY-BASE             PIC 9(4) COMP.
031000 77  WS-INCLUDE-SW               PIC X VALUE 'N'.
031100     88  INCLUDE-THIS-RELEASE    VALUE 'Y'.
031200
031300 01  FILE-STATUS-CODES.
031400     05  WS-ARTDUMP-STATUS       PIC X(2) VALUE SPACES.
031500         88  ARTDUMP-OK          VALUE '00'.
031600         88  ARTDUMP-EOF         VALUE '10'.
031700     05  WS-LABDUMP-STATUS       PIC X(2) VALUE SPACES.
031800         88  LABDUMP-OK          VALUE '00'.
031900         88  LABDUMP-EOF         VALUE '10'.
032000     05  WS-MSTDUMP-STATUS       PIC X(2) VALUE SPACES.
032100         88  MSTDUMP-OK          VALUE '00'.
032200         88  MSTDUMP-EOF         VALUE '10'.
032300     05  WS-RELDUMP-STATUS       PIC X(2) VALUE SPACES.
032400         88  RELDUMP-OK          VALUE '00'.
032500         88  RELDUMP-EOF         VALUE '10'.
032600     05  WS-COLDUMP-STATUS       PIC X(2) VALUE SPACES.
032700         88  COLDUMP-OK          VALUE '00'.
032800         88  COLDUMP-EOF         VALUE '10'.
032900     05  WS-WKARTOUT-STATUS      PIC X(2) VALUE SPACES.
033000     05  WS-WKLABOUT-STATUS      PIC X(2) VALUE SPACES.
033100     05  WS-WKMSTOUT-STATUS      PIC X(2) VALUE SPACES.
033200     05  WS-WKRELOUT-STATUS      PIC X(2) VALUE SPACES.
033300     05  WS-DSAUDIT-STATUS       PIC X(2) VALUE SPACES.
033400     05  FILLER                  PIC X(2).
033500
033600*****************************************************************
033700*  SHOP-CONFIGURED INGEST CONSTANTS
033800*****************************************************************
033900 01  INGEST-CONSTANTS.
034000*  THESE THREE SETTINGS ARE THE ONLY PLACE THE COMMITTEE'S
034100*  PROCESSING DECISIONS ARE HARD-CODED.  WS-MAX-ERROR-RATE IS
034200*  CHECKED AFTER EACH ENTITY'S LOAD LOOP (960) - IF MORE THAN
034300*  10% OF THE RECORDS READ FOR THAT ENTITY FAILED VALIDATION
034400*  A WARNING GOES TO SYSOUT FOR OPERATIONS TO SEE - THE STEP
034500*  DOES NOT ABEND ON A HIGH RATE.  WS-FILTER-STRATEGY AND WS-
034600*  INCLUDE-MASTERS-SW TOGETHER DECIDE, PARAGRAPH 400, WHICH
034700*  RELEASES SURVIVE
034800*  INTO WKRELOUT - SEE THE BANNER AT 400-APPLY-RELEASE-FILTER.
034900     05  WS-MAX-ERROR-RATE       PIC 9V9999 COMP-3 VALUE .1000.
035000     05  WS-FILTER-STRATEGY      PIC X(15)
035100                                 VALUE 'SELECTIVE'.
035200         88  STRATEGY-ALL             VALUE 'ALL'.
035300         88  STRATEGY-COLL-ONLY       VALUE 'COLLECTION-ONLY'.
035400         88  STRATEGY-SELECTIVE       VALUE 'SELECTIVE'.
035500     05  WS-INCLUDE-MASTERS-SW   PIC X VALUE 'Y'.
035600         88  INCLUDE-MASTER-RELEASES  VALUE 'Y'.
035700     05  FILLER                  PIC X(3).
035800
035900*****************************************************************
036000*  RESIDENT TABLE - COLLECTOR'S RELEASE SET (RELEASE-FILTER)
036100*****************************************************************
036200 01  WS-COLL-REL-TABLE.
036300*  BUILT ONCE, EARLY, BY 100-LOAD-COLLECTION-SETS FROM THE
036400*  COLLECTOR-DUMP FILE (COLDUMP) - NOT FROM ANY OF THE FOUR
036500*  ENTITY DUMPS.  HOLDS EVERY RELEASE-ID A COLLECTOR OWNS
036600*  OUTRIGHT SO 410-CHECK-COLLECTION-MEMBERSHIP CAN ANSWER
036700*  "IS THIS RELEASE IN SOMEBODY'S COLLECTION" WITH ONE BINARY
036800*  SEARCH INSTEAD OF RE-READING COLDUMP FOR EVERY RELEASE.
036900     05  WS-COLL-REL-ENTRY OCCURS 5000 TIMES
037000             ASCENDING KEY IS WS-CR-RELEASE-ID
037100             INDEXED BY CR-IDX.
037200         10  WS-CR-RELEASE-ID    PIC 9(9).
037300         10  FILLER              PIC X(3).
037400
037500*****************************************************************
037600*  RESIDENT TABLE - COLLECTOR'S MASTER SET (RELEASE-FILTER)
037700*****************************************************************
037800 01  WS-COLL-MST-TABLE.
037900*  COMPANION TABLE TO WS-COLL-REL-TABLE ABOVE, BUT KEYED BY
038000*  MASTER-ID INSTEAD OF RELEASE-ID - A COLLECTOR RECORD CAN
038100*  NAME EITHER A SPECIFIC RELEASE OR AN ENTIRE MASTER (EVERY
038200*  RELEASE UNDER IT).  110-READ-COLDUMP SORTS EACH INCOMING
038300*  COLDUMP ROW INTO WHICHEVER OF THE TWO TABLES ITS KEY-TYPE
038400*  BYTE CALLS FOR.
038500     05  WS-COLL-MST-ENTRY OCCURS 5000 TIMES
038600             ASCENDING KEY IS WS-CM-MASTER-ID
038700             INDEXED BY CM-IDX.
038800         10  WS-CM-MASTER-ID     PIC 9(9).
038900         10  FILLER              PIC X(3).
039000
039100*****************************************************************
039200*  RESIDENT TABLE - ARTIST (UPSERT BY ART-ID)
039300*****************************************************************
039400 01  WS-ART-TABLE.
039500*  THE FOUR ENTITY TABLES BELOW (ARTIST, LABEL, MASTER, RELEASE)
039600*  SHARE ONE DESIGN: A FIXED OCCURS TABLE, KEPT SORTED ASCENDING
039700*  ON THE ENTITY'S ID BY THE 7XX BINARY-SEARCH/INSERT/SHIFT
039800*  PARAGRAPHS, WITH ONE ENTRY PER DISTINCT ID.  A SECOND DUMP
039900*  RECORD FOR AN ID ALREADY RESIDENT OVERWRITES THE ENTRY IN
040000*  PLACE (UPSERT) RATHER THAN GROWING THE TABLE, SINCE THE
040100*  UPSTREAM EXTRACT MAY LEGITIMATELY REISSUE A CORRECTED ROW
040200*  FOR THE SAME ARTIST/LABEL/MASTER/RELEASE LATER IN THE SAME
040300*  DUMP FILE.  ONCE THE LOAD LOOP FOR AN ENTITY FINISHES THE
040400*  500-SERIES WRITE-OUT LOOP WALKS THE TABLE TOP TO BOTTOM AND
040500*  THAT BECOMES THE ENTITY'S WKxxxOUT WORK EXTRACT - IN ID
040600*  ORDER, WITH DUPLICATES ALREADY COLLAPSED.
040700     05  WS-ART-ENTRY OCCURS 3000 TIMES
040800             INDEXED BY ART-IDX.
040900         10  WS-ART-ID-TAB       PIC 9(9).
041000         10  WS-ART-NAME-TAB     PIC X(40).
041100         10  WS-ART-REAL-TAB     PIC X(40).
041200         10  WS-ART-QUAL-TAB     PIC X(15).
041300         10  FILLER              PIC X(4).
041400
041500*****************************************************************
041600*  RESIDENT TABLE - LABEL (UPSERT BY LAB-ID)
041700*****************************************************************
041800 01  WS-LAB-TABLE.
041900*  SAME SHAPE AND UPSERT RULE AS WS-ART-TABLE ABOVE, KEYED BY
042000*  LABEL-ID.  WS-LAB-PARENT-TAB CARRIES A PARENT-LABEL-ID FOR
042100*  IMPRINTS (E.G. A REISSUE LABEL OWNED BY A LARGER LABEL) -
042200*  ZERO WHEN THE LABEL HAS NO PARENT.  MCLDCAT DOES NOT WALK
042300*  THE PARENT CHAIN; IT JUST CARRIES THE VALUE THROUGH.
042400     05  WS-LAB-ENTRY OCCURS 1000 TIMES
042500             INDEXED BY LAB-IDX.
042600         10  WS-LAB-ID-TAB       PIC 9(9).
042700         10  WS-LAB-NAME-TAB     PIC X(40).
042800         10  WS-LAB-PARENT-TAB   PIC 9(9).
042900         10  WS-LAB-QUAL-TAB     PIC X(15).
043000         10  FILLER              PIC X(4).
043100
043200*****************************************************************
043300*  RESIDENT TABLE - MASTER (UPSERT BY MST-ID)
043400*****************************************************************
043500 01  WS-MST-TABLE.
043600*  SAME SHAPE AND UPSERT RULE AGAIN, KEYED BY MASTER-ID.
043700*  WS-MST-MAINREL-TAB NAMES THE "MAIN" RELEASE OF THE MASTER
043800*  GROUP (THE PRESSING THE CATALOG COMMITTEE CONSIDERS
043900*  DEFINITIVE) FOR MCANALYZ'S BENEFIT DOWNSTREAM - THIS STEP
044000*  DOES NOT VALIDATE THAT THE NAMED RELEASE ACTUALLY EXISTS.
044100     05  WS-MST-ENTRY OCCURS 3000 TIMES
044200             INDEXED BY MST-IDX.
044300         10  WS-MST-ID-TAB       PIC 9(9).
044400         10  WS-MST-TITLE-TAB    PIC X(40).
044500         10  WS-MST-MAINREL-TAB  PIC 9(9).
044600         10  WS-MST-YEAR-TAB     PIC 9(4).
044700         10  WS-MST-QUAL-TAB     PIC X(15).
044800         10  FILLER              PIC X(4).
044900
045000*****************************************************************
045100*  RESIDENT TABLE - RELEASE (UPSERT BY REL-ID, POST-FILTER ONLY)
045200*****************************************************************
045300 01  WS-REL-TABLE.
045400*  SAME UPSERT RULE ONE LAST TIME, KEYED BY RELEASE-ID.  UNLIKE
045500*  the other three tables THIS ONE ALSO FEEDS 400-APPLY-RELEASE-
045600*  FILTER - A RELEASE IS UPSERTED HERE REGARDLESS OF WHETHER
045700*  THE FILTER WILL LATER INCLUDE IT, SO THE TABLE CAN CONTAIN
045800*  MORE ENTRIES THAN EVER REACH WKRELOUT.  WS-REL-BODY-TAB
045900*  CARRIES THE ENTIRE VARIABLE-LENGTH RELEASE BODY (ARTIST,
046000*  LABEL AND TRACK REPEATING GROUPS INCLUDED) AS ONE BLOCK OF
046100*  X(2424) SO THE FILTER AND WRITE-OUT LOGIC NEVER HAVE TO CARE
046200*  ABOUT ITS INTERNAL LAYOUT - ONLY MCRELREC.CPY KNOWS THAT.
046300     05  WS-REL-ENTRY OCCURS 2000 TIMES
046400             INDEXED BY REL-IDX.
046500         10  WS-REL-ID-TAB       PIC 9(9).
046600         10  WS-REL-BODY-TAB     PIC X(2424).
046700         10  FILLER              PIC X(3).
046800
046900*****************************************************************
047000*  END-OF-FILE SWITCHES AND ENTITY COUNTERS
047100*****************************************************************
047200*  WS-EOF-SW IS DECLARED BUT NOT ACTUALLY USED BY ANY OF THE FIVE
047300*  INPUT FILES BELOW - EACH HAS ITS OWN DEDICATED EOF SWITCH IN
047400*  THE FILE-STATUS-CODES GROUP ABOVE (ARTDUMP-EOF, LABDUMP-EOF,
047500*  AND SO ON).  END-OF-FILE (88-LEVEL) IS A HOLDOVER FROM AN
047600*  EARLIER VERSION OF THE PROGRAM THAT DROVE ALL FOUR LOAD LOOPS
047700*  OFF ONE SHARED SWITCH - LEFT IN PLACE RATHER THAN REMOVED
047800*  SINCE OTHER SHOP PROGRAMS COPY THIS BLOCK VERBATIM.
047900 01  PROGRAM-SWITCHES.
048000     05  WS-EOF-SW               PIC X VALUE 'N'.
048100         88  END-OF-FILE         VALUE 'Y'.
048200     05  FILLER                  PIC X(3).
048300
048400*  ONE READ/ERRORS PAIR PER ENTITY, PLUS WS-REL-EXCLUDED FOR
048500*  RELEASES ALONE (NO EQUIVALENT FOR THE OTHER THREE ENTITIES,
048600*  SINCE ONLY RELEASES ARE EVER FILTERED).  ALL NINE ARE ZEROED
048700*  AT THE TOP OF THEIR OWNING LOAD LOOP (200/220/240/260) RATHER
048800*  THAN HERE AT DECLARATION TIME - SEE THE 10/17/03 LOG ENTRY
048900*  ABOVE FOR WHY THAT MATTERS ON A ZERO-RECORD INPUT FILE.
049000 01  ENTITY-COUNTERS.
049100     05  WS-ART-READ             PIC 9(9) COMP.
049200     05  WS-ART-ERRORS           PIC 9(9) COMP.
049300     05  WS-LAB-READ             PIC 9(9) COMP.
049400     05  WS-LAB-ERRORS           PIC 9(9) COMP.
049500     05  WS-MST-READ             PIC 9(9) COMP.
049600     05  WS-MST-ERRORS           PIC 9(9) COMP.
049700     05  WS-REL-READ             PIC 9(9) COMP.
049800     05  WS-REL-ERRORS           PIC 9(9) COMP.
049900     05  WS-REL-EXCLUDED         PIC 9(9) COMP.
050000     05  FILLER                  PIC X(4).
050100
050200*  WORK FIELDS FOR 960-CHECK-ERROR-RATE'S DIVIDE - REBUILT FOR
050300*  EACH ENTITY TYPE FROM THAT ENTITY'S READ/ERROR COUNTERS
050400*  ABOVE, SINCE ONE ERROR RATE THRESHOLD IS APPLIED SEPARATELY
050500*  TO ARTISTS, LABELS, MASTERS AND RELEASES RATHER THAN TO THE
050600*  JOB AS A WHOLE - A BAD ARTIST FEED SHOULD NOT BE MASKED BY
050700*  AN OTHERWISE CLEAN RELEASE FEED, OR VICE VERSA.
050800 01  WS-ERROR-RATE-CALC.
050900     05  WS-ERR-RATE             PIC 9V9999 COMP-3.
051000     05  WS-ERR-DIVISOR          PIC 9(9) COMP.
051100     05  FILLER                  PIC X(3).
051200
051300*****************************************************************
051400*  DATE FIELDS FOR THE AUDIT RECORD LOAD-DATE.  01/11/98 PLR -
051500*  THE OLD VERSION OF THIS FIELD WAS PIC 99 AND ASSUMED A 19-
051600*  PREFIX.  SYSTEM DATE IS NOW WINDOWED INTO A 4-DIGIT YEAR.
051700*****************************************************************
051800 01  WS-SYSTEM-DATE              PIC 9(6).
051900 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
052000     05  WS-SYS-YY               PIC 9(2).
052100     05  WS-SYS-MM               PIC 9(2).
052200     05  WS-SYS-DD               PIC 9(2).
052300 01  WS-RUN-DATE.
052400     05  WS-RUN-YEAR             PIC 9(4).
052500     05  FILLER                  PIC X VALUE '-'.
052600     05  WS-RUN-MONTH            PIC 9(2).
052700     05  FILLER                  PIC X VALUE '-'.
052800     05  WS-RUN-DAY              PIC 9(2).
052900 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE
053000                                 PIC X(10).
053100
053200*****************************************************************
053300*  AUDIT RECORD BUILD AREA - REBUILT ONCE PER ENTITY TYPE
053400*****************************************************************
053500 01  WS-AUDIT-BUILD.
053600     05  WS-AUD-TYPE             PIC X(10).
053700     05  WS-AUD-RECS             PIC 9(9).
053800     05  WS-AUD-ERRS             PIC 9(9).
053900     05  FILLER                  PIC X(2).
054000*  A SECOND VIEW OF THE SAME COUNTS, FOR THE SYSOUT TRACE LINE
054100*  BELOW - AN OLD DEBUGGING AID DKM NEVER TOOK BACK OUT.
054200 01  WS-AUDIT-TRACE REDEFINES WS-AUDIT-BUILD.
054300     05  WS-AUD-TYPE-T           PIC X(10).
054400     05  WS-AUD-COUNTS-T         PIC 9(18).
054500     05  FILLER                  PIC X(2).
054600
054700 PROCEDURE DIVISION.
054800
054900*****************************************************************
055000*  000 - MAINLINE.  FOUR LOAD LOOPS (ARTISTS, LABELS, MASTERS,
055100*  RELEASES) IN THAT ORDER, EACH FOLLOWED BY ITS OWN AUDIT
055200*  RECORD, THEN FOUR WRITE-OUT LOOPS THAT DRAIN THE NOW-COMPLETE
055300*  RESIDENT TABLES TO THE WKxxxOUT WORK EXTRACTS MCEXPLD READS
055400*  TOMORROW MORNING.  ORDER MATTERS ONLY IN ONE PLACE - 260-LOAD-
055500*  RELEASES CANNOT RUN UNTIL 100-LOAD-COLLECTION-SETS HAS BUILT
055600*  BOTH FILTER-MEMBERSHIP TABLES, SINCE 400 CONSULTS THEM.
055700 000-INITIAL-RTN.
055800*  START/COMPLETE DISPLAYS BRACKET THE WHOLE STEP ON SYSOUT SO
055900*  OPERATIONS CAN TELL AT A GLANCE, WITHOUT OPENING THE JOB LOG,
056000*  WHETHER THIS STEP EVEN GOT TO GOBACK OR WAS KILLED PARTWAY
056100*  THROUGH BY AN OPERATOR CANCEL OR A REGION ABEND.
056200     DISPLAY 'MCLDCAT - MUSIC CATALOG LOAD STARTING'.
056300     PERFORM 050-OPEN-FILES THRU 050-EXIT.
056400     PERFORM 060-GET-RUN-DATE THRU 060-EXIT.
056500     PERFORM 100-LOAD-COLLECTION-SETS THRU 100-EXIT.
056600     PERFORM 200-LOAD-ARTISTS THRU 200-EXIT.
056700     PERFORM 220-LOAD-LABELS THRU 220-EXIT.
056800     PERFORM 240-LOAD-MASTERS THRU 240-EXIT.
056900     PERFORM 260-LOAD-RELEASES THRU 260-EXIT.
057000     PERFORM 500-WRITE-ARTISTS-OUT THRU 500-EXIT.
057100     PERFORM 520-WRITE-LABELS-OUT THRU 520-EXIT.
057200     PERFORM 540-WRITE-MASTERS-OUT THRU 540-EXIT.
057300     PERFORM 560-WRITE-RELEASES-OUT THRU 560-EXIT.
057400     PERFORM 900-WRAP-UP THRU 900-EXIT.
057500     DISPLAY 'MCLDCAT - MUSIC CATALOG LOAD COMPLETE'.
057600     MOVE ZERO TO RETURN-CODE.
057700     GOBACK.
057800
057900*  FIVE INPUTS, FIVE OUTPUTS.  COLDUMP IS READ TWICE (110 AND
058000*  142) SO IT MUST STAY OPEN UNTIL 900-WRAP-UP; RELDUMP IS ALSO
058100*  READ TWICE BUT 140-PRESCAN-RELEASES CLOSES AND REOPENS IT
058200*  ITSELF PARTWAY THROUGH, SO ITS SECOND OPEN DOES NOT HAPPEN HERE.
058300 050-OPEN-FILES.
058400     OPEN INPUT  ARTDUMP.
058500     OPEN INPUT  LABDUMP.
058600     OPEN INPUT  MSTDUMP.
058700     OPEN INPUT  RELDUMP.
058800     OPEN INPUT  COLDUMP.
058900     OPEN OUTPUT WKARTOUT.
059000     OPEN OUTPUT WKLABOUT.
059100     OPEN OUTPUT WKMSTOUT.
059200     OPEN OUTPUT WKRELOUT.
059300     OPEN OUTPUT DSAUDIT.
059400 050-EXIT.
059500     EXIT.
059600
059700*  WINDOWS THE TWO-DIGIT SYSTEM YEAR AGAINST WS-CENTURY-PIVOT -
059800*  SEE THE COPYBOOK COMMENT WHERE THAT CONSTANT IS DEFINED FOR
059900*  WHY THE PIVOT VALUE IS WHAT IT IS.  WS-RUN-DATE-ALT (A
060000*  REDEFINES) GIVES THE AUDIT RECORD ITS YYYY-MM-DD DISPLAY FORM
060100*  WITHOUT A SEPARATE MOVE-AND-STRING FOR EACH CALLER.
060200 060-GET-RUN-DATE.
060300     ACCEPT WS-SYSTEM-DATE FROM DATE.
060400     IF WS-SYS-YY < WS-CENTURY-PIVOT
060500         MOVE 2000 TO WS-CENTURY-BASE
060600     ELSE
060700         MOVE 1900 TO WS-CENTURY-BASE
060800     END-IF
060900     COMPUTE WS-RUN-YEAR = WS-CENTURY-BASE + WS-SYS-YY.
061000     MOVE WS-SYS-MM TO WS-RUN-MONTH.
061100     MOVE WS-SYS-DD TO WS-RUN-DAY.
061200 060-EXIT.
061300     EXIT.
061400
061500*****************************************************************
061600*  100 - LOAD THE TWO RELEASE-FILTER MEMBERSHIP SETS FROM THE
061700*        COLLECTOR'S USER-COLLECTION EXTRACT, THEN PRE-SCAN
061800*        RELDUMP ONCE TO RESOLVE EVERY COLLECTION RELEASE'S
061900*        MASTER-ID INTO THE COLLECTION-MASTER SET.  BOTH SETS
062000*        MUST BE COMPLETE BEFORE 260 BELOW MAKES ITS FIRST
062100*        FILTER DECISION - SEE THE 03/09/05 LOG ENTRY.  BOTH
062200*        SETS ARE KEPT IN ASCENDING KEY ORDER FOR SEARCH ALL.
062300*****************************************************************
062400 100-LOAD-COLLECTION-SETS.
062500     PERFORM 110-READ-COLDUMP THRU 110-EXIT.
062600     PERFORM 120-BUILD-SETS THRU 120-EXIT
062700         UNTIL COLDUMP-EOF.
062800     PERFORM 140-PRESCAN-RELEASES THRU 140-EXIT.
062900 100-EXIT.
063000     EXIT.
063100
063200*  READ-AHEAD SHAPE ONE MORE TIME - COLDUMP IS THE FIFTH AND LAST
063300*  FILE TO FOLLOW THIS PATTERN IN THIS STEP.
063400 110-READ-COLDUMP.
063500     READ COLDUMP
063600         AT END SET COLDUMP-EOF TO TRUE
063700     END-READ.
063800 110-EXIT.
063900     EXIT.
064000
064100 120-BUILD-SETS.
064200     IF COL-RELEASE-ID > 0
064300         MOVE COL-RELEASE-ID TO WS-SEARCH-KEY
064400         PERFORM 130-INSERT-COLL-REL THRU 130-EXIT
064500     END-IF
064600     PERFORM 110-READ-COLDUMP THRU 110-EXIT.
064700 120-EXIT.
064800     EXIT.
064900
065000*  A COLLECTOR RECORD WITH A ZERO RELEASE-ID (I.E. THIS ROW NAMES
065100*  A MASTER, NOT A RELEASE) NEVER REACHES THIS PARAGRAPH - 120
065200*  ABOVE ONLY CALLS IT WHEN COL-RELEASE-ID IS POSITIVE.  THE
065300*  COMPANION MASTER-ID CASE IS HANDLED SEPARATELY, AT 144 BELOW,
065400*  ONCE RELDUMP HAS BEEN PRE-SCANNED.
065500 130-INSERT-COLL-REL.
065600     PERFORM 700-BINARY-FIND-COLL-REL THRU 700-EXIT.
065700     IF KEY-NOT-FOUND
065800         PERFORM 710-INSERT-COLL-REL THRU 710-EXIT
065900     END-IF.
066000 130-EXIT.
066100     EXIT.
066200
066300*  RELDUMP IS READ IN FULL HERE, BEFORE 260-LOAD-RELEASES MAKES
066400*  ANY FILTER DECISION, SO A SIBLING RELEASE THAT SORTS AHEAD OF
066500*  THE COLLECTOR'S OWNED RELEASE ON THE EXTRACT STILL SEES A
066600*  COMPLETE COLLECTION-MASTER SET.  THE FILE IS CLOSED AND
066700*  RE-OPENED AFTERWARD SO 260 STARTS READING FROM THE TOP.  KMH
066800 140-PRESCAN-RELEASES.
066900     PERFORM 142-READ-RELDUMP-SCAN THRU 142-EXIT.
067000     PERFORM 144-CHECK-ONE-SCAN THRU 144-EXIT
067100         UNTIL RELDUMP-EOF.
067200     CLOSE RELDUMP.
067300     OPEN INPUT RELDUMP.
067400 140-EXIT.
067500     EXIT.
067600
067700 142-READ-RELDUMP-SCAN.
067800     READ RELDUMP
067900         AT END SET RELDUMP-EOF TO TRUE
068000     END-READ.
068100 142-EXIT.
068200     EXIT.
068300
068400 144-CHECK-ONE-SCAN.
068500     IF REL-ID > 0 AND REL-MASTER-ID > 0
068600         MOVE REL-ID TO WS-SEARCH-KEY
068700         PERFORM 700-BINARY-FIND-COLL-REL THRU 700-EXIT
068800         IF KEY-WAS-FOUND
068900             MOVE REL-MASTER-ID TO WS-SEARCH-KEY
069000             PERFORM 705-BINARY-FIND-COLL-MST THRU 705-EXIT
069100             IF KEY-NOT-FOUND
069200                 PERFORM 715-INSERT-COLL-MST THRU 715-EXIT
069300             END-IF
069400         END-IF
069500     END-IF
069600     PERFORM 142-READ-RELDUMP-SCAN THRU 142-EXIT.
069700 144-EXIT.
069800     EXIT.
069900
070000*****************************************************************
070100*  200/210/212/214 IS THE FIRST OF FOUR LOAD LOOPS THAT ALL SHARE
070200*  ONE SHAPE: A READ PARAGRAPH (210), A PROCESS PARAGRAPH THAT
070300*  COUNTS THE READ AND EITHER UPSERTS OR COUNTS AN ERROR (212),
070400*  AND AN UPSERT PARAGRAPH THAT BINARY-SEARCHES THE RESIDENT
070500*  TABLE AND EITHER OVERLAYS AN EXISTING ENTRY OR INSERTS A NEW
070600*  ONE (214).  LABELS (220/222/224/226), MASTERS (240/242/244/
070700*  246) AND RELEASES (260/262/264/266) REPEAT THIS SAME SHAPE
070800*  BELOW WITH ONLY THE FIELD NAMES AND VALIDATION RULE CHANGED -
070900*  SEE THIS BANNER FOR THE SHAPE THEY ALL FOLLOW.
071000*  200 - LOAD ARTISTS.  AN ARTIST FAILS VALIDATION (COUNTED IN
071100*  WS-ART-ERRORS, NEVER UPSERTED) ONLY WHEN ITS ID IS ZERO OR
071200*  ITS NAME IS BLANK - A MISSING REAL-NAME OR DATA-QUALIFIER IS
071300*  NOT DISQUALIFYING SINCE MANY ARTISTS GENUINELY HAVE NEITHER.
071400*****************************************************************
071500 200-LOAD-ARTISTS.
071600     MOVE ZERO TO WS-ART-READ WS-ART-ERRORS.
071700     PERFORM 210-READ-ARTIST THRU 210-EXIT.
071800     PERFORM 212-PROCESS-ARTIST THRU 212-EXIT
071900         UNTIL ARTDUMP-EOF.
072000     PERFORM 951-WRITE-ARTIST-AUDIT THRU 951-EXIT.
072100 200-EXIT.
072200     EXIT.
072300
072400*  READ-AHEAD STYLE - THE FIRST READ HAPPENS IN 200 BEFORE THE
072500*  PERFORM UNTIL LOOP STARTS, AND EVERY PASS OF 212 BELOW READS
072600*  THE NEXT RECORD AS ITS LAST ACT, SO ARTDUMP-EOF IS ALREADY SET
072700*  THE MOMENT THE LAST REAL RECORD HAS BEEN PROCESSED.
072800 210-READ-ARTIST.
072900     READ ARTDUMP
073000         AT END SET ARTDUMP-EOF TO TRUE
073100     END-READ.
073200 210-EXIT.
073300     EXIT.
073400
073500 212-PROCESS-ARTIST.
073600     ADD 1 TO WS-ART-READ.
073700     IF ART-ID > 0 AND ART-NAME NOT = SPACES
073800         MOVE ART-ID TO WS-SEARCH-KEY
073900         PERFORM 214-UPSERT-ARTIST THRU 214-EXIT
074000     ELSE
074100         ADD 1 TO WS-ART-ERRORS
074200     END-IF
074300     PERFORM 210-READ-ARTIST THRU 210-EXIT.
074400 212-EXIT.
074500     EXIT.
074600
074700*  KEY-WAS-FOUND MEANS THIS ARTIST-ID IS ALREADY RESIDENT FROM AN
074800*  EARLIER ROW IN ARTDUMP - THE NEW ROW'S NAME, REAL NAME AND
074900*  DATA QUALIFIER OVERLAY THE OLD ONES IN PLACE (ART-IDX POINTS
075000*  AT THE EXISTING ENTRY).  KEY-NOT-FOUND HANDS OFF TO 730 TO
075100*  SHIFT THE TABLE OPEN AND INSERT A NEW ENTRY AT ART-IDX.
075200 214-UPSERT-ARTIST.
075300     PERFORM 720-BINARY-FIND-ARTIST THRU 720-EXIT.
075400     IF KEY-WAS-FOUND
075500         MOVE ART-NAME      TO WS-ART-NAME-TAB (ART-IDX)
075600         MOVE ART-REAL-NAME TO WS-ART-REAL-TAB (ART-IDX)
075700         MOVE ART-DATA-QUAL TO WS-ART-QUAL-TAB (ART-IDX)
075800     ELSE
075900         PERFORM 730-INSERT-ARTIST THRU 730-EXIT
076000     END-IF.
076100 214-EXIT.
076200     EXIT.
076300
076400*****************************************************************
076500*  220 - LOAD LABELS
076600*****************************************************************
076700*  SAME SHAPE AS 200/210/212/214 ABOVE - READ (222), COUNT AND
076800*  VALIDATE (224), UPSERT INTO WS-LAB-TABLE VIA 740/750 (226).
076900*  A LABEL FAILS ONLY ON ZERO ID OR BLANK NAME, SAME RULE AS
077000*  ARTISTS.
077100 220-LOAD-LABELS.
077200     MOVE ZERO TO WS-LAB-READ WS-LAB-ERRORS.
077300     PERFORM 222-READ-LABEL THRU 222-EXIT.
077400     PERFORM 224-PROCESS-LABEL THRU 224-EXIT
077500         UNTIL LABDUMP-EOF.
077600     PERFORM 952-WRITE-LABEL-AUDIT THRU 952-EXIT.
077700 220-EXIT.
077800     EXIT.
077900
078000*  SAME READ-AHEAD SHAPE AS 210-READ-ARTIST ABOVE - FIRST CALL
078100*  COMES FROM 220 BEFORE THE LOOP STARTS, EVERY PASS OF 224
078200*  BELOW READS THE NEXT RECORD AS ITS LAST ACT.
078300 222-READ-LABEL.
078400     READ LABDUMP
078500         AT END SET LABDUMP-EOF TO TRUE
078600     END-READ.
078700 222-EXIT.
078800     EXIT.
078900
079000*  SAME SHAPE AS 212-PROCESS-ARTIST - COUNT THE READ, VALIDATE,
079100*  UPSERT OR COUNT AN ERROR, READ THE NEXT ONE.
079200 224-PROCESS-LABEL.
079300     ADD 1 TO WS-LAB-READ.
079400     IF LAB-ID > 0 AND LAB-NAME NOT = SPACES
079500         MOVE LAB-ID TO WS-SEARCH-KEY
079600         PERFORM 226-UPSERT-LABEL THRU 226-EXIT
079700     ELSE
079800         ADD 1 TO WS-LAB-ERRORS
079900     END-IF
080000     PERFORM 222-READ-LABEL THRU 222-EXIT.
080100 224-EXIT.
080200     EXIT.
080300
080400*  SAME UPSERT SHAPE AS 214 - OVERLAY IN PLACE ON KEY-WAS-FOUND,
080500*  OTHERWISE HAND OFF TO 750 TO SHIFT AND INSERT.
080600 226-UPSERT-LABEL.
080700     PERFORM 740-BINARY-FIND-LABEL THRU 740-EXIT.
080800     IF KEY-WAS-FOUND
080900         MOVE LAB-NAME      TO WS-LAB-NAME-TAB (LAB-IDX)
081000         MOVE LAB-PARENT-ID TO WS-LAB-PARENT-TAB (LAB-IDX)
081100         MOVE LAB-DATA-QUAL TO WS-LAB-QUAL-TAB (LAB-IDX)
081200     ELSE
081300         PERFORM 750-INSERT-LABEL THRU 750-EXIT
081400     END-IF.
081500 226-EXIT.
081600     EXIT.
081700
081800*****************************************************************
081900*  240 - LOAD MASTERS
082000*****************************************************************
082100*  SAME SHAPE ONE MORE TIME - READ (242), COUNT AND VALIDATE
082200*  (244), UPSERT INTO WS-MST-TABLE VIA 760/770 (246).  A MASTER
082300*  FAILS ONLY ON ZERO ID OR BLANK TITLE.
082400 240-LOAD-MASTERS.
082500     MOVE ZERO TO WS-MST-READ WS-MST-ERRORS.
082600     PERFORM 242-READ-MASTER THRU 242-EXIT.
082700     PERFORM 244-PROCESS-MASTER THRU 244-EXIT
082800         UNTIL MSTDUMP-EOF.
082900     PERFORM 953-WRITE-MASTER-AUDIT THRU 953-EXIT.
083000 240-EXIT.
083100     EXIT.
083200
083300*  SAME READ-AHEAD SHAPE AGAIN.
083400 242-READ-MASTER.
083500     READ MSTDUMP
083600         AT END SET MSTDUMP-EOF TO TRUE
083700     END-READ.
083800 242-EXIT.
083900     EXIT.
084000
084100*  SAME VALIDATE/UPSERT/COUNT-ERROR SHAPE AS 212 AND 224 ABOVE.
084200 244-PROCESS-MASTER.
084300     ADD 1 TO WS-MST-READ.
084400     IF MST-ID > 0 AND MST-TITLE NOT = SPACES
084500         MOVE MST-ID TO WS-SEARCH-KEY
084600         PERFORM 246-UPSERT-MASTER THRU 246-EXIT
084700     ELSE
084800         ADD 1 TO WS-MST-ERRORS
084900     END-IF
085000     PERFORM 242-READ-MASTER THRU 242-EXIT.
085100 244-EXIT.
085200     EXIT.
085300
085400*  SAME UPSERT SHAPE, HANDING OFF TO 770 ON A NEW KEY.
085500 246-UPSERT-MASTER.
085600     PERFORM 760-BINARY-FIND-MASTER THRU 760-EXIT.
085700     IF KEY-WAS-FOUND
085800         MOVE MST-TITLE      TO WS-MST-TITLE-TAB (MST-IDX)
085900         MOVE MST-MAIN-REL-ID TO WS-MST-MAINREL-TAB (MST-IDX)
086000         MOVE MST-YEAR       TO WS-MST-YEAR-TAB (MST-IDX)
086100         MOVE MST-DATA-QUAL  TO WS-MST-QUAL-TAB (MST-IDX)
086200     ELSE
086300         PERFORM 770-INSERT-MASTER THRU 770-EXIT
086400     END-IF.
086500 246-EXIT.
086600     EXIT.
086700
086800*****************************************************************
086900*  260 - LOAD RELEASES (VALIDATE, THEN FILTER, THEN UPSERT)
087000*****************************************************************
087100*  THE ONE LOAD LOOP OF THE FOUR THAT IS NOT A PLAIN COPY OF
087200*  200'S SHAPE - 264 BELOW INSERTS A CALL TO 400-APPLY-RELEASE-
087300*  FILTER BETWEEN VALIDATION AND UPSERT, SO A RELEASE CAN PASS
087400*  VALIDATION AND STILL NEVER REACH WS-REL-TABLE IF THE FILTER
087500*  EXCLUDES IT (COUNTED IN WS-REL-EXCLUDED, DISTINCT FROM
087600*  WS-REL-ERRORS).
087700 260-LOAD-RELEASES.
087800     MOVE ZERO TO WS-REL-READ WS-REL-ERRORS WS-REL-EXCLUDED.
087900     PERFORM 262-READ-RELEASE THRU 262-EXIT.
088000     PERFORM 264-PROCESS-RELEASE THRU 264-EXIT
088100         UNTIL RELDUMP-EOF.
088200     PERFORM 954-WRITE-RELEASE-AUDIT THRU 954-EXIT.
088300 260-EXIT.
088400     EXIT.
088500
088600*  SAME READ-AHEAD SHAPE ONE LAST TIME.
088700 262-READ-RELEASE.
088800     READ RELDUMP
088900         AT END SET RELDUMP-EOF TO TRUE
089000     END-READ.
089100 262-EXIT.
089200     EXIT.
089300
089400*  THE ONE PROCESS PARAGRAPH OF THE FOUR THAT ALSO CALLS THE
089500*  RELEASE FILTER (400) BETWEEN VALIDATION AND UPSERT - SEE THE
089600*  260 BANNER ABOVE FOR WHY.
089700 264-PROCESS-RELEASE.
089800     ADD 1 TO WS-REL-READ.
089900     IF REL-ID > 0 AND REL-TITLE NOT = SPACES
090000         PERFORM 400-APPLY-RELEASE-FILTER THRU 400-EXIT
090100         IF INCLUDE-THIS-RELEASE
090200             MOVE REL-ID TO WS-SEARCH-KEY
090300             PERFORM 266-UPSERT-RELEASE THRU 266-EXIT
090400         ELSE
090500             ADD 1 TO WS-REL-EXCLUDED
090600         END-IF
090700     ELSE
090800         ADD 1 TO WS-REL-ERRORS
090900     END-IF
091000     PERFORM 262-READ-RELEASE THRU 262-EXIT.
091100 264-EXIT.
091200     EXIT.
091300
091400*  THE COLLECTION-MASTER SET NO LONGER NEEDS SEEDING HERE - 140
091500*  ABOVE RESOLVES IT COMPLETE, FROM A PRE-PASS OVER RELDUMP,
091600*  BEFORE THIS PARAGRAPH EVER RUNS.  SEE THE 03/09/05 LOG ENTRY.
091700*  SAME UPSERT SHAPE, HANDING OFF TO 790 ON A NEW KEY.  NOTE
091800*  THE MOVE IS OF THE WHOLE RELEASE-REC BODY, NOT FIELD BY
091900*  FIELD, SINCE THE RESIDENT TABLE STORES IT AS ONE BLOCK.
092000 266-UPSERT-RELEASE.
092100     PERFORM 780-BINARY-FIND-RELEASE THRU 780-EXIT.
092200     IF KEY-WAS-FOUND
092300         MOVE RELEASE-REC TO WS-REL-BODY-TAB (REL-IDX)
092400     ELSE
092500         PERFORM 790-INSERT-RELEASE THRU 790-EXIT
092600     END-IF.
092700 266-EXIT.
092800     EXIT.
092900
093000*****************************************************************
093100*  400 - RELEASE-FILTER
093200*****************************************************************
093300*  THREE STRATEGIES, SET BY THE WS-FILTER-STRATEGY SWITCH IN
093400*  INGEST-CONSTANTS: STRATEGY-ALL INCLUDES EVERY RELEASE
093500*  UNCONDITIONALLY; STRATEGY-COLL-ONLY AND STRATEGY-SELECTIVE
093600*  BOTH DEFER TO 410'S COLLECTION-MEMBERSHIP CHECK BELOW - THE
093700*  DISTINCTION BETWEEN THE TWO IS A NAMING CARRYOVER FROM AN
093800*  EARLIER VERSION OF THIS PROGRAM THAT TREATED THEM DIFFERENTLY;
093900*  TODAY THEY DRIVE IDENTICAL LOGIC.  AN UNRECOGNIZED STRATEGY
094000*  VALUE DEFAULTS TO INCLUDE, WITH A WARNING TO SYSOUT, RATHER
094100*  THAN SILENTLY EXCLUDING EVERY RELEASE ON A TYPO IN THE
094200*  SWITCH.
094300 400-APPLY-RELEASE-FILTER.
094400     MOVE 'N' TO WS-INCLUDE-SW.
094500     IF STRATEGY-ALL
094600         MOVE 'Y' TO WS-INCLUDE-SW
094700     ELSE
094800     IF STRATEGY-COLL-ONLY
094900         PERFORM 410-CHECK-COLLECTION-MEMBERSHIP THRU 410-EXIT
095000     ELSE
095100     IF STRATEGY-SELECTIVE
095200         PERFORM 410-CHECK-COLLECTION-MEMBERSHIP THRU 410-EXIT
095300     ELSE
095400         DISPLAY 'WARNING - UNKNOWN RELEASE FILTER STRATEGY: '
095500             WS-FILTER-STRATEGY
095600         MOVE 'Y' TO WS-INCLUDE-SW
095700     END-IF
095800     END-IF
095900     END-IF.
096000 400-EXIT.
096100     EXIT.
096200
096300*  A RELEASE QUALIFIES EITHER BY BEING NAMED DIRECTLY IN
096400*  WS-COLL-REL-TABLE OR, WHEN INCLUDE-MASTER-RELEASES IS ON, BY
096500*  BELONGING TO A MASTER THAT IS NAMED IN WS-COLL-MST-TABLE -
096600*  A COLLECTOR WHO OWNS "THE MASTER" WITHOUT NAMING EVERY
096700*  PRESSING UNDER IT STILL SEES ALL OF THEM INCLUDED.
096800 410-CHECK-COLLECTION-MEMBERSHIP.
096900     MOVE REL-ID TO WS-SEARCH-KEY.
097000     PERFORM 700-BINARY-FIND-COLL-REL THRU 700-EXIT.
097100     IF KEY-WAS-FOUND
097200         MOVE 'Y' TO WS-INCLUDE-SW
097300     ELSE
097400         IF INCLUDE-MASTER-RELEASES AND REL-MASTER-ID > 0
097500             MOVE REL-MASTER-ID TO WS-SEARCH-KEY
097600             PERFORM 705-BINARY-FIND-COLL-MST THRU 705-EXIT
097700             IF KEY-WAS-FOUND
097800                 MOVE 'Y' TO WS-INCLUDE-SW
097900             END-IF
098000         END-IF
098100     END-IF.
098200 410-EXIT.
098300     EXIT.
098400
098500*****************************************************************
098600*  500-560 - WRITE THE RESIDENT TABLES BACK OUT IN KEY ORDER
098700*****************************************************************
098800*  500/505 IS THE FIRST OF FOUR WRITE-OUT LOOPS THAT ALL SHARE
098900*  ONE SHAPE: SET THE TABLE INDEX TO 1, THEN PERFORM A ONE-ENTRY
099000*  WRITE PARAGRAPH UNTIL THE INDEX PASSES THE TABLE'S OCCURS
099100*  COUNT.  LABELS (520/525), MASTERS (540/545) AND RELEASES
099200*  (560/565) REPEAT THIS SHAPE BELOW WITH ONLY THE TABLE AND
099300*  RECORD NAMES CHANGED.  BECAUSE EACH TABLE IS MAINTAINED IN
099400*  ASCENDING KEY ORDER BY THE 7XX UPSERT PARAGRAPHS, THE WKxxxOUT
099500*  EXTRACTS COME OUT SORTED BY ID WITH NO SEPARATE SORT STEP.
099600 500-WRITE-ARTISTS-OUT.
099700     SET ART-IDX TO 1.
099800     PERFORM 505-WRITE-ONE-ARTIST THRU 505-EXIT
099900         UNTIL ART-IDX > WS-ART-CNT.
100000 500-EXIT.
100100     EXIT.
100200
100300 505-WRITE-ONE-ARTIST.
100400     MOVE WS-ART-ID-TAB (ART-IDX)   TO ART-ID.
100500     MOVE WS-ART-NAME-TAB (ART-IDX) TO ART-NAME.
100600     MOVE WS-ART-REAL-TAB (ART-IDX) TO ART-REAL-NAME.
100700     MOVE WS-ART-QUAL-TAB (ART-IDX) TO ART-DATA-QUAL.
100800     MOVE ARTIST-REC TO WK-ARTIST-REC.
100900     WRITE WK-ARTIST-REC.
101000     SET ART-IDX UP BY 1.
101100 505-EXIT.
101200     EXIT.
101300
101400 520-WRITE-LABELS-OUT.
101500     SET LAB-IDX TO 1.
101600     PERFORM 525-WRITE-ONE-LABEL THRU 525-EXIT
101700         UNTIL LAB-IDX > WS-LAB-CNT.
101800 520-EXIT.
101900     EXIT.
102000
102100*  SAME WRITE-OUT SHAPE AS 505-WRITE-ONE-ARTIST ABOVE.
102200 525-WRITE-ONE-LABEL.
102300     MOVE WS-LAB-ID-TAB (LAB-IDX)     TO LAB-ID.
102400     MOVE WS-LAB-NAME-TAB (LAB-IDX)   TO LAB-NAME.
102500     MOVE WS-LAB-PARENT-TAB (LAB-IDX) TO LAB-PARENT-ID.
102600     MOVE WS-LAB-QUAL-TAB (LAB-IDX)   TO LAB-DATA-QUAL.
102700     MOVE LABEL-REC TO WK-LABEL-REC.
102800     WRITE WK-LABEL-REC.
102900     SET LAB-IDX UP BY 1.
103000 525-EXIT.
103100     EXIT.
103200
103300 540-WRITE-MASTERS-OUT.
103400     SET MST-IDX TO 1.
103500     PERFORM 545-WRITE-ONE-MASTER THRU 545-EXIT
103600         UNTIL MST-IDX > WS-MST-CNT.
103700 540-EXIT.
103800     EXIT.
103900
104000*  SAME WRITE-OUT SHAPE AGAIN.
104100 545-WRITE-ONE-MASTER.
104200     MOVE WS-MST-ID-TAB (MST-IDX)      TO MST-ID.
104300     MOVE WS-MST-TITLE-TAB (MST-IDX)   TO MST-TITLE.
104400     MOVE WS-MST-MAINREL-TAB (MST-IDX) TO MST-MAIN-REL-ID.
104500     MOVE WS-MST-YEAR-TAB (MST-IDX)    TO MST-YEAR.
104600     MOVE WS-MST-QUAL-TAB (MST-IDX)    TO MST-DATA-QUAL.
104700     MOVE MASTER-REC TO WK-MASTER-REC.
104800     WRITE WK-MASTER-REC.
104900     SET MST-IDX UP BY 1.
105000 545-EXIT.
105100     EXIT.
105200
105300 560-WRITE-RELEASES-OUT.
105400     SET REL-IDX TO 1.
105500     PERFORM 565-WRITE-ONE-RELEASE THRU 565-EXIT
105600         UNTIL REL-IDX > WS-REL-CNT.
105700 560-EXIT.
105800     EXIT.
105900
106000*  SAME WRITE-OUT SHAPE ONE LAST TIME - NOTE THIS ONE MOVES THE
106100*  WHOLE WS-REL-BODY-TAB BLOCK RATHER THAN FIELD BY FIELD.
106200 565-WRITE-ONE-RELEASE.
106300     MOVE WS-REL-BODY-TAB (REL-IDX) TO WK-RELEASE-REC.
106400     WRITE WK-RELEASE-REC.
106500     SET REL-IDX UP BY 1.
106600 565-EXIT.
106700     EXIT.
106800
106900*****************************************************************
107000*  700-799 - BINARY SEARCH / INSERT PARAGRAPHS, ONE PAIR PER
107100*            TABLE.  EACH FIND PARAGRAPH LEAVES THE MATCHING
107200*            INDEX SET (KEY-WAS-FOUND) OR THE INSERTION POINT
107300*            IN WS-INSERT-AT (KEY-NOT-FOUND).
107400*****************************************************************
107500*  700/701/710/711 IS THE FIRST OF SIX FIND/INSERT/SHIFT QUADS -
107600*  ONE PER RESIDENT TABLE.  700 SETS THE SEARCH BOUNDS AND
107700*  DEFAULTS KEY-NOT-FOUND WITH WS-INSERT-AT ONE PAST THE CURRENT
107800*  END OF TABLE (CORRECT WHEN THE NEW KEY SORTS HIGHER THAN
107900*  EVERYTHING RESIDENT); 701 IS THE ACTUAL BINARY-CHOP LOOP,
108000*  NARROWING WS-INSERT-AT EACH TIME IT CHOPS LOW; 710 OPENS A
108100*  GAP AT WS-INSERT-AT BY SHIFTING EVERYTHING FROM THE CURRENT
108200*  TABLE END DOWN TO THAT POINT UP BY ONE SLOT (711, CALLED ONCE
108300*  PER SLOT), THEN DROPS THE NEW KEY INTO THE GAP.  ALL FIVE
108400*  OTHER QUADS BELOW (COLL-MST, ARTIST, LABEL, MASTER, RELEASE)
108500*  ARE THIS SAME LOGIC WITH THE TABLE NAME, INDEX NAME AND KEY
108600*  FIELD CHANGED - SEE THIS BANNER FOR HOW THEY ALL WORK.
108700 700-BINARY-FIND-COLL-REL.
108800     MOVE 1 TO WS-LOW-IDX.
108900     MOVE WS-COLL-REL-CNT TO WS-HIGH-IDX.
109000     SET KEY-NOT-FOUND TO TRUE.
109100     MOVE WS-COLL-REL-CNT TO WS-INSERT-AT.
109200     ADD 1 TO WS-INSERT-AT.
109300     PERFORM 701-SEARCH-LOOP-COLL-REL THRU 701-EXIT
109400         UNTIL WS-LOW-IDX > WS-HIGH-IDX OR KEY-WAS-FOUND.
109500 700-EXIT.
109600     EXIT.
109700
109800 701-SEARCH-LOOP-COLL-REL.
109900     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
110000     SET CR-IDX TO WS-MID-IDX.
110100     IF WS-CR-RELEASE-ID (CR-IDX) = WS-SEARCH-KEY
110200         SET KEY-WAS-FOUND TO TRUE
110300     ELSE
110400     IF WS-CR-RELEASE-ID (CR-IDX) < WS-SEARCH-KEY
110500         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
110600     ELSE
110700         MOVE WS-MID-IDX TO WS-INSERT-AT
110800         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1
110900     END-IF
111000     END-IF.
111100 701-EXIT.
111200     EXIT.
111300
111400 710-INSERT-COLL-REL.
111500     MOVE WS-COLL-REL-CNT TO WS-SHIFT-IDX.
111600     PERFORM 711-SHIFT-COLL-REL THRU 711-EXIT
111700         UNTIL WS-SHIFT-IDX < WS-INSERT-AT.
111800     SET CR-IDX TO WS-INSERT-AT.
111900     MOVE WS-SEARCH-KEY TO WS-CR-RELEASE-ID (CR-IDX).
112000     ADD 1 TO WS-COLL-REL-CNT.
112100 710-EXIT.
112200     EXIT.
112300
112400 711-SHIFT-COLL-REL.
112500     SET CR-IDX TO WS-SHIFT-IDX.
112600     COMPUTE CR-IDX = WS-SHIFT-IDX + 1.
112700     MOVE WS-COLL-REL-ENTRY (WS-SHIFT-IDX)
112800         TO WS-COLL-REL-ENTRY (CR-IDX).
112900     SUBTRACT 1 FROM WS-SHIFT-IDX.
113000 711-EXIT.
113100     EXIT.
113200
113300*  SAME QUAD AS 700 ABOVE, KEYED BY MASTER-ID INSTEAD OF
113400*  RELEASE-ID.
113500 705-BINARY-FIND-COLL-MST.
113600     MOVE 1 TO WS-LOW-IDX.
113700     MOVE WS-COLL-MST-CNT TO WS-HIGH-IDX.
113800     SET KEY-NOT-FOUND TO TRUE.
113900     MOVE WS-COLL-MST-CNT TO WS-INSERT-AT.
114000     ADD 1 TO WS-INSERT-AT.
114100     PERFORM 706-SEARCH-LOOP-COLL-MST THRU 706-EXIT
114200         UNTIL WS-LOW-IDX > WS-HIGH-IDX OR KEY-WAS-FOUND.
114300 705-EXIT.
114400     EXIT.
114500
114600*  SAME BINARY-CHOP LOGIC AS 701-SEARCH-LOOP-COLL-REL ABOVE.
114700 706-SEARCH-LOOP-COLL-MST.
114800     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
114900     SET CM-IDX TO WS-MID-IDX.
115000     IF WS-CM-MASTER-ID (CM-IDX) = WS-SEARCH-KEY
115100         SET KEY-WAS-FOUND TO TRUE
115200     ELSE
115300     IF WS-CM-MASTER-ID (CM-IDX) < WS-SEARCH-KEY
115400         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
115500     ELSE
115600         MOVE WS-MID-IDX TO WS-INSERT-AT
115700         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1
115800     END-IF
115900     END-IF.
116000 706-EXIT.
116100     EXIT.
116200
116300*  SAME SHIFT-THEN-INSERT LOGIC AS 710-INSERT-COLL-REL ABOVE.
116400 715-INSERT-COLL-MST.
116500     MOVE WS-COLL-MST-CNT TO WS-SHIFT-IDX.
116600     PERFORM 716-SHIFT-COLL-MST THRU 716-EXIT
116700         UNTIL WS-SHIFT-IDX < WS-INSERT-AT.
116800     SET CM-IDX TO WS-INSERT-AT.
116900     MOVE WS-SEARCH-KEY TO WS-CM-MASTER-ID (CM-IDX).
117000     ADD 1 TO WS-COLL-MST-CNT.
117100 715-EXIT.
117200     EXIT.
117300
117400*  SAME ONE-SLOT SHIFT AS 711-SHIFT-COLL-REL ABOVE.
117500 716-SHIFT-COLL-MST.
117600     SET CM-IDX TO WS-SHIFT-IDX.
117700     COMPUTE CM-IDX = WS-SHIFT-IDX + 1.
117800     MOVE WS-COLL-MST-ENTRY (WS-SHIFT-IDX)
117900         TO WS-COLL-MST-ENTRY (CM-IDX).
118000     SUBTRACT 1 FROM WS-SHIFT-IDX.
118100 716-EXIT.
118200     EXIT.
118300
118400*  SAME QUAD AGAIN, KEYED BY ARTIST-ID - THIS IS THE ONE 214-
118500*  UPSERT-ARTIST CALLS.
118600 720-BINARY-FIND-ARTIST.
118700     MOVE 1 TO WS-LOW-IDX.
118800     MOVE WS-ART-CNT TO WS-HIGH-IDX.
118900     SET KEY-NOT-FOUND TO TRUE.
119000     MOVE WS-ART-CNT TO WS-INSERT-AT.
119100     ADD 1 TO WS-INSERT-AT.
119200     PERFORM 721-SEARCH-LOOP-ARTIST THRU 721-EXIT
119300         UNTIL WS-LOW-IDX > WS-HIGH-IDX OR KEY-WAS-FOUND.
119400 720-EXIT.
119500     EXIT.
119600
119700*  SAME BINARY-CHOP LOGIC AS 701 ABOVE, KEYED ON WS-ART-ID-TAB.
119800 721-SEARCH-LOOP-ARTIST.
119900     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
120000     SET ART-IDX TO WS-MID-IDX.
120100     IF WS-ART-ID-TAB (ART-IDX) = WS-SEARCH-KEY
120200         SET KEY-WAS-FOUND TO TRUE
120300     ELSE
120400     IF WS-ART-ID-TAB (ART-IDX) < WS-SEARCH-KEY
120500         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
120600     ELSE
120700         MOVE WS-MID-IDX TO WS-INSERT-AT
120800         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1
120900     END-IF
121000     END-IF.
121100 721-EXIT.
121200     EXIT.
121300
121400*  SAME SHIFT-THEN-INSERT LOGIC AS 710 ABOVE.
121500 730-INSERT-ARTIST.
121600     MOVE WS-ART-CNT TO WS-SHIFT-IDX.
121700     PERFORM 731-SHIFT-ARTIST THRU 731-EXIT
121800         UNTIL WS-SHIFT-IDX < WS-INSERT-AT.
121900     SET ART-IDX TO WS-INSERT-AT.
122000     MOVE WS-SEARCH-KEY  TO WS-ART-ID-TAB (ART-IDX).
122100     MOVE ART-NAME       TO WS-ART-NAME-TAB (ART-IDX).
122200     MOVE ART-REAL-NAME  TO WS-ART-REAL-TAB (ART-IDX).
122300     MOVE ART-DATA-QUAL  TO WS-ART-QUAL-TAB (ART-IDX).
122400     ADD 1 TO WS-ART-CNT.
122500 730-EXIT.
122600     EXIT.
122700
122800*  SAME ONE-SLOT SHIFT AS 711 ABOVE.
122900 731-SHIFT-ARTIST.
123000     SET ART-IDX TO WS-SHIFT-IDX.
123100     COMPUTE ART-IDX = WS-SHIFT-IDX + 1.
123200     MOVE WS-ART-ENTRY (WS-SHIFT-IDX) TO WS-ART-ENTRY (ART-IDX).
123300     SUBTRACT 1 FROM WS-SHIFT-IDX.
123400 731-EXIT.
123500     EXIT.
123600
123700*  SAME QUAD, KEYED BY LABEL-ID, CALLED FROM 226-UPSERT-LABEL.
123800 740-BINARY-FIND-LABEL.
123900     MOVE 1 TO WS-LOW-IDX.
124000     MOVE WS-LAB-CNT TO WS-HIGH-IDX.
124100     SET KEY-NOT-FOUND TO TRUE.
124200     MOVE WS-LAB-CNT TO WS-INSERT-AT.
124300     ADD 1 TO WS-INSERT-AT.
124400     PERFORM 741-SEARCH-LOOP-LABEL THRU 741-EXIT
124500         UNTIL WS-LOW-IDX > WS-HIGH-IDX OR KEY-WAS-FOUND.
124600 740-EXIT.
124700     EXIT.
124800
124900*  SAME BINARY-CHOP LOGIC, KEYED ON WS-LAB-ID-TAB.
125000 741-SEARCH-LOOP-LABEL.
125100     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
125200     SET LAB-IDX TO WS-MID-IDX.
125300     IF WS-LAB-ID-TAB (LAB-IDX) = WS-SEARCH-KEY
125400         SET KEY-WAS-FOUND TO TRUE
125500     ELSE
125600     IF WS-LAB-ID-TAB (LAB-IDX) < WS-SEARCH-KEY
125700         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
125800     ELSE
125900         MOVE WS-MID-IDX TO WS-INSERT-AT
126000         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1
126100     END-IF
126200     END-IF.
126300 741-EXIT.
126400     EXIT.
126500
126600*  SAME SHIFT-THEN-INSERT LOGIC.
126700 750-INSERT-LABEL.
126800     MOVE WS-LAB-CNT TO WS-SHIFT-IDX.
126900     PERFORM 751-SHIFT-LABEL THRU 751-EXIT
127000         UNTIL WS-SHIFT-IDX < WS-INSERT-AT.
127100     SET LAB-IDX TO WS-INSERT-AT.
127200     MOVE WS-SEARCH-KEY  TO WS-LAB-ID-TAB (LAB-IDX).
127300     MOVE LAB-NAME       TO WS-LAB-NAME-TAB (LAB-IDX).
127400     MOVE LAB-PARENT-ID  TO WS-LAB-PARENT-TAB (LAB-IDX).
127500     MOVE LAB-DATA-QUAL  TO WS-LAB-QUAL-TAB (LAB-IDX).
127600     ADD 1 TO WS-LAB-CNT.
127700 750-EXIT.
127800     EXIT.
127900
128000*  SAME ONE-SLOT SHIFT.
128100 751-SHIFT-LABEL.
128200     SET LAB-IDX TO WS-SHIFT-IDX.
128300     COMPUTE LAB-IDX = WS-SHIFT-IDX + 1.
128400     MOVE WS-LAB-ENTRY (WS-SHIFT-IDX) TO WS-LAB-ENTRY (LAB-IDX).
128500     SUBTRACT 1 FROM WS-SHIFT-IDX.
128600 751-EXIT.
128700     EXIT.
128800
128900*  SAME QUAD, KEYED BY MASTER-ID, CALLED FROM 246-UPSERT-MASTER
129000*  - NOT TO BE CONFUSED WITH 705 ABOVE, WHICH SEARCHES THE
129100*  COLLECTION-MASTER FILTER SET RATHER THAN THIS RESIDENT
129200*  MASTER TABLE.
129300 760-BINARY-FIND-MASTER.
129400     MOVE 1 TO WS-LOW-IDX.
129500     MOVE WS-MST-CNT TO WS-HIGH-IDX.
129600     SET KEY-NOT-FOUND TO TRUE.
129700     MOVE WS-MST-CNT TO WS-INSERT-AT.
129800     ADD 1 TO WS-INSERT-AT.
129900     PERFORM 761-SEARCH-LOOP-MASTER THRU 761-EXIT
130000         UNTIL WS-LOW-IDX > WS-HIGH-IDX OR KEY-WAS-FOUND.
130100 760-EXIT.
130200     EXIT.
130300
130400*  SAME BINARY-CHOP LOGIC, KEYED ON WS-MST-ID-TAB.
130500 761-SEARCH-LOOP-MASTER.
130600     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
130700     SET MST-IDX TO WS-MID-IDX.
130800     IF WS-MST-ID-TAB (MST-IDX) = WS-SEARCH-KEY
130900         SET KEY-WAS-FOUND TO TRUE
131000     ELSE
131100     IF WS-MST-ID-TAB (MST-IDX) < WS-SEARCH-KEY
131200         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
131300     ELSE
131400         MOVE WS-MID-IDX TO WS-INSERT-AT
131500         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1
131600     END-IF
131700     END-IF.
131800 761-EXIT.
131900     EXIT.
132000
132100*  SAME SHIFT-THEN-INSERT LOGIC.
132200 770-INSERT-MASTER.
132300     MOVE WS-MST-CNT TO WS-SHIFT-IDX.
132400     PERFORM 771-SHIFT-MASTER THRU 771-EXIT
132500         UNTIL WS-SHIFT-IDX < WS-INSERT-AT.
132600     SET MST-IDX TO WS-INSERT-AT.
132700     MOVE WS-SEARCH-KEY   TO WS-MST-ID-TAB (MST-IDX).
132800     MOVE MST-TITLE       TO WS-MST-TITLE-TAB (MST-IDX).
132900     MOVE MST-MAIN-REL-ID TO WS-MST-MAINREL-TAB (MST-IDX).
133000     MOVE MST-YEAR        TO WS-MST-YEAR-TAB (MST-IDX).
133100     MOVE MST-DATA-QUAL   TO WS-MST-QUAL-TAB (MST-IDX).
133200     ADD 1 TO WS-MST-CNT.
133300 770-EXIT.
133400     EXIT.
133500
133600*  SAME ONE-SLOT SHIFT.
133700 771-SHIFT-MASTER.
133800     SET MST-IDX TO WS-SHIFT-IDX.
133900     COMPUTE MST-IDX = WS-SHIFT-IDX + 1.
134000     MOVE WS-MST-ENTRY (WS-SHIFT-IDX) TO WS-MST-ENTRY (MST-IDX).
134100     SUBTRACT 1 FROM WS-SHIFT-IDX.
134200 771-EXIT.
134300     EXIT.
134400
134500*  LAST OF THE SIX QUADS, KEYED BY RELEASE-ID, CALLED FROM 266-
134600*  UPSERT-RELEASE.  BY THE TIME A RELEASE REACHES THIS SEARCH IT
134700*  HAS ALREADY SURVIVED 400-APPLY-RELEASE-FILTER, SO EVERY ENTRY
134800*  THAT ENDS UP IN WS-REL-TABLE IS ONE THE FILTER APPROVED.
134900 780-BINARY-FIND-RELEASE.
135000     MOVE 1 TO WS-LOW-IDX.
135100     MOVE WS-REL-CNT TO WS-HIGH-IDX.
135200     SET KEY-NOT-FOUND TO TRUE.
135300     MOVE WS-REL-CNT TO WS-INSERT-AT.
135400     ADD 1 TO WS-INSERT-AT.
135500     PERFORM 781-SEARCH-LOOP-RELEASE THRU 781-EXIT
135600         UNTIL WS-LOW-IDX > WS-HIGH-IDX OR KEY-WAS-FOUND.
135700 780-EXIT.
135800     EXIT.
135900
136000*  SAME BINARY-CHOP LOGIC, KEYED ON WS-REL-ID-TAB.
136100 781-SEARCH-LOOP-RELEASE.
136200     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
136300     SET REL-IDX TO WS-MID-IDX.
136400     IF WS-REL-ID-TAB (REL-IDX) = WS-SEARCH-KEY
136500         SET KEY-WAS-FOUND TO TRUE
136600     ELSE
136700     IF WS-REL-ID-TAB (REL-IDX) < WS-SEARCH-KEY
136800         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
136900     ELSE
137000         MOVE WS-MID-IDX TO WS-INSERT-AT
137100         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1
137200     END-IF
137300     END-IF.
137400 781-EXIT.
137500     EXIT.
137600
137700*  SAME SHIFT-THEN-INSERT LOGIC - NOTE THE WHOLE RELEASE BODY
137800*  MOVES INTO THE NEW SLOT, NOT JUST THE KEY.
137900 790-INSERT-RELEASE.
138000     MOVE WS-REL-CNT TO WS-SHIFT-IDX.
138100     PERFORM 791-SHIFT-RELEASE THRU 791-EXIT
138200         UNTIL WS-SHIFT-IDX < WS-INSERT-AT.
138300     SET REL-IDX TO WS-INSERT-AT.
138400     MOVE WS-SEARCH-KEY TO WS-REL-ID-TAB (REL-IDX).
138500     MOVE RELEASE-REC   TO WS-REL-BODY-TAB (REL-IDX).
138600     ADD 1 TO WS-REL-CNT.
138700 790-EXIT.
138800     EXIT.
138900
139000*  SAME ONE-SLOT SHIFT, THOUGH A COSTLIER ONE THAN THE OTHER
139100*  FIVE TABLES SINCE EACH ENTRY CARRIES THE FULL X(2424) BODY.
139200 791-SHIFT-RELEASE.
139300     SET REL-IDX TO WS-SHIFT-IDX.
139400     COMPUTE REL-IDX = WS-SHIFT-IDX + 1.
139500     MOVE WS-REL-ENTRY (WS-SHIFT-IDX) TO WS-REL-ENTRY (REL-IDX).
139600     SUBTRACT 1 FROM WS-SHIFT-IDX.
139700 791-EXIT.
139800     EXIT.
139900
140000*****************************************************************
140100*  951-954 - ONE PARAGRAPH PER ENTITY TYPE BUILDS THE AUDIT
140200*            RECORD FROM THAT ENTITY'S OWN COUNTERS AND FALLS
140300*            INTO THE COMMON 960 WRITER.  10/17/03 KMH - COUNTERS
140400*            ARE INITIALIZED IN 200/220/240/260 BEFORE THE READ
140500*            LOOP SO A ZERO-RECORD FILE STILL AUDITS CORRECTLY.
140600*****************************************************************
140700 951-WRITE-ARTIST-AUDIT.
140800     MOVE 'ARTISTS'     TO WS-AUD-TYPE.
140900     MOVE WS-ART-READ   TO WS-AUD-RECS.
141000     MOVE WS-ART-ERRORS TO WS-AUD-ERRS.
141100     PERFORM 960-CHECK-ERROR-RATE THRU 960-EXIT.
141200     PERFORM 970-WRITE-AUDIT-RECORD THRU 970-EXIT.
141300 951-EXIT.
141400     EXIT.
141500
141600*  SAME AUDIT SHAPE AS 951-WRITE-ARTIST-AUDIT ABOVE.
141700 952-WRITE-LABEL-AUDIT.
141800     MOVE 'LABELS'      TO WS-AUD-TYPE.
141900     MOVE WS-LAB-READ   TO WS-AUD-RECS.
142000     MOVE WS-LAB-ERRORS TO WS-AUD-ERRS.
142100     PERFORM 960-CHECK-ERROR-RATE THRU 960-EXIT.
142200     PERFORM 970-WRITE-AUDIT-RECORD THRU 970-EXIT.
142300 952-EXIT.
142400     EXIT.
142500
142600*  SAME AUDIT SHAPE AGAIN.
142700 953-WRITE-MASTER-AUDIT.
142800     MOVE 'MASTERS'     TO WS-AUD-TYPE.
142900     MOVE WS-MST-READ   TO WS-AUD-RECS.
143000     MOVE WS-MST-ERRORS TO WS-AUD-ERRS.
143100     PERFORM 960-CHECK-ERROR-RATE THRU 960-EXIT.
143200     PERFORM 970-WRITE-AUDIT-RECORD THRU 970-EXIT.
143300 953-EXIT.
143400     EXIT.
143500
143600*  SAME AUDIT SHAPE ONE LAST TIME - NOTE WS-REL-EXCLUDED IS NOT
143700*  PART OF THIS AUDIT RECORD AT ALL; ONLY READS AND ERRORS ARE.
143800*  A COLLECTOR-FILTERED RELEASE IS NOT AN ERROR AND DOES NOT
143900*  COUNT AGAINST THE ERROR-RATE CUTOFF IN 960 BELOW.
144000 954-WRITE-RELEASE-AUDIT.
144100     MOVE 'RELEASES'    TO WS-AUD-TYPE.
144200     MOVE WS-REL-READ   TO WS-AUD-RECS.
144300     MOVE WS-REL-ERRORS TO WS-AUD-ERRS.
144400     PERFORM 960-CHECK-ERROR-RATE THRU 960-EXIT.
144500     PERFORM 970-WRITE-AUDIT-RECORD THRU 970-EXIT.
144600 954-EXIT.
144700     EXIT.
144800
144900*****************************************************************
145000*  960 - IF THE ERROR RATE FOR THE ENTITY JUST FINISHED EXCEEDS
145100*        THE SHOP-STANDARD CUTOFF (WS-MAX-ERROR-RATE), FLAG IT
145200*        ON SYSOUT.  BUSINESS RULE DOES NOT ABEND THE STEP.
145300*****************************************************************
145400 960-CHECK-ERROR-RATE.
145500     MOVE WS-AUD-RECS TO WS-ERR-DIVISOR.
145600     IF WS-ERR-DIVISOR = 0
145700         MOVE ZERO TO WS-ERR-RATE
145800     ELSE
145900         COMPUTE WS-ERR-RATE ROUNDED =
146000             WS-AUD-ERRS / WS-ERR-DIVISOR
146100     END-IF
146200     IF WS-ERR-RATE > WS-MAX-ERROR-RATE
146300         DISPLAY 'WARNING - ERROR RATE EXCEEDS CUTOFF FOR '
146400             WS-AUD-TYPE
146500     END-IF.
146600 960-EXIT.
146700     EXIT.
146800
146900*****************************************************************
147000*  970 - COMMON DATA-SOURCE AUDIT RECORD WRITER
147100*****************************************************************
147200 970-WRITE-AUDIT-RECORD.
147300     MOVE SPACES        TO AUD-SOURCE-TYPE.
147400     MOVE WS-AUD-TYPE   TO AUD-SOURCE-TYPE.
147500     MOVE WS-AUD-RECS   TO AUD-RECORD-COUNT.
147600     MOVE WS-AUD-ERRS   TO AUD-ERROR-COUNT.
147700     MOVE WS-RUN-DATE   TO AUD-LOAD-DATE.
147800     WRITE AUDIT-REC.
147900     DISPLAY 'AUD TRACE ' WS-AUD-TYPE-T ' ' WS-AUD-COUNTS-T.
148000 970-EXIT.
148100     EXIT.
148200
148300*  CLOSE IN THE SAME ORDER THE FILES WERE OPENED IN 050 ABOVE -
148400*  NOT A REQUIREMENT OF COBOL, JUST HOUSE HABIT, SO A DIFF
148500*  AGAINST 050-OPEN-FILES CATCHES A FORGOTTEN CLOSE AT A GLANCE.
148600 900-WRAP-UP.
148700     CLOSE ARTDUMP.
148800     CLOSE LABDUMP.
148900     CLOSE MSTDUMP.
149000     CLOSE RELDUMP.
149100     CLOSE COLDUMP.
149200     CLOSE WKARTOUT.
149300     CLOSE WKLABOUT.
149400     CLOSE WKMSTOUT.
149500     CLOSE WKRELOUT.
149600     CLOSE DSAUDIT.
149700 900-EXIT.
149800     EXIT.
149900
150000
