000100*****************************************************************
000200* MCLCRREC   -  LABEL-CREDIT RECORD (33 BYTES)
000300*   WRITTEN BY MCEXPLD, READ BACK BY MCANALYZ.  KEY IS
000400*   RELEASE-ID / LABEL-ID / CATALOG-NO (CATALOG-NO MAY BE SPACES).
000500*   FIXED, EXACTLY 33 BYTES, NO ROOM FOR A TRAILING FILLER - SEE
000600*   THE NOTE IN MCARTREC.
000700*****************************************************************
000800 01  LABEL-CREDIT-REC.
000900     05  LCR-RELEASE-ID          PIC 9(9).
001000     05  LCR-LABEL-ID            PIC 9(9).
001100     05  LCR-CATALOG-NO          PIC X(15).
001200
