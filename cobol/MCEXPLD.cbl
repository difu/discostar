000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MCEXPLD.
000300 AUTHOR.        R SAYLES.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  04/02/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  MCEXPLD - NIGHTLY MUSIC CATALOG - STEP 2 OF 3 (EXPLODE)
001000*
001100*  READS THE CLEAN RELEASE WORK EXTRACT (WKRELOUT) WRITTEN BY
001200*  MCLDCAT AND EXPLODES EACH RELEASE'S REPEATING ARTIST, LABEL
001300*  AND TRACK SEGMENTS OUT INTO THREE FLAT RELATIONSHIP FILES -
001400*  ARTIST-CREDIT, LABEL-CREDIT AND TRACK.  DUPLICATE SEGMENTS
001500*  WITHIN A SINGLE RELEASE ARE DROPPED.  EACH TRACK'S DURATION
001600*  TEXT IS PARSED TO A WHOLE NUMBER OF SECONDS.
001700*
001800*  CHANGE LOG
001900*  04/02/89  RJS  ORIGINAL PROGRAM - ARTIST CREDITS ONLY.
002000*  07/11/89  RJS  ADDED LABEL CREDIT EXPLOSION.
002100*  10/30/89  RJS  ADDED TRACK EXPLOSION AND DURATION PARSING.
002200*  02/19/91  TWC  DUPLICATE ARTIST/LABEL CREDITS WITHIN THE SAME
002300*                 RELEASE WERE BEING WRITTEN TWICE - ADDED THE
002400*                 PER-RELEASE SEEN TABLES.
002500*  08/14/93  DKM  DURATION PARSE DID NOT HANDLE THE PLAIN-DIGIT
002600*                 (ALREADY-IN-SECONDS) FORM - ADDED 730-PARSE-
002700*                 PLAIN-SECONDS.
002800*  03/22/95  DKM  ADDED THE PROGRESS MESSAGE EVERY 500 RELEASES
002900*                 SO OPERATIONS CAN TELL THE STEP IS STILL ALIVE
003000*                 ON A LONG COLLECTION-SYNC NIGHT.
003100*  01/11/98  PLR  Y2K - SAME SYSTEM-DATE WINDOWING FIX AS
003200*                 MCLDCAT APPLIED HERE (SEE THAT PROGRAM'S LOG).
003300*  07/22/99  PLR  Y2K FOLLOW-UP - NO OTHER DATE FIELD IN THIS
003400*                 PROGRAM NEEDS WINDOWING.  NO FURTHER CHANGE.
003500*  05/06/02  KMH  REQUEST 4802 - AN MM OR SS COMPONENT OF 60 OR
003600*                 MORE NOW FAILS DURATION VALIDATION INSTEAD OF
003700*                 SILENTLY COMPUTING A BAD SECOND COUNT.
003800*  11/12/04  KMH  REQUEST 5901 - TRK-SEQ NOW RESTARTS AT 1 EACH
003900*                 RUN INSTEAD OF CARRYING OVER, PER COLLECTIONS.
004000*  03/09/05  KMH  REQUEST 6120 - "5:3" WAS PASSING DURATION
004100*                 VALIDATION AS 5 MIN 03 SEC BECAUSE THE ZERO-
004200*                 FILL IN 710/720 HID A ONE-DIGIT SECONDS FIELD.
004300*                 COUNT IN NOW CHECKS THE UNSTRING'D WIDTH BEFORE
004400*                 THE NUMERIC/RANGE CHECK RUNS.
004500*  03/23/05  KMH  REQUEST 6120 FOLLOW-UP - THE 05/06/02 60-OR-
004600*                 MORE RANGE CHECK ON THE MM/SS COMPONENTS TURNED
004700*                 OUT TO REJECT DURATIONS THE UPSTREAM COLLECTION-
004800*                 SYNC FEED CONSIDERS VALID (THE FEED'S OWN
004900*                 CONVERTER DOES NOT RANGE-CHECK THE COMPONENTS,
005000*                 ONLY THEIR WIDTH) - THE CATALOG COMMITTEE ASKED
005100*                 FOR IT BACKED OUT SO A TRACK IS NO LONGER
005200*                 DROPPED FROM LONGEST TRACKS OVER A FORMATTING
005300*                 QUIRK IN THE SOURCE DATA.  SEE 710/720 BELOW.
005400*
005500*  PROCESSING NOTES
005600*  THIS STEP MAKES NO DECISION ABOUT WHETHER A RELEASE, ARTIST,
005700*  LABEL OR TRACK BELONGS IN THE CATALOG - THAT FILTERING ALREADY
005800*  HAPPENED IN MCLDCAT ON STEP 1.  MCEXPLD ONLY FLATTENS THE
005900*  REPEATING SEGMENTS MCLDCAT LEFT NESTED INSIDE RELEASE-REC INTO
006000*  ONE ROW PER (RELEASE, ARTIST) / (RELEASE, LABEL) / (RELEASE,
006100*  TRACK) PAIR, WITH IN-RELEASE DUPLICATES SUPPRESSED - AND
006200*  REDUCES EACH TRACK'S DURATION TEXT TO A WHOLE SECOND COUNT SO
006300*  STEP 3 NEVER HAS TO RE-PARSE A COLON-DELIMITED STRING ITSELF.
006400*  THE OUTPUT ORDER OF ARTCRED/LABCRED/TRKFILE FOLLOWS WKRELOUT'S
006500*  OWN ORDER - NO SORT STEP RUNS BETWEEN MCLDCAT AND MCEXPLD, SO
006600*  A RELEASE'S CREDIT AND TRACK ROWS ALWAYS LAND IN THE SAME
006700*  RELATIVE SEQUENCE MCLDCAT WROTE THE RELEASES IN.
006800*****************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.   IBM-390.
007300 OBJECT-COMPUTER.   IBM-390.
007400 SPECIAL-NAMES.
007500*  C01/TOP-OF-FORM AND THE UPSI-0 SWITCH ARE CARRIED FORWARD
007600*  FROM THE SHOP'S STANDARD BOILERPLATE EVEN THOUGH THIS STEP
007700*  WRITES NO PRINTED OUTPUT OF ITS OWN - MCEXPLD IS STEP 2 OF 3
007800*  AND ONLY THE FINAL STEP, MCANALYZ, PRODUCES THE REPORT.
007900     C01 IS TOP-OF-FORM
008000     CLASS DIGITS IS '0' THRU '9'
008100     UPSI-0 ON STATUS IS UPSI-0-ON
008200     UPSI-0 OFF STATUS IS UPSI-0-OFF.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600*  WKRELOUT IS THE CLEAN RELEASE EXTRACT MCLDCAT WROTE ON STEP 1 -
008700*  ITS RECORD LAYOUT (MCRELREC) IS THE SAME COPYBOOK MCLDCAT
008800*  BUILT ITS OWN RELEASE-REC FROM, SO EVERY REPEATING ARTIST/
008900*  LABEL/TRACK SEGMENT PASSED VALIDATION BEFORE IT EVER GOT HERE.
009000     SELECT WKRELOUT  ASSIGN TO WKRELOUT
009100            ACCESS IS SEQUENTIAL
009200            FILE STATUS IS WS-WKRELOUT-STATUS.
009300
009400*  ARTCRED/LABCRED/TRKFILE ARE THE THREE FLAT RELATIONSHIP FILES
009500*  THIS STEP BUILDS - ONE OUTPUT ROW PER (RELEASE, SEGMENT) PAIR,
009600*  READ BACK RESIDENT BY MCANALYZ ON STEP 3.
009700     SELECT ARTCRED   ASSIGN TO ARTCRED
009800            ACCESS IS SEQUENTIAL
009900            FILE STATUS IS WS-ARTCRED-STATUS.
010000
010100     SELECT LABCRED   ASSIGN TO LABCRED
010200            ACCESS IS SEQUENTIAL
010300            FILE STATUS IS WS-LABCRED-STATUS.
010400
010500     SELECT TRKFILE   ASSIGN TO TRKFILE
010600            ACCESS IS SEQUENTIAL
010700            FILE STATUS IS WS-TRKFILE-STATUS.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100
011200*  WKRELOUT'S 2424-BYTE RECORD IS THE FULL RELEASE-REC LAYOUT
011300*  WITH ALL ITS REPEATING ARTIST/LABEL/TRACK OCCURS TABLES -
011400*  MCRELREC IS THE SAME COPYBOOK MCLDCAT USES FOR ITS OWN
011500*  RELEASE-REC, SO THE TWO PROGRAMS NEVER DRIFT OUT OF STEP.
011600 FD  WKRELOUT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 2424 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS RELEASE-REC.
012200     COPY MCRELREC.
012300
012400*  ARTCRED - ONE ROW PER DISTINCT (RELEASE, ARTIST, ROLE) TRIPLE.
012500 FD  ARTCRED
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 88 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS ARTIST-CREDIT-REC.
013100     COPY MCACRREC.
013200
013300*  LABCRED - ONE ROW PER DISTINCT (RELEASE, LABEL, CATALOG-NO)
013400*  TRIPLE.
013500 FD  LABCRED
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 33 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS LABEL-CREDIT-REC.
014100     COPY MCLCRREC.
014200
014300*  TRKFILE - ONE ROW PER TRACK SEGMENT WITH A NON-BLANK TITLE,
014400*  DURATION ALREADY REDUCED TO A WHOLE SECOND COUNT (OR ZERO IF
014500*  IT DID NOT PARSE - SEE 700-PARSE-DURATION).
014600 FD  TRKFILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 73 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS TRACK-REC.
015200     COPY MCTRKREC.
015300
015400 WORKING-STORAGE SECTION.
015500
015600*****************************************************************
015700*  77-LEVEL STANDALONE COUNTERS, SUBSCRIPTS AND SWITCHES
015800*****************************************************************
015900*  WS-ART-SUB/WS-LBL-SUB/WS-TRK-SUB DRIVE THE THREE EXPLOSION
016000*  LOOPS OVER THE RELEASE-REC OCCURS TABLES.  WS-SEEN-SUB IS NOT
016100*  CURRENTLY USED BY ANY PARAGRAPH BELOW - THE SEEN TABLES USE
016200*  THEIR OWN SA-IDX/SL-IDX INDEXES INSTEAD - BUT IS LEFT IN PLACE
016300*  SINCE IT IS STILL A 5901-ERA CROSS REFERENCE IN THE OPERATIONS
016400*  RUNBOOK.
016500 77  WS-ART-SUB                  PIC 9(2) COMP.
016600 77  WS-LBL-SUB                  PIC 9(2) COMP.
016700 77  WS-TRK-SUB                  PIC 9(2) COMP.
016800 77  WS-SEEN-SUB                 PIC 9(2) COMP.
016900 77  WS-SEEN-ART-CNT             PIC 9(2) COMP.
017000 77  WS-SEEN-LBL-CNT             PIC 9(2) COMP.
017100 77  WS-DUP-SW                   PIC X VALUE 'N'.
017200     88  DUPLICATE-FOUND         VALUE 'Y'.
017300*  RUN TOTALS - DISPLAYED AT 900-WRAP-UP AND WATCHED BY
017400*  OPERATIONS EACH NIGHT AGAINST THE PRIOR NIGHT'S COUNTS AS A
017500*  ROUGH SANITY CHECK ON THE COLLECTION-SYNC FEED.
017600 77  WS-RELEASE-COUNT            PIC 9(9) COMP VALUE ZERO.
017700 77  WS-CREDIT-COUNT             PIC 9(9) COMP VALUE ZERO.
017800 77  WS-LABEL-CREDIT-COUNT       PIC 9(9) COMP VALUE ZERO.
017900 77  WS-TRACK-COUNT              PIC 9(9) COMP VALUE ZERO.
018000*  TRACKS WHOSE DURATION TEXT DID NOT PARSE ARE STILL WRITTEN TO
018100*  TRKFILE WITH TRK-DUR-SECONDS OF ZERO (SEE 332) - THIS COUNTER
018200*  IS HOW OPERATIONS TELLS THE DIFFERENCE BETWEEN "NO TRACKS" AND
018300*  "TRACKS WITH BAD DURATION TEXT ON THE FEED."
018400 77  WS-TRACK-BAD-DUR-COUNT      PIC 9(9) COMP VALUE ZERO.
018500 77  WS-PROGRESS-CHECK           PIC 9(9) COMP.
018600*  CENTURY WINDOWING - SAME 50-PIVOT IDIOM AS MCLDCAT'S OWN
018700*  60-GET-RUN-DATE (SEE THAT PROGRAM'S 01/11/98 Y2K LOG ENTRY).
018800 77  WS-CENTURY-BASE             PIC 9(4) COMP.
018900 77  WS-CENTURY-PIVOT            PIC 9(2) VALUE 50.
019000 77  WS-DUR-VALID-SW             PIC X VALUE 'N'.
019100     88  DURATION-IS-VALID       VALUE 'Y'.
019200*  WS-PART-COUNT AND THE TWO -LEN COUNTERS ARE THE UNSTRING
019300*  TALLYING/COUNT IN RESULTS THE 03/09/05 WIDTH CHECK RELIES ON -
019400*  SEE 710/720 BELOW.
019500 77  WS-PART-COUNT               PIC 9 COMP.
019600 77  WS-PART2-LEN                PIC 9(2) COMP.
019700 77  WS-PART3-LEN                PIC 9(2) COMP.
019800
019900 01  FILE-STATUS-CODES.
020000     05  WS-WKRELOUT-STATUS      PIC X(2) VALUE SPACES.
020100         88  WKRELOUT-OK         VALUE '00'.
020200         88  WKRELOUT-EOF        VALUE '10'.
020300     05  WS-ARTCRED-STATUS       PIC X(2) VALUE SPACES.
020400     05  WS-LABCRED-STATUS       PIC X(2) VALUE SPACES.
020500     05  WS-TRKFILE-STATUS       PIC X(2) VALUE SPACES.
020600     05  FILLER                  PIC X(2).
020700
020800*****************************************************************
020900*  PER-RELEASE SEEN TABLES - CLEARED EVERY RELEASE, SIZED TO THE
021000*  RELEASE-REC OCCURS LIMITS (10 ARTIST / 5 LABEL SEGMENTS).
021100*****************************************************************
021200 01  WS-SEEN-ARTIST-TABLE.
021300*  ONE ENTRY PER ARTIST CREDIT ALREADY WRITTEN FOR THE CURRENT
021400*  RELEASE - THE 314/315 SCAN COMPARES THE NEXT CANDIDATE CREDIT
021500*  AGAINST EVERY ENTRY ADDED SO FAR BEFORE WRITING A NEW ONE.
021600     05  WS-SEEN-ART-ENTRY OCCURS 10 TIMES
021700             INDEXED BY SA-IDX.
021800         10  WS-SEEN-ART-ID      PIC 9(9).
021900         10  WS-SEEN-ART-ROLE    PIC X(30).
022000         10  FILLER              PIC X(2).
022100
022200*  SAME IDEA AS WS-SEEN-ARTIST-TABLE ABOVE, FOR LABEL CREDITS -
022300*  KEYED BY LABEL-ID PLUS CATALOG NUMBER RATHER THAN ARTIST-ID
022400*  PLUS ROLE, SINCE A LABEL/CATALOG-NUMBER PAIR IS WHAT MAKES A
022500*  LABEL CREDIT UNIQUE ON A RELEASE.
022600 01  WS-SEEN-LABEL-TABLE.
022700     05  WS-SEEN-LBL-ENTRY OCCURS 5 TIMES
022800             INDEXED BY SL-IDX.
022900         10  WS-SEEN-LBL-ID      PIC 9(9).
023000         10  WS-SEEN-LBL-CATNO   PIC X(15).
023100         10  FILLER              PIC X(2).
023200
023300*****************************************************************
023400*  DURATION PARSE WORK AREA - SHARED BY 700-PARSE-DURATION AND
023500*  ITS 710/720/730 SUB-PARAGRAPHS.  RECLEARED AT THE TOP OF EVERY
023600*  700 CALL SO A SHORT DURATION STRING DOES NOT LEAVE A STALE
023700*  DIGIT FROM THE PRIOR TRACK SITTING IN ONE OF THE PARTS.
023800 01  WS-DURATION-WORK.
023900*  WS-DUR-COPY IS THE INCOMING TRK-DUR-TEXT, COPIED HERE SO THE
024000*  UNSTRING BELOW NEVER TOUCHES THE OUTPUT RECORD ITSELF.
024100     05  WS-DUR-COPY             PIC X(8).
024200     05  WS-COLON-TALLY          PIC 9 COMP VALUE ZERO.
024300*  WS-PART1/2/3 HOLD THE UNSTRING'D SUBSTRINGS RIGHT-JUSTIFIED SO
024400*  A ONE-DIGIT PART ZERO-FILLS CORRECTLY WHEN REDEFINED NUMERIC -
024500*  THE FEED ALWAYS SENDS THE HOURS/MINUTES PART UNPADDED.
024600     05  WS-PART1                PIC X(8) JUSTIFIED RIGHT.
024700     05  WS-PART1-N REDEFINES WS-PART1
024800                                 PIC 9(8).
024900     05  WS-PART2                PIC X(8) JUSTIFIED RIGHT.
025000     05  WS-PART2-N REDEFINES WS-PART2
025100                                 PIC 9(8).
025200     05  WS-PART3                PIC X(8) JUSTIFIED RIGHT.
025300     05  WS-PART3-N REDEFINES WS-PART3
025400                                 PIC 9(8).
025500     05  WS-HOURS                PIC 9(4).
025600     05  WS-MINUTES              PIC 9(4).
025700     05  WS-SECONDS-PART         PIC 9(4).
025800*  THE FINAL SECOND COUNT HANDED BACK TO 332-EXPLODE-ONE-TRACK
025900*  FOR TRK-DUR-SECONDS WHEN DURATION-IS-VALID.
026000     05  WS-COMPUTED-SECONDS     PIC 9(8) COMP.
026100     05  FILLER                  PIC X(3).
026200
026300*****************************************************************
026400*  DATE FIELDS - SAME WINDOWING IDIOM AS MCLDCAT.          PLR
026500*  WS-SYSTEM-DATE-R IS A FIXED 6-BYTE VIEW OF THE ACCEPT ... FROM
026600*  DATE RESULT - NO FILLER HERE, SAME EXCEPTION AS MCLDCAT.
026700*****************************************************************
026800 01  WS-SYSTEM-DATE              PIC 9(6).
026900 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
027000     05  WS-SYS-YY               PIC 9(2).
027100     05  WS-SYS-MM               PIC 9(2).
027200     05  WS-SYS-DD               PIC 9(2).
027300
027400 PROCEDURE DIVISION.
027500
027600*****************************************************************
027700*  000 - MAINLINE.  ONE READ-PROCESS LOOP OVER WKRELOUT, THEN THE
027800*  RUN TOTALS ARE DISPLAYED TO THE JOB LOG FOR OPERATIONS AND FOR
027900*  WHOEVER PICKS UP THE MORNING ABEND REVIEW IF STEP 3 COMPLAINS
028000*  ABOUT A COUNT THAT DOES NOT LOOK RIGHT.
028100*****************************************************************
028200 000-INITIAL-RTN.
028300     DISPLAY 'MCEXPLD - MUSIC CATALOG EXPLODE STARTING'.
028400     PERFORM 050-OPEN-FILES THRU 050-EXIT.
028500     PERFORM 060-GET-RUN-DATE THRU 060-EXIT.
028600     PERFORM 100-READ-RELEASE THRU 100-EXIT.
028700     PERFORM 300-PROCESS-RELEASE THRU 300-EXIT
028800         UNTIL WKRELOUT-EOF.
028900     PERFORM 900-WRAP-UP THRU 900-EXIT.
029000     DISPLAY 'MCEXPLD - MUSIC CATALOG EXPLODE COMPLETE'.
029100     DISPLAY '  RELEASES PROCESSED . . : ' WS-RELEASE-COUNT.
029200     DISPLAY '  ARTIST CREDITS WRITTEN : ' WS-CREDIT-COUNT.
029300     DISPLAY '  LABEL CREDITS WRITTEN  : ' WS-LABEL-CREDIT-COUNT.
029400     DISPLAY '  TRACKS WRITTEN . . . . : ' WS-TRACK-COUNT.
029500     DISPLAY '  TRACKS BAD DURATION .  : ' WS-TRACK-BAD-DUR-COUNT.
029600     MOVE ZERO TO RETURN-CODE.
029700     GOBACK.
029800
029900*  OPEN THE ONE INPUT AND THREE OUTPUTS THIS STEP TOUCHES.
030000 050-OPEN-FILES.
030100     OPEN INPUT  WKRELOUT.
030200     OPEN OUTPUT ARTCRED.
030300     OPEN OUTPUT LABCRED.
030400     OPEN OUTPUT TRKFILE.
030500 050-EXIT.
030600     EXIT.
030700
030800*  01/11/98 PLR - Y2K WINDOWING - NOT USED FOR ANY BUSINESS
030900*  DECISION IN THIS PROGRAM TODAY, BUT KEPT SO THE RUN-DATE
031000*  ACCEPT LOGIC MATCHES MCLDCAT'S AND MCANALYZ'S EXACTLY SHOULD A
031100*  FUTURE REQUEST NEED A CENTURY-CORRECT RUN DATE HERE.
031200 060-GET-RUN-DATE.
031300     ACCEPT WS-SYSTEM-DATE FROM DATE.
031400     IF WS-SYS-YY < WS-CENTURY-PIVOT
031500         MOVE 2000 TO WS-CENTURY-BASE
031600     ELSE
031700         MOVE 1900 TO WS-CENTURY-BASE
031800     END-IF.
031900 060-EXIT.
032000     EXIT.
032100
032200*  STANDARD READ-AHEAD - CALLED ONCE BEFORE THE PROCESSING LOOP
032300*  AND AGAIN AT THE BOTTOM OF 300-PROCESS-RELEASE.
032400 100-READ-RELEASE.
032500     READ WKRELOUT
032600         AT END SET WKRELOUT-EOF TO TRUE
032700     END-READ.
032800 100-EXIT.
032900     EXIT.
033000
033100*****************************************************************
033200*  300 - RELATIONSHIP-PROC: EXPLODE ONE RELEASE'S SEGMENTS
033300*****************************************************************
033400 300-PROCESS-RELEASE.
033500*  WS-SEEN-ART-CNT/WS-SEEN-LBL-CNT ARE RECLEARED FOR EVERY RELEASE
033600*  SINCE THE DUPLICATE-CREDIT CHECK IN 314/324 ONLY LOOKS WITHIN
033700*  THE CURRENT RELEASE'S OWN SEGMENTS, NEVER ACROSS RELEASES.
033800     ADD 1 TO WS-RELEASE-COUNT.
033900     MOVE ZERO TO WS-SEEN-ART-CNT WS-SEEN-LBL-CNT.
034000     PERFORM 310-EXPLODE-ARTISTS THRU 310-EXIT.
034100     PERFORM 320-EXPLODE-LABELS  THRU 320-EXIT.
034200     PERFORM 330-EXPLODE-TRACKS  THRU 330-EXIT.
034300     PERFORM 850-CHECK-PROGRESS THRU 850-EXIT.
034400     PERFORM 100-READ-RELEASE THRU 100-EXIT.
034500 300-EXIT.
034600     EXIT.
034700
034800*****************************************************************
034900*  310 - EXPLODE THE ARTIST-CREDIT SEGMENTS
035000*****************************************************************
035100 310-EXPLODE-ARTISTS.
035200*  THE OR WS-ART-SUB > 10 GUARD IS A BELT-AND-SUSPENDERS LIMIT -
035300*  REL-ARTIST-CNT SHOULD NEVER RUN PAST THE OCCURS 10 ON THE
035400*  RELEASE-REC ARTIST TABLE, BUT MCLDCAT'S OWN CAP AT LOAD TIME IS
035500*  WHAT ACTUALLY ENFORCES THAT - THIS IS ONLY A SAFETY NET AGAINST
035600*  A FUTURE MCLDCAT CHANGE THAT FORGETS TO CAP THE COUNT FIELD.
035700     SET WS-ART-SUB TO 1.
035800     PERFORM 312-EXPLODE-ONE-ARTIST THRU 312-EXIT
035900         UNTIL WS-ART-SUB > REL-ARTIST-CNT
036000            OR WS-ART-SUB > 10.
036100 310-EXIT.
036200     EXIT.
036300
036400 312-EXPLODE-ONE-ARTIST.
036500*  A ZERO REL-ART-ID MEANS THE OCCURS SLOT WAS NEVER FILLED BY
036600*  MCLDCAT (FEWER THAN 10 CREDITED ARTISTS ON THE RELEASE) - THE
036700*  UNUSED TAIL OF THE TABLE IS SKIPPED RATHER THAN WRITTEN OUT AS
036800*  A BLANK ARTCRED ROW.
036900     IF REL-ART-ID (WS-ART-SUB) > 0
037000         PERFORM 314-CHECK-ARTIST-SEEN THRU 314-EXIT
037100         IF NOT DUPLICATE-FOUND
037200*  ACR-RELEASE-ID TIES THIS CREDIT ROW BACK TO ITS PARENT RELEASE
037300*  FOR MCANALYZ'S "TOP ARTISTS BY RELEASE COUNT" BREAKDOWN.
037400             MOVE REL-ID                     TO ACR-RELEASE-ID
037500             MOVE REL-ART-ID (WS-ART-SUB)     TO ACR-ARTIST-ID
037600             MOVE REL-ART-ROLE (WS-ART-SUB)   TO ACR-ROLE
037700             MOVE REL-ART-NAME (WS-ART-SUB)   TO ACR-CREDITED-NAME
037800             WRITE ARTIST-CREDIT-REC
037900             ADD 1 TO WS-CREDIT-COUNT
038000*  THE JUST-WRITTEN CREDIT IS ADDED TO THE SEEN TABLE IMMEDIATELY
038100*  SO THE NEXT ARTIST SLOT ON THIS SAME RELEASE SEES IT ON ITS OWN
038200*  314 CHECK - THAT IS WHAT CATCHES A THIRD OR LATER REPEAT OF THE
038300*  SAME ARTIST/ROLE PAIR, NOT JUST A SECOND ONE.
038400             ADD 1 TO WS-SEEN-ART-CNT
038500             SET SA-IDX TO WS-SEEN-ART-CNT
038600             MOVE REL-ART-ID (WS-ART-SUB)
038700                 TO WS-SEEN-ART-ID (SA-IDX)
038800             MOVE REL-ART-ROLE (WS-ART-SUB)
038900                 TO WS-SEEN-ART-ROLE (SA-IDX)
039000         END-IF
039100     END-IF.
039200     SET WS-ART-SUB UP BY 1.
039300 312-EXIT.
039400     EXIT.
039500
039600*  DUPLICATE = SAME ARTIST-ID AND SAME ROLE ALREADY WRITTEN FOR
039700*  THIS RELEASE.  02/19/91 TWC.  A GIVEN ARTIST MAY LEGITIMATELY
039800*  CARRY TWO DIFFERENT ROLES ON ONE RELEASE (E.G. PERFORMER AND
039900*  PRODUCER) - ONLY THE SAME ROLE REPEATED IS A DUPLICATE.
040000 314-CHECK-ARTIST-SEEN.
040100     MOVE 'N' TO WS-DUP-SW.
040200     IF WS-SEEN-ART-CNT > 0
040300         SET SA-IDX TO 1
040400         PERFORM 315-SCAN-ARTIST-SEEN THRU 315-EXIT
040500             UNTIL SA-IDX > WS-SEEN-ART-CNT
040600                OR DUPLICATE-FOUND
040700     END-IF.
040800 314-EXIT.
040900     EXIT.
041000
041100 315-SCAN-ARTIST-SEEN.
041200*  ONE ENTRY COMPARED PER CALL - 314 ABOVE PERFORMS THIS THRU
041300*  UNTIL EITHER THE TABLE IS EXHAUSTED OR A MATCH IS FOUND, SO THE
041400*  SCAN STOPS AS SOON AS DUPLICATE-FOUND GOES TRUE.
041500     IF WS-SEEN-ART-ID (SA-IDX) = REL-ART-ID (WS-ART-SUB)
041600        AND WS-SEEN-ART-ROLE (SA-IDX) = REL-ART-ROLE (WS-ART-SUB)
041700         MOVE 'Y' TO WS-DUP-SW
041800     END-IF.
041900     SET SA-IDX UP BY 1.
042000 315-EXIT.
042100     EXIT.
042200
042300*****************************************************************
042400*  320 - EXPLODE THE LABEL-CREDIT SEGMENTS
042500*****************************************************************
042600 320-EXPLODE-LABELS.
042700     SET WS-LBL-SUB TO 1.
042800     PERFORM 322-EXPLODE-ONE-LABEL THRU 322-EXIT
042900         UNTIL WS-LBL-SUB > REL-LABEL-CNT
043000            OR WS-LBL-SUB > 5.
043100 320-EXIT.
043200     EXIT.
043300
043400 322-EXPLODE-ONE-LABEL.
043500*  SAME EMPTY-SLOT SKIP AS 312 ABOVE, FOR THE LABEL TABLE.
043600     IF REL-LBL-ID (WS-LBL-SUB) > 0
043700         PERFORM 324-CHECK-LABEL-SEEN THRU 324-EXIT
043800         IF NOT DUPLICATE-FOUND
043900*  LCR-CATALOG-NO CAN BE SPACES ON THE FEED WHEN THE COLLECTIONS
044000*  DATA DOES NOT CARRY A CATALOG NUMBER FOR THAT LABEL - A BLANK
044100*  CATALOG NUMBER IS STILL A VALID, DISTINCT CREDIT ROW.
044200             MOVE REL-ID                       TO LCR-RELEASE-ID
044300             MOVE REL-LBL-ID (WS-LBL-SUB)       TO LCR-LABEL-ID
044400             MOVE REL-LBL-CATNO (WS-LBL-SUB)    TO LCR-CATALOG-NO
044500             WRITE LABEL-CREDIT-REC
044600             ADD 1 TO WS-LABEL-CREDIT-COUNT
044700             ADD 1 TO WS-SEEN-LBL-CNT
044800             SET SL-IDX TO WS-SEEN-LBL-CNT
044900             MOVE REL-LBL-ID (WS-LBL-SUB)
045000                 TO WS-SEEN-LBL-ID (SL-IDX)
045100             MOVE REL-LBL-CATNO (WS-LBL-SUB)
045200                 TO WS-SEEN-LBL-CATNO (SL-IDX)
045300         END-IF
045400     END-IF.
045500     SET WS-LBL-SUB UP BY 1.
045600 322-EXIT.
045700     EXIT.
045800
045900*  DUPLICATE = SAME LABEL-ID AND SAME CATALOG NUMBER ALREADY
046000*  WRITTEN FOR THIS RELEASE.  02/19/91 TWC.  SAME SHAPE AS
046100*  314-CHECK-ARTIST-SEEN ABOVE, ONE TABLE SCAN PER CANDIDATE.
046200 324-CHECK-LABEL-SEEN.
046300     MOVE 'N' TO WS-DUP-SW.
046400     IF WS-SEEN-LBL-CNT > 0
046500         SET SL-IDX TO 1
046600         PERFORM 325-SCAN-LABEL-SEEN THRU 325-EXIT
046700             UNTIL SL-IDX > WS-SEEN-LBL-CNT
046800                OR DUPLICATE-FOUND
046900     END-IF.
047000 324-EXIT.
047100     EXIT.
047200
047300 325-SCAN-LABEL-SEEN.
047400*  BOTH LABEL-ID AND CATALOG-NO MUST MATCH - THE SAME LABEL CAN
047500*  APPEAR TWICE ON ONE RELEASE UNDER TWO DIFFERENT CATALOG
047600*  NUMBERS (A CD/VINYL DUAL RELEASE, FOR EXAMPLE), AND THAT IS NOT
047700*  A DUPLICATE CREDIT.
047800     IF WS-SEEN-LBL-ID (SL-IDX) = REL-LBL-ID (WS-LBL-SUB)
047900        AND WS-SEEN-LBL-CATNO (SL-IDX) =
048000            REL-LBL-CATNO (WS-LBL-SUB)
048100         MOVE 'Y' TO WS-DUP-SW
048200     END-IF.
048300     SET SL-IDX UP BY 1.
048400 325-EXIT.
048500     EXIT.
048600
048700*****************************************************************
048800*  330 - EXPLODE THE TRACK SEGMENTS (DURATION-UTIL APPLIES HERE)
048900*        11/12/04 KMH - TRK-SEQ IS A RUN-LOCAL COUNTER, NOT
049000*        CARRIED FORWARD FROM ANY PRIOR RUN.
049100*****************************************************************
049200 330-EXPLODE-TRACKS.
049300*  NO DUPLICATE-TRACK CHECK HERE THE WAY 314/324 CHECK ARTISTS
049400*  AND LABELS - THE CATALOG COMMITTEE CONFIRMED TWO TRACKS CAN
049500*  LEGITIMATELY SHARE A POSITION NUMBER ON A MULTI-DISC RELEASE
049600*  (DISC 1 TRACK 1, DISC 2 TRACK 1), SO POSITION ALONE IS NOT A
049700*  DUPLICATE KEY THE WAY ARTIST-ID+ROLE OR LABEL-ID+CATALOG-NO IS.
049800     SET WS-TRK-SUB TO 1.
049900     PERFORM 332-EXPLODE-ONE-TRACK THRU 332-EXIT
050000         UNTIL WS-TRK-SUB > REL-TRACK-CNT
050100            OR WS-TRK-SUB > 20.
050200 330-EXIT.
050300     EXIT.
050400
050500 332-EXPLODE-ONE-TRACK.
050600*  A BLANK TITLE MEANS THE OCCURS SLOT WAS NEVER FILLED - SEE THE
050700*  312/322 NOTES ABOVE.  NON-BLANK TITLE IS THE ONLY GATE HERE;
050800*  A BAD DURATION DOES NOT DROP THE TRACK, IT ONLY ZEROES THE
050900*  SECOND COUNT (SEE THE ELSE BELOW) SO STEP 3'S LONGEST-TRACKS
051000*  ANALYSIS SIMPLY NEVER PICKS IT AS A CANDIDATE.
051100*  11/12/04 KMH - REQUEST 5901 - TRK-SEQ IS NOW WS-TRACK-COUNT
051200*  (THIS RUN'S ORDINAL), NOT A VALUE CARRIED OVER FROM MCLDCAT.
051300     IF REL-TRK-TITLE (WS-TRK-SUB) NOT = SPACES
051400         ADD 1 TO WS-TRACK-COUNT
051500         MOVE WS-TRACK-COUNT             TO TRK-SEQ
051600         MOVE REL-ID                     TO TRK-RELEASE-ID
051700         MOVE REL-TRK-POSITION (WS-TRK-SUB) TO TRK-POSITION
051800         MOVE REL-TRK-TITLE (WS-TRK-SUB)  TO TRK-TITLE
051900         MOVE REL-TRK-DUR-TEXT (WS-TRK-SUB) TO TRK-DUR-TEXT
052000         MOVE REL-TRK-DUR-TEXT (WS-TRK-SUB) TO WS-DUR-COPY
052100         PERFORM 700-PARSE-DURATION THRU 700-EXIT
052200         IF DURATION-IS-VALID
052300             MOVE WS-COMPUTED-SECONDS TO TRK-DUR-SECONDS
052400         ELSE
052500             MOVE ZERO TO TRK-DUR-SECONDS
052600             ADD 1 TO WS-TRACK-BAD-DUR-COUNT
052700         END-IF
052800         WRITE TRACK-REC
052900     END-IF.
053000     SET WS-TRK-SUB UP BY 1.
053100 332-EXIT.
053200     EXIT.
053300
053400*****************************************************************
053500*  700 - DURATION-UTIL: PARSE A TRACK'S DURATION TEXT INTO A
053600*        WHOLE NUMBER OF SECONDS.  ACCEPTS H:MM:SS, M:SS, A
053700*        PLAIN DIGIT STRING (ALREADY SECONDS) OR FLAGS INVALID.
053800*****************************************************************
053900 700-PARSE-DURATION.
054000*  ALL WORK FIELDS ARE RECLEARED HERE, NOT JUST WS-DUR-VALID-SW -
054100*  ANY OF WS-PART1/2/3 LEFT OVER FROM A PRIOR TRACK'S DURATION
054200*  WOULD SURVIVE AN UNSTRING THAT ONLY PARTIALLY FILLS THEM ON A
054300*  SHORT DURATION STRING, SILENTLY CARRYING A DIGIT FORWARD.
054400     MOVE 'N' TO WS-DUR-VALID-SW.
054500     MOVE ZERO TO WS-COMPUTED-SECONDS.
054600     MOVE SPACES TO WS-PART1 WS-PART2 WS-PART3.
054700     MOVE ZERO TO WS-COLON-TALLY.
054800*  A BLANK DURATION TEXT (NO VALUE ON THE FEED FOR THIS TRACK) IS
054900*  LEFT WITH WS-DUR-VALID-SW STILL 'N' AND WS-COMPUTED-SECONDS
055000*  STILL ZERO - 332-EXPLODE-ONE-TRACK TREATS THAT THE SAME AS ANY
055100*  OTHER UNPARSEABLE DURATION.
055200     IF WS-DUR-COPY = SPACES
055300         GO TO 700-EXIT
055400     END-IF.
055500*  THE COLON COUNT IS WHAT PICKS THE FORMAT - TWO COLONS MEANS
055600*  H:MM:SS, ONE MEANS M:SS, ZERO MEANS A PLAIN SECOND COUNT.  ANY
055700*  OTHER COUNT (THREE OR MORE COLONS) IS NOT A FORMAT THE FEED IS
055800*  KNOWN TO SEND AND FALLS THROUGH TO WHEN OTHER BELOW, LEAVING
055900*  THE DURATION UNPARSED.
056000     INSPECT WS-DUR-COPY TALLYING WS-COLON-TALLY
056100         FOR ALL ':'.
056200     EVALUATE WS-COLON-TALLY
056300         WHEN 2
056400             PERFORM 710-PARSE-HH-MM-SS THRU 710-EXIT
056500         WHEN 1
056600             PERFORM 720-PARSE-MM-SS THRU 720-EXIT
056700         WHEN 0
056800             PERFORM 730-PARSE-PLAIN-SECONDS THRU 730-EXIT
056900         WHEN OTHER
057000*  MALFORMED DURATION TEXT - LEFT INVALID, NOT AN ABEND.  THE
057100*  CATALOG COMMITTEE WOULD RATHER SEE ONE TRACK LOSE ITS DURATION
057200*  THAN HAVE A BAD FEED ROW STOP THE WHOLE NIGHTLY RUN.
057300             CONTINUE
057400     END-EVALUATE.
057500 700-EXIT.
057600     EXIT.
057700
057800*  03/09/05 KMH - REQUEST 6120 - THE SECONDS SUBSTRING MUST BE
057900*  EXACTLY TWO CHARACTERS WIDE ON THE EXTRACT ("5:03", NOT
058000*  "5:3") OR THE DURATION IS UNPARSEABLE - COUNT IN CATCHES A
058100*  SHORT (OR LONG) SECONDS FIELD BEFORE THE ZERO-FILL IN
058200*  INSPECT WOULD OTHERWISE HIDE IT.
058300 710-PARSE-HH-MM-SS.
058400     UNSTRING WS-DUR-COPY DELIMITED BY ':'
058500         INTO WS-PART1
058600              WS-PART2
058700              WS-PART3 COUNT IN WS-PART3-LEN
058800         TALLYING IN WS-PART-COUNT
058900     END-UNSTRING.
059000     INSPECT WS-PART1 REPLACING LEADING SPACE BY ZERO.
059100     INSPECT WS-PART2 REPLACING LEADING SPACE BY ZERO.
059200     INSPECT WS-PART3 REPLACING LEADING SPACE BY ZERO.
059300     IF WS-PART-COUNT = 3
059400        AND WS-PART3-LEN = 2
059500        AND WS-PART1 IS NUMERIC
059600        AND WS-PART2 IS NUMERIC
059700        AND WS-PART3 IS NUMERIC
059800         MOVE WS-PART1-N TO WS-HOURS
059900         MOVE WS-PART2-N TO WS-MINUTES
060000         MOVE WS-PART3-N TO WS-SECONDS-PART
060100*  03/23/05 KMH - REQUEST 6120 FOLLOW-UP - QA CAUGHT A RANGE
060200*  CHECK HERE THAT THE EXTRACT SOURCE DOES NOT IMPOSE - A
060300*  MINUTES OR SECONDS PART OF 60 OR MORE IS STILL AN ALL-
060400*  NUMERIC TWO-DIGIT FIELD AND IS ACCEPTED AS SUCH, THE SAME
060500*  AS THE CATALOG COMMITTEE'S OWN CONVERTER TREATS IT.
060600         COMPUTE WS-COMPUTED-SECONDS =
060700             (WS-HOURS * 3600) + (WS-MINUTES * 60)
060800             + WS-SECONDS-PART
060900         MOVE 'Y' TO WS-DUR-VALID-SW
061000     END-IF.
061100 710-EXIT.
061200     EXIT.
061300
061400 720-PARSE-MM-SS.
061500*  M:SS FORM - ONE COLON, NO HOURS PART.  MOST TRACKS ON THE
061600*  COLLECTION-SYNC FEED ARRIVE IN THIS FORM SINCE MOST TRACKS RUN
061700*  UNDER AN HOUR.
061800     UNSTRING WS-DUR-COPY DELIMITED BY ':'
061900         INTO WS-PART1
062000              WS-PART2 COUNT IN WS-PART2-LEN
062100         TALLYING IN WS-PART-COUNT
062200     END-UNSTRING.
062300     INSPECT WS-PART1 REPLACING LEADING SPACE BY ZERO.
062400     INSPECT WS-PART2 REPLACING LEADING SPACE BY ZERO.
062500     IF WS-PART-COUNT = 2
062600        AND WS-PART2-LEN = 2
062700        AND WS-PART1 IS NUMERIC
062800        AND WS-PART2 IS NUMERIC
062900         MOVE WS-PART1-N TO WS-MINUTES
063000         MOVE WS-PART2-N TO WS-SECONDS-PART
063100*  03/23/05 KMH - REQUEST 6120 FOLLOW-UP - SAME RANGE-CHECK
063200*  REMOVAL AS 710 ABOVE - A SECONDS PART OF 60 OR MORE IS STILL
063300*  ACCEPTED AS LONG AS IT IS ALL-NUMERIC AND TWO DIGITS WIDE.
063400         COMPUTE WS-COMPUTED-SECONDS =
063500             (WS-MINUTES * 60) + WS-SECONDS-PART
063600         MOVE 'Y' TO WS-DUR-VALID-SW
063700     END-IF.
063800 720-EXIT.
063900     EXIT.
064000
064100*  08/14/93 DKM - SOME EXTRACTS CARRY THE DURATION AS A PLAIN
064200*  DIGIT STRING THAT IS ALREADY A SECOND COUNT.  NO COLON MEANS
064300*  NO HOURS/MINUTES SPLIT TO DO - THE WHOLE FIELD IS THE SECOND
064400*  COUNT ONCE ITS LEADING SPACES ARE ZERO-FILLED.
064500 730-PARSE-PLAIN-SECONDS.
064600     MOVE WS-DUR-COPY TO WS-PART1.
064700     INSPECT WS-PART1 REPLACING LEADING SPACE BY ZERO.
064800     IF WS-PART1 IS NUMERIC
064900         MOVE WS-PART1-N TO WS-COMPUTED-SECONDS
065000         MOVE 'Y' TO WS-DUR-VALID-SW
065100     END-IF.
065200 730-EXIT.
065300     EXIT.
065400
065500*****************************************************************
065600*  850 - PROGRESS MESSAGE EVERY 500 RELEASES.          03/22/95
065700*****************************************************************
065800 850-CHECK-PROGRESS.
065900*  ONLY THE REMAINDER OF THE DIVIDE IS USED - THE QUOTIENT IS
066000*  DISCARDED INTO THE SAME FIELD SINCE NOTHING BELOW NEEDS IT.
066100     DIVIDE WS-RELEASE-COUNT BY 500
066200         GIVING WS-PROGRESS-CHECK
066300         REMAINDER WS-PROGRESS-CHECK.
066400     IF WS-PROGRESS-CHECK = 0
066500         DISPLAY 'MCEXPLD - ' WS-RELEASE-COUNT
066600             ' RELEASES EXPLODED SO FAR'
066700     END-IF.
066800 850-EXIT.
066900     EXIT.
067000
067100*  CLOSE ORDER MATCHES THE OPEN ORDER IN 050-OPEN-FILES - THE
067200*  ONE INPUT FIRST, THEN THE THREE OUTPUTS IN THE ORDER THEY ARE
067300*  DECLARED IN THE FILE SECTION ABOVE.
067400 900-WRAP-UP.
067500     CLOSE WKRELOUT.
067600     CLOSE ARTCRED.
067700     CLOSE LABCRED.
067800     CLOSE TRKFILE.
067900 900-EXIT.
068000     EXIT.
068100
068200
