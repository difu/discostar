000100*****************************************************************
000200* MCAUDREC   -  DATA-SOURCE AUDIT RECORD (38 BYTES)
000300*   ONE RECORD PER ENTITY TYPE PER RUN OF MCLDCAT, APPENDED TO
000400*   DSAUDIT.  MCANALYZ READS THESE BACK TO PRINT THE INGEST
000500*   CONTROL TOTALS BLOCK AT THE END OF THE ANALYTICS REPORT.
000600*   FIXED, EXACTLY 38 BYTES, NO ROOM FOR A TRAILING FILLER - SEE
000700*   THE NOTE IN MCARTREC.
000800*****************************************************************
000900 01  AUDIT-REC.
001000     05  AUD-SOURCE-TYPE         PIC X(10).
001100     05  AUD-RECORD-COUNT        PIC 9(9).
001200     05  AUD-ERROR-COUNT         PIC 9(9).
001300     05  AUD-LOAD-DATE           PIC X(10).
001400
