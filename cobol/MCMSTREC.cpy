000100*****************************************************************
000200* MCMSTREC   -  MASTER-RELEASE DUMP RECORD (77 BYTES)
000300*   ONE PHYSICAL RECORD PER MASTER (GROUPING OF RELEASE VERSIONS).
000400*   FIXED, EXACTLY 77 BYTES, NO ROOM FOR A TRAILING FILLER - SEE
000500*   THE NOTE IN MCARTREC.
000600*****************************************************************
000700 01  MASTER-REC.
000800     05  MST-ID                  PIC 9(9).
000900     05  MST-TITLE               PIC X(40).
001000     05  MST-MAIN-REL-ID         PIC 9(9).
001100     05  MST-YEAR                PIC 9(4).
001200     05  MST-DATA-QUAL           PIC X(15).
001300
